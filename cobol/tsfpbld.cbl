000100***************************************************************** 
000110*                                                                *
000120*               Project Fingerprint Query Builder                *
000130*                                                                *
000140***************************************************************** 
000150*                                                                 
000160 identification   division.                                       
000170*========================                                         
000180*                                                                 
000190      program-id.         tsfpbld.                                
000200*                                                                 
000210      author.             R M Tolliver.                           
000220*                                                                 
000230      installation.       Marsh Fork Data Services.               
000240*                                                                 
000250      date-written.       14/05/1994.                             
000260*                                                                 
000270      date-compiled.                                              
000280*                                                                 
000290      security.           Company confidential - Marsh Fork       
000300                           Data Services timesheet/billing system.
000310*                                                                 
000320* Remarks.            Builds one query string out of a project's  
000330*                     fingerprint domain/email/keyword lists, per 
000340*                     MR-031 (auto-classify project).  Each domain
000350*                     becomes domain:x, each email becomes email:x
000360*                     each keyword becomes title:x (quoted if the 
000370*                     keyword has an embedded space).  Zero parts 
000380*                     is no matcher at all (spaces out); one part 
000390*                     is that term alone; more than one is OR'd   
000400*                     together in parentheses so TSQPARS treats   
000410*                     them as a single top-level alternative set. 
000420*                                                                 
000430* Called modules.     None.                                       
000440*                                                                 
000450* Files used.         None - working data only, via linkage.      
000460*                                                                 
000470* Change Log.                                                     
000480* 14/05/94 RMT - Created for MR-031, replaces hand-typed queries  
000490*                that project owners used to maintain themselves. 
000500* 11/02/99 JDA - Y2K sweep - no date fields present, none         
000510*                required.                                        
000520* 17/01/12 SFW - Keyword quoting added after a keyword containing 
000530*                a space ("weekly sync") built an unparseable     
000540*                two-word unquoted term.                          
000550*                                                                 
000560 environment      division.                                       
000570*========================                                         
000580*                                                                 
000590 configuration    section.                                        
000600 special-names.                                                   
000610     class FPB-DIGITS is "0123456789".                            
000620*                                                                 
000630 input-output     section.                                        
000640 file-control.                                                    
000650*                                                                 
000660 data             division.                                       
000670*========================                                         
000680*                                                                 
000690 working-storage  section.                                        
000700*-----------------------                                          
000710*                                                                 
000720 77  WS-Part-Count           pic 9         comp.                  
000730 77  WS-Sub                  pic 9         comp.                  
000740 77  WS-Out-Ptr              pic 9(3)      comp.                  
000750 77  WS-Part-Len             pic 9(2)      comp.                  
000760 77  WS-Has-Space            pic x.                               
000770 77  WS-Scan-Ptr             pic 9(2)      comp.                  
000780*                                                                 
000790* 30/06/05 JDA - EDIT/REDEFINES PAIRS ADDED SO AB020'S OVERFLOW   
000800* GUARD CAN DISPLAY THE OUTPUT POINTER IN READABLE FORM INSTEAD   
000810* OF A RAW COMP DUMP.                                             
000820*                                                                 
000830 77  WS-Out-Ptr-Edit         pic zz9.                             
000840 77  WS-Out-Ptr-Redef  redefines WS-Out-Ptr-Edit                  
000850                             pic x(3).                            
000860 77  WS-Part-Len-Edit        pic z9.                              
000870 77  WS-Part-Len-Redef  redefines WS-Part-Len-Edit                
000880                             pic x(2).                            
000890*                                                                 
000900 01  WS-Part-Table.                                               
000910     03  WS-Part-Entry occurs 9.                                  
000920         05  WS-Part-Text    pic x(46).                           
000930         05  WS-Part-Text-Grp redefines WS-Part-Text.             
000940             07  WS-Part-Tag     pic x(7).                        
000950             07  WS-Part-Value   pic x(39).                       
000960*                                TAG/VALUE SPLIT - LETS A DUMP OF 
000970*                                THIS TABLE SHOW AT A GLANCE WHICH
000980*                                PROPERTY EACH PART CAME FROM.    
000990*                                LONGEST PART IS title:"KKKKK...K"
001000*                                (20-CHAR KEYWORD + QUOTES + TAG) 
001010*                                                                 
001020 linkage          section.                                        
001030*-----------------------                                          
001040*                                                                 
001050 copy "wstsprj.cob".                                              
001060 01  LK-Fingerprint-Query    pic x(120).                          
001070*                                                                 
001080 procedure  division using TS-Project-Record                      
001090                           LK-Fingerprint-Query.                  
001100*=========================================                        
001110*                                                                 
001120 aa000-Main.                                                      
001130* Loads LK-Fingerprint-Query with spaces.                         
001140     move     spaces to LK-Fingerprint-Query.                     
001150* Sets WS-Part-Table from spaces.                                 
001160     move     spaces to WS-Part-Table.                            
001170* Loads WS-Part-Count with zero.                                  
001180     move     zero to WS-Part-Count.                              
001190*                                                                 
001200* Sets WS-Sub from zero.                                          
001210     move     zero to WS-Sub.                                     
001220* Step: domain loop.                                              
001230 aa010-Domain-Loop.                                               
001240* Bumps WS-Sub by 1.                                              
001250     add      1 to WS-Sub.                                        
001260* Checks WS-Sub > Prj-Fp-Domain-Count or WS-Sub > 3 here so the   
001270* caller never sees a bad value.                                  
001280     if       WS-Sub > Prj-Fp-Domain-Count or WS-Sub > 3          
001290              go to aa020-Email-Init.                             
001300* Guard: skip ahead when Prj-Fp-Domain (WS-Sub) not = spaces.     
001310     if       Prj-Fp-Domain (WS-Sub) not = spaces                 
001320              add 1 to WS-Part-Count                              
001330              move "domain:" to WS-Part-Text (WS-Part-Count) (1:7)
001340              move Prj-Fp-Domain (WS-Sub)                         
001350                   to WS-Part-Text (WS-Part-Count) (8:30).        
001360* Drops straight to aa010-Domain-Loop.                            
001370     go       to aa010-Domain-Loop.                               
001380*                                                                 
001390 aa020-Email-Init.                                                
001400* Sets WS-Sub from zero.                                          
001410     move     zero to WS-Sub.                                     
001420* Step: email loop.                                               
001430 aa020-Email-Loop.                                                
001440* Bumps WS-Sub by 1.                                              
001450     add      1 to WS-Sub.                                        
001460* Guard: skip ahead when WS-Sub > Prj-Fp-Email-Count or WS-Sub >  
001470* 3.                                                              
001480     if       WS-Sub > Prj-Fp-Email-Count or WS-Sub > 3           
001490              go to aa030-Keyword-Init.                           
001500* Guard: skip ahead when Prj-Fp-Email (WS-Sub) not = spaces.      
001510     if       Prj-Fp-Email (WS-Sub) not = spaces                  
001520              add 1 to WS-Part-Count                              
001530              move "email:" to WS-Part-Text (WS-Part-Count) (1:6) 
001540              move Prj-Fp-Email (WS-Sub)                          
001550                   to WS-Part-Text (WS-Part-Count) (7:40).        
001560* Drops straight to aa020-Email-Loop.                             
001570     go       to aa020-Email-Loop.                                
001580*                                                                 
001590 aa030-Keyword-Init.                                              
001600* Loads WS-Sub with zero.                                         
001610     move     zero to WS-Sub.                                     
001620* Step: keyword loop.                                             
001630 aa030-Keyword-Loop.                                              
001640* Bumps WS-Sub by 1.                                              
001650     add      1 to WS-Sub.                                        
001660* Branches on WS-Sub > Prj-Fp-Keyword-Count or WS-Sub > 3.        
001670     if       WS-Sub > Prj-Fp-Keyword-Count or WS-Sub > 3         
001680              go to aa040-Assemble.                               
001690* Guard: skip ahead when Prj-Fp-Keyword (WS-Sub) not = spaces.    
001700     if       Prj-Fp-Keyword (WS-Sub) not = spaces                
001710              perform ab010-Build-Keyword-Part thru ab010-Exit.   
001720* Loops back to aa030-Keyword-Loop.                               
001730     go       to aa030-Keyword-Loop.                              
001740*                                                                 
001750 aa040-Assemble.                                                  
001760*                                LK-FINGERPRINT-QUERY IS 120 BYTES
001770*                                THE SAME AS A RULE QUERY - A     
001780*                                PROJECT USING ALL NINE FINGERPRIN
001790*                                SLOTS AT ONCE WOULD OVERFLOW IT O
001800*                                THE MOVE BELOW.  IN PRACTICE A   
001810*                                PROJECT CARRIES ONE OR TWO       
001820*                                FINGERPRINT PARTS, NOT NINE, SO  
001830*                                THIS HAS NEVER BITTEN US - SEE   
001840*                                MR-031 REVIEW NOTES.             
001850* Tests whether WS-Part-Count = zero before falling into the      
001860* next step.                                                      
001870     if       WS-Part-Count = zero                                
001880              go to aa000-Exit.                                   
001890* Guard: skip ahead when WS-Part-Count = 1.                       
001900     if       WS-Part-Count = 1                                   
001910              move WS-Part-Text (1) to LK-Fingerprint-Query (1:46)
001920              go to aa000-Exit.                                   
001930* Calls down to ab020-Build-Or-Group and picks back up below.     
001940     perform  ab020-Build-Or-Group thru ab020-Exit.               
001950*                                                                 
001960 aa000-Exit.                                                      
001970     goback.                                                      
001980*                                                                 
001990* Adds the title:x or title:"x" part for one fingerprint keyword. 
002000*                                                                 
002010 ab010-Build-Keyword-Part.                                        
002020* Sets WS-Has-Space from "N".                                     
002030     move     "N" to WS-Has-Space.                                
002040* Sets WS-Scan-Ptr from 1.                                        
002050     move     1 to WS-Scan-Ptr.                                   
002060* Step: scan for space.                                           
002070 ab011-Scan-For-Space.                                            
002080* Checks WS-Scan-Ptr > 20 here so the caller never sees a bad     
002090* value.                                                          
002100     if       WS-Scan-Ptr > 20                                    
002110              go to ab012-Emit.                                   
002120* Guard: skip ahead when Prj-Fp-Keyword (WS-Sub) (WS-Scan-Ptr:1)  
002130* = space and.                                                    
002140     if       Prj-Fp-Keyword (WS-Sub) (WS-Scan-Ptr:1) = space and 
002150              Prj-Fp-Keyword (WS-Sub)                             
002160                              (WS-Scan-Ptr:20 - WS-Scan-Ptr)      
002170                              not = spaces                        
002180              move "Y" to WS-Has-Space.                           
002190* Advances WS-Scan-Ptr past 1.                                    
002200     add      1 to WS-Scan-Ptr.                                   
002210* Falls through to ab011-Scan-For-Space.                          
002220     go       to ab011-Scan-For-Space.                            
002230*                                                                 
002240 ab012-Emit.                                                      
002250* Bumps WS-Part-Count by 1.                                       
002260     add      1 to WS-Part-Count.                                 
002270* Guard: skip ahead when WS-Has-Space = "Y".                      
002280     if       WS-Has-Space = "Y"                                  
002290              move "title:"""                                     
002300                   to WS-Part-Text (WS-Part-Count) (1:7)          
002310              move Prj-Fp-Keyword (WS-Sub)                        
002320                   to WS-Part-Text (WS-Part-Count) (8:20)         
002330              move """" to WS-Part-Text (WS-Part-Count) (28:1)    
002340     else                                                         
002350              move "title:" to WS-Part-Text (WS-Part-Count) (1:6) 
002360              move Prj-Fp-Keyword (WS-Sub)                        
002370                   to WS-Part-Text (WS-Part-Count) (7:20)         
002380     end-if.                                                      
002390 ab010-Exit.                                                      
002400     exit.                                                        
002410*                                                                 
002420* Joins two or more parts as "( p1 OR p2 OR ... )".               
002430*                                                                 
002440 ab020-Build-Or-Group.                                            
002450* Sets WS-Out-Ptr from zero.                                      
002460     move     zero to WS-Out-Ptr.                                 
002470* Loads LK-Fingerprint-Query (1:2) with "( ".                     
002480     move     "( " to LK-Fingerprint-Query (1:2).                 
002490* Loads WS-Out-Ptr with 2.                                        
002500     move     2 to WS-Out-Ptr.                                    
002510* Sets WS-Sub from 1.                                             
002520     move     1 to WS-Sub.                                        
002530* Step: join loop.                                                
002540 ab021-Join-Loop.                                                 
002550* Checks WS-Sub > WS-Part-Count here so the caller never sees a   
002560* bad value.                                                      
002570     if       WS-Sub > WS-Part-Count                              
002580              go to ab022-Close.                                  
002590* Guard: skip ahead when WS-Sub > 1.                              
002600     if       WS-Sub > 1                                          
002610              move " OR " to                                      
002620                   LK-Fingerprint-Query (WS-Out-Ptr + 1:4)        
002630              add 4 to WS-Out-Ptr.                                
002640* Calls down to ab023-Part-Length and picks back up below.        
002650     perform  ab023-Part-Length thru ab023-Exit.                  
002660     move     WS-Part-Text (WS-Sub) (1:WS-Part-Len)               
002670              to LK-Fingerprint-Query                             
002680                 (WS-Out-Ptr + 1:WS-Part-Len).                    
002690* Advances WS-Out-Ptr past WS-Part-Len.                           
002700     add      WS-Part-Len to WS-Out-Ptr.                          
002710* Bumps WS-Sub by 1.                                              
002720     add      1 to WS-Sub.                                        
002730* Falls through to ab021-Join-Loop.                               
002740     go       to ab021-Join-Loop.                                 
002750*                                                                 
002760 ab022-Close.                                                     
002770* Sets LK-Fingerprint-Query (WS-Out-Ptr + 1:2) from " )".         
002780     move     " )" to LK-Fingerprint-Query (WS-Out-Ptr + 1:2).    
002790 ab020-Exit.                                                      
002800     exit.                                                        
002810*                                                                 
002820* Measures the significant length of WS-Part-Text (WS-Sub) -      
002830* trailing-space trim, since each entry is padded to 46.          
002840*                                                                 
002850 ab023-Part-Length.                                               
002860* Loads WS-Part-Len with 46.                                      
002870     move     46 to WS-Part-Len.                                  
002880* Step: trim loop.                                                
002890 ab024-Trim-Loop.                                                 
002900* Guard: skip ahead when WS-Part-Len = zero.                      
002910     if       WS-Part-Len = zero                                  
002920              go to ab023-Exit.                                   
002930* Checks WS-Part-Text (WS-Sub) (WS-Part-Len:1) not = space here   
002940* so the caller never sees a bad value.                           
002950     if       WS-Part-Text (WS-Sub) (WS-Part-Len:1) not = space   
002960              go to ab023-Exit.                                   
002970* Backs WS-Part-Len down by 1.                                    
002980     subtract 1 from WS-Part-Len.                                 
002990* Loops back to ab024-Trim-Loop.                                  
003000     go       to ab024-Trim-Loop.                                 
003010 ab023-Exit.                                                      
003020     exit.                                                        
