000100*******************************************************           
000110*                                                       *         
000120*   RECORD DEFINITION FOR CALENDAR EVENT FILE           *         
000130*        USES EVT-EVENT-ID AS KEY                       *         
000140*                                                       *         
000150*******************************************************           
000160* FILE SIZE APPROX 690 BYTES.                                     
000170*                                                                 
000180* THIS RECORD IS RE-WRITTEN BY TSCLSFY WHEN A RULE OR             
000190* FINGERPRINT SETS THE DID-NOT-ATTEND FLAG - NO OTHER             
000200* FIELD IS EVER CHANGED BY THE BATCH.                             
000210*                                                                 
000220* 04/11/91 RMT - CREATED FOR THE MARSH FORK CALENDAR TIE-IN.      
000230* 19/03/93 RMT - ATTENDEE TABLE INCREASED 6 TO 10 PER MR-014.     
000240* 22/07/96 JDA - ADDED EVT-COLOR, EVT-VISIBILITY FOR NEW          
000250*                CALENDAR EXPORT FORMAT.                          
000260* 11/02/99 JDA - Y2K: EVT-START-DATE/EVT-END-DATE WIDENED         
000270*                FROM YYMMDD TO CCYYMMDD, ALL CALLERS CHECKED.    
000280* 08/09/03 SFW - RECURRENCE-ID ADDED FOR REPEATING MEETINGS.      
000290*                                                                 
000300 01  TS-EVENT-RECORD.                                             
000310     03  EVT-EVENT-ID            PIC 9(6)      COMP.              
000320     03  EVT-TITLE               PIC X(60).                       
000330     03  EVT-DESCRIPTION         PIC X(80).                       
000340     03  EVT-START-DATE          PIC 9(8)      COMP.              
000350     03  EVT-START-DATE-GRP REDEFINES EVT-START-DATE.             
000360         05  EVT-START-CCYY      PIC 9(4).                        
000370         05  EVT-START-MM        PIC 99.                          
000380         05  EVT-START-DD        PIC 99.                          
000390     03  EVT-START-TIME          PIC 9(4)      COMP.              
000400     03  EVT-END-DATE            PIC 9(8)      COMP.              
000410     03  EVT-END-DATE-GRP REDEFINES EVT-END-DATE.                 
000420         05  EVT-END-CCYY        PIC 9(4).                        
000430         05  EVT-END-MM          PIC 99.                          
000440         05  EVT-END-DD          PIC 99.                          
000450     03  EVT-END-TIME            PIC 9(4)      COMP.              
000460     03  EVT-DAY-OF-WEEK         PIC 9         COMP.              
000470*                                   1 = MONDAY ... 7 = SUNDAY     
000480     03  EVT-ATTENDEE-COUNT      PIC 99        COMP.              
000490     03  EVT-ATTENDEE-GRP OCCURS 10.                              
000500         05  EVT-ATTENDEE-EMAIL  PIC X(40).                       
000510     03  EVT-RESPONSE-STATUS     PIC X(12).                       
000520*                                   ACCEPTED/DECLINED/TENTATIVE/  
000530*                                   NEEDSACTION OR SPACES         
000540     03  EVT-TRANSPARENCY        PIC X(11).                       
000550*                                   OPAQUE/TRANSPARENT OR SPACES  
000560     03  EVT-VISIBILITY          PIC X(12).                       
000570*                                   DEFAULT/PUBLIC/PRIVATE/       
000580*                                   CONFIDENTIAL OR SPACES        
000590     03  EVT-EVENT-COLOR         PIC XX.                          
000600     03  EVT-IS-RECURRING        PIC X.                           
000610*                                   Y OR N                        
000620     03  EVT-RECURRENCE-ID       PIC X(20).                       
000630     03  EVT-IS-ALL-DAY          PIC X.                           
000640*                                   Y OR N                        
000650     03  EVT-DID-NOT-ATTEND      PIC X.                           
000660*                                   Y OR N - MAY BE SET BY TSCLSFY
000670     03  FILLER                  PIC X(20).                       
