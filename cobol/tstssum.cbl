000100***************************************************************** 
000110*                                                                *
000120*                   Timesheet Summary Reporter                  * 
000130*                                                                *
000140***************************************************************** 
000150*                                                                 
000160 identification   division.                                       
000170*========================                                         
000180*                                                                 
000190     program-id.         tstssum.                                 
000200*                                                                 
000210     author.             R M Tolliver.                            
000220*                                                                 
000230     installation.       Marsh Fork Data Services.                
000240*                                                                 
000250     date-written.       23/06/1994.                              
000260*                                                                 
000270     date-compiled.                                               
000280*                                                                 
000290     security.           Company confidential - Marsh Fork        
000300                          Data Services timesheet/billing system. 
000310*                                                                 
000320* Remarks.            Timesheet summary report, MR-039.  Three    
000330*                     shapes off the one run - by project (Report 
000340*                     Writer, control final grand total), by      
000350*                     calendar day, and by ISO week - selected by 
000360*                     LK-Mode.  Reads PROJECT-FILE and ENTRY-FILE 
000370*                     for the requested date range and EVENT-FILE 
000380*                     to count events still unclassified in that  
000390*                     range.                                      
000400*                                                                 
000410* Called modules.     TSDATE (ISO week key for the by-week shape).
000420*                                                                 
000430* Files used.         PROJECT-FILE, ENTRY-FILE, EVENT-FILE (all   
000440*                     input only), SUMMARY-REPORT (output).       
000450*                                                                 
000460* Change Log.                                                     
000470* 23/06/94 RMT - Created for MR-039, replaces the hand-totalled   
000480*                weekly sheet the office used to keep.            
000490* 11/02/99 JDA - Y2K sweep - entry/event dates already CCYYMMDD,  
000500*                tested against the 1999/2000 rollover.           
000510* 30/06/05 JDA - By-week shape added for MR-071, calls the new    
000520*                TSDATE function 3 for the ISO year-week key.     
000530* 17/01/12 SFW - NO-ACCUMULATE projects excluded from grand       
000540*                totals only - a "Noise" project used to swamp    
000550*                the by-day grand line with meeting clutter.      
000560* 19/02/09 SFW - Unclassified event count added to all three      
000570*                shapes per customer complaint that events were   
000580*                silently falling through the classifier.         
000590*                                                                 
000600 environment      division.                                       
000610*========================                                         
000620*                                                                 
000630 configuration    section.                                        
000640 special-names.                                                   
000650     class WORK-DIGITS is "0123456789".                           
000660     C01 is TOP-OF-FORM.                                          
000670*                                                                 
000680 input-output     section.                                        
000690 file-control.                                                    
000700     SELECT PROJECT-FILE ASSIGN TO "PROJECTS"                     
000710*        PROJECT MASTER FILE - CREATED 04/11/91 RMT.              
000720         ORGANIZATION IS SEQUENTIAL                               
000730         FILE STATUS IS TS-PROJECT-STATUS.                        
000740     SELECT ENTRY-FILE ASSIGN TO "TIME-ENTRIES"                   
000750*        TIME-ENTRY FILE - CREATED 09/06/94 RMT.                  
000760         ORGANIZATION IS SEQUENTIAL                               
000770         FILE STATUS IS TS-ENTRY-STATUS.                          
000780     SELECT EVENT-FILE ASSIGN TO "EVENTS"                         
000790*        CALENDAR EVENT FILE - CREATED 12/07/94 RMT.              
000800         ORGANIZATION IS SEQUENTIAL                               
000810         FILE STATUS IS TS-EVENT-STATUS.                          
000820     SELECT SUMMARY-REPORT ASSIGN TO "SUMMARY-REPORT"             
000830         ORGANIZATION IS LINE SEQUENTIAL                          
000840         FILE STATUS IS TS-SUMMARY-STATUS.                        
000850*                                                                 
000860 data             division.                                       
000870*========================                                         
000880*                                                                 
000890 file             section.                                        
000900*-----------------------                                          
000910*                                                                 
000920* RECORD LAYOUTS PULLED IN FROM WSTSPRJ/WSTSENT/WSTSEVT - SEE     
000930* THOSE COPYBOOKS FOR FIELD-BY-FIELD DETAIL.                      
000940*                                                                 
000950 FD  PROJECT-FILE                                                 
000960     RECORD CONTAINS 300 CHARACTERS                               
000970     LABEL RECORDS ARE STANDARD.                                  
000980 COPY "wstsprj.cob".                                              
000990 FD  ENTRY-FILE                                                   
001000     RECORD CONTAINS 100 CHARACTERS                               
001010     LABEL RECORDS ARE STANDARD.                                  
001020 COPY "wstsent.cob".                                              
001030 FD  EVENT-FILE                                                   
001040     RECORD CONTAINS 289 CHARACTERS                               
001050     LABEL RECORDS ARE STANDARD.                                  
001060 COPY "wstsevt.cob".                                              
001070*                                                                 
001080 FD  SUMMARY-REPORT                                               
001090     REPORT IS TS-Summary-Report.                                 
001100 01  TS-Print-Line              pic x(100).                       
001110*                                                                 
001120 working-storage  section.                                        
001130*-----------------------                                          
001140*                                                                 
001150 77  TS-PROJECT-STATUS          pic xx.                           
001160 77  TS-ENTRY-STATUS            pic xx.                           
001170 77  TS-EVENT-STATUS            pic xx.                           
001180 77  TS-SUMMARY-STATUS          pic xx.                           
001190*                                                                 
001200 77  WS-Project-Count           pic 9(3)      comp.               
001210 77  WS-Period-Count            pic 9(3)      comp.               
001220 77  WS-Existing-Count          pic 9(4)      comp.               
001230 77  WS-Unclassified-Count      pic 9(4)      comp.               
001240 77  WS-Sub                     pic 9(3)      comp.               
001250 77  WS-Sub2                    pic 9(3)      comp.               
001260 77  WS-Found-Sub               pic 9(3)      comp.               
001270 77  WS-Page-Lines              pic 999       comp value 60.      
001280 77  WS-Day-Total               pic s9(5)v99  comp-3.             
001290 77  WS-Grand-Hours             pic s9(5)v99  comp-3.             
001300 77  WS-Grand-Billable-Hours    pic s9(5)v99  comp-3.             
001310 77  WS-Grand-Billable-Amount   pic s9(7)v99  comp-3.             
001320 77  WS-Prior-Period-Key        pic x(8).                         
001330 77  WS-First-Row-Flag          pic x.                            
001340*                                                                 
001350 01  WS-Project-Table.                                            
001360     03  WS-PT-Entry occurs 201.                                  
001370         05  WS-PT-Project-Id       pic 9(4)      comp.           
001380         05  WS-PT-Project-Name     pic x(30).                    
001390         05  WS-PT-Client-Name      pic x(30).                    
001400         05  WS-PT-Is-Billable      pic x.                        
001410         05  WS-PT-Bill-Rate        pic s9(5)v99  comp-3.         
001420         05  WS-PT-No-Accumulate    pic x.                        
001430         05  WS-PT-Hours            pic s9(5)v99  comp-3.         
001440         05  WS-PT-Billable-Hours   pic s9(5)v99  comp-3.         
001450         05  WS-PT-Billable-Amount  pic s9(7)v99  comp-3.         
001460         05  WS-PT-Entry-Count      pic 9(5)      comp.           
001470         05  FILLER                 pic x(4).                     
001480     03  FILLER                     pic x(4).                     
001490*                                                                 
001500 01  WS-Period-Table.                                             
001510     03  WS-PP-Entry occurs 501.                                  
001520         05  WS-PP-Period-Key       pic x(8).                     
001530         05  WS-PP-Project-Id       pic 9(4)      comp.           
001540         05  WS-PP-Project-Name     pic x(30).                    
001550         05  WS-PP-No-Accumulate    pic x.                        
001560         05  WS-PP-Hours            pic s9(5)v99  comp-3.         
001570         05  FILLER                 pic x(4).                     
001580     03  FILLER                     pic x(4).                     
001590*                                                                 
001600 01  WS-Existing-Table.                                           
001610     03  WS-Existing-Event-Id occurs 5000 pic 9(6) comp.          
001620     03  FILLER                     pic x(4).                     
001630*                                                                 
001640 copy "wsdatel.cob".                                              
001650*                                                                 
001660 linkage          section.                                        
001670*-----------------------                                          
001680*                                                                 
001690 copy "tscall.cob".                                               
001700*                                                                 
001710 01  LK-Summary-Params.                                           
001720     03  LK-Mode                pic x.                            
001730         88  LK-Mode-Project        value "P".                    
001740         88  LK-Mode-Day            value "D".                    
001750         88  LK-Mode-Week           value "W".                    
001760     03  LK-Period-Start         pic 9(8).                        
001770     03  LK-Period-End           pic 9(8).                        
001780     03  FILLER                  pic x(4).                        
001790*                                                                 
001800 Report section.                                                  
001810***************                                                   
001820*                                                                 
001830 RD  TS-Summary-Report                                            
001840     control      Final                                           
001850     Page Limit   WS-Page-Lines                                   
001860     Heading      1                                               
001870     First Detail 5                                               
001880     Last  Detail WS-Page-Lines.                                  
001890*                                                                 
001900 01  TS-Summary-Head  Type Page Heading.                          
001910     03  line   1.                                                
001920         05  col   1     pic x(24)   value "Marsh Fork Data Servic
001930-    "es".                                                        
001940         05  col  70     pic x(17)   value "Timesheet Summary".   
001950         05  col  94     pic x(5)    value "Page ".               
001960         05  col  99     pic zz9     source Page-Counter.         
001970     03  line   3.                                                
001980         05  col   1     pic x(24)   value "Project".             
001990         05  col  33     pic x(20)   value "Client".              
002000         05  col  55                 value "Hours".               
002010         05  col  64                 value "Bill Hrs".            
002020         05  col  75                 value "Bill Amount".         
002030         05  col  92                 value "Entries".             
002040*                                                                 
002050 01  TS-Project-Detail  Type Detail.                              
002060     03  line plus 1.                                             
002070         05  col   1     pic x(24)   source WS-PT-Project-Name    
002080                                                  (WS-Sub).       
002090         05  col  33     pic x(20)   source WS-PT-Client-Name     
002100                                                  (WS-Sub).       
002110         05  col  53     pic zz9.99  source WS-PT-Hours (WS-Sub). 
002120         05  col  63     pic zz9.99  source WS-PT-Billable-Hours  
002130                                                  (WS-Sub).       
002140         05  col  73     pic z,zzz,zz9.99                         
002150                                     source WS-PT-Billable-Amount 
002160                                                  (WS-Sub).       
002170         05  col  90     pic zz9     source WS-PT-Entry-Count     
002180                                                  (WS-Sub).       
002190*                                                                 
002200 01  TS-Grand-Total  Type Final.                                  
002210     03  line plus 2.                                             
002220         05  col   1     pic x(20)   value "GRAND TOTAL".         
002230         05  col  53     pic zz9.99  source WS-Grand-Hours.       
002240         05  col  63     pic zz9.99                               
002250                                source WS-Grand-Billable-Hours.   
002260         05  col  73     pic z,zzz,zz9.99                         
002270                                source WS-Grand-Billable-Amount.  
002280     03  line plus 1.                                             
002290         05  col   1     pic x(34)   value "Unclassified events i 
002300-    "n range".                                                   
002310         05  col  40     pic zz9     source WS-Unclassified-Count.
002320*                                                                 
002330 procedure  division using TS-CALLING-DATA                        
002340                           LK-Summary-Params.                     
002350*=========================================                        
002360*                                                                 
002370 aa000-Main.                                                      
002380* Delegates to aa010-Load-Projects.                               
002390     perform  aa010-Load-Projects     thru aa010-Exit.            
002400* Hands off to aa020-Accumulate-Entries for the next step.        
002410     perform  aa020-Accumulate-Entries thru aa020-Exit.           
002420* Delegates to aa030-Count-Unclassified.                          
002430     perform  aa030-Count-Unclassified thru aa030-Exit.           
002440* Guard: skip ahead when LK-Mode-Project.                         
002450     if       LK-Mode-Project                                     
002460              perform ab040-Report-By-Project thru ab040-Exit     
002470     else                                                         
002480              perform ab050-Report-By-Period  thru ab050-Exit.    
002490* Sets TS-CALLED from "TSTSSUM ".                                 
002500     move     "TSTSSUM " to TS-CALLED.                            
002510* Sets TS-TERM-CODE from zero.                                    
002520     move     zero to TS-TERM-CODE.                               
002530     goback.                                                      
002540*                                                                 
002550* Loads the project master into WS-Project-Table, master file     
002560* order - the by-project shape sorts it by name below.            
002570*                                                                 
002580 aa010-Load-Projects.                                             
002590* Loads WS-Project-Count with zero.                               
002600     move     zero to WS-Project-Count.                           
002610     open     input Project-File.                                 
002620* Checks TS-Project-Status not = "00" here so the caller never    
002630* sees a bad value.                                               
002640     if       TS-Project-Status not = "00"                        
002650              display "TSTSSUM - PROJECT-FILE OPEN ERROR "        
002660                      TS-Project-Status                           
002670              go to aa010-Exit.                                   
002680* Step: read project.                                             
002690 aa011-Read-Project.                                              
002700     read     Project-File                                        
002710         at end                                                   
002720              go to aa013-Close.                                  
002730* Guard: skip ahead when WS-Project-Count >= 200.                 
002740     if       WS-Project-Count >= 200                             
002750              display "TSTSSUM - PROJECT TABLE FULL, IGNORED "    
002760                      Prj-Project-Id                              
002770              go to aa011-Read-Project.                           
002780* Bumps WS-Project-Count by 1.                                    
002790     add      1 to WS-Project-Count.                              
002800* Sets WS-PT-Project-Id from Prj-Project-Id.                      
002810     move     Prj-Project-Id      to WS-PT-Project-Id             
002820                                        (WS-Project-Count).       
002830* Sets WS-PT-Project-Name from Prj-Project-Name.                  
002840     move     Prj-Project-Name    to WS-PT-Project-Name           
002850                                        (WS-Project-Count).       
002860* Loads WS-PT-Client-Name with Prj-Client-Name.                   
002870     move     Prj-Client-Name     to WS-PT-Client-Name            
002880                                        (WS-Project-Count).       
002890* Loads WS-PT-Is-Billable with Prj-Is-Billable.                   
002900     move     Prj-Is-Billable     to WS-PT-Is-Billable            
002910                                        (WS-Project-Count).       
002920* Sets WS-PT-Bill-Rate from Prj-Bill-Rate.                        
002930     move     Prj-Bill-Rate       to WS-PT-Bill-Rate              
002940                                        (WS-Project-Count).       
002950* Sets WS-PT-No-Accumulate from Prj-No-Accumulate.                
002960     move     Prj-No-Accumulate   to WS-PT-No-Accumulate          
002970                                        (WS-Project-Count).       
002980* Sets WS-PT-Hours (WS-Project-Count) from zero.                  
002990     move     zero to WS-PT-Hours (WS-Project-Count)              
003000                       WS-PT-Billable-Hours (WS-Project-Count)    
003010                       WS-PT-Billable-Amount (WS-Project-Count)   
003020                       WS-PT-Entry-Count (WS-Project-Count).      
003030* Loops back to aa011-Read-Project.                               
003040     go       to aa011-Read-Project.                              
003050* Step: close.                                                    
003060 aa013-Close.                                                     
003070     close    Project-File.                                       
003080 aa010-Exit.                                                      
003090     exit.                                                        
003100*                                                                 
003110* Reads every time entry whose ENTRY-DATE falls in the requested  
003120* range, rolls its hours into its project's row, and (for the     
003130* by-day/by-week shapes) into the matching period/project cell.   
003140* Also remembers the event id so AA030 below can skip it.         
003150*                                                                 
003160 aa020-Accumulate-Entries.                                        
003170* Loads WS-Existing-Count with zero.                              
003180     move     zero to WS-Existing-Count.                          
003190     open     input Entry-File.                                   
003200* Guard: skip ahead when TS-Entry-Status not = "00".              
003210     if       TS-Entry-Status not = "00"                          
003220              display "TSTSSUM - ENTRY-FILE OPEN ERROR "          
003230                      TS-Entry-Status                             
003240              go to aa020-Exit.                                   
003250* Step: read entry.                                               
003260 aa021-Read-Entry.                                                
003270     read     Entry-File                                          
003280         at end                                                   
003290              go to aa023-Close.                                  
003300* Checks Ent-Entry-Date < LK-Period-Start or here so the caller   
003310* never sees a bad value.                                         
003320     if       Ent-Entry-Date < LK-Period-Start or                 
003330              Ent-Entry-Date > LK-Period-End                      
003340              go to aa021-Read-Entry.                             
003350* Guard: skip ahead when WS-Existing-Count < 5000.                
003360     if       WS-Existing-Count < 5000                            
003370              add 1 to WS-Existing-Count                          
003380              move Ent-Event-Id                                   
003390                   to WS-Existing-Event-Id (WS-Existing-Count).   
003400* Hands off to ab900-Find-Project for the next step.              
003410     perform  ab900-Find-Project thru ab900-Exit.                 
003420* Checks WS-Found-Sub = zero here so the caller never sees a bad  
003430* value.                                                          
003440     if       WS-Found-Sub = zero                                 
003450              go to aa021-Read-Entry.                             
003460* Sets WS-Sub from WS-Found-Sub.                                  
003470     move     WS-Found-Sub to WS-Sub.                             
003480* Advances WS-PT-Hours (WS-Sub) past Ent-Hours.                   
003490     add      Ent-Hours to WS-PT-Hours (WS-Sub).                  
003500* Bumps WS-PT-Entry-Count (WS-Sub) by 1.                          
003510     add      1 to WS-PT-Entry-Count (WS-Sub).                    
003520* Branches on WS-PT-Is-Billable (WS-Sub) = "Y" and.               
003530     if       WS-PT-Is-Billable (WS-Sub) = "Y" and                
003540              WS-PT-Bill-Rate (WS-Sub) > zero                     
003550              add Ent-Hours to WS-PT-Billable-Hours (WS-Sub)      
003560              compute WS-PT-Billable-Amount (WS-Sub) rounded =    
003570                      WS-PT-Billable-Amount (WS-Sub) +            
003580                      (Ent-Hours * WS-PT-Bill-Rate (WS-Sub)).     
003590* Guard: skip ahead when not LK-Mode-Project.                     
003600     if       not LK-Mode-Project                                 
003610              perform ab920-Accumulate-Period thru ab920-Exit.    
003620* Loops back to aa021-Read-Entry.                                 
003630     go       to aa021-Read-Entry.                                
003640* Step: close.                                                    
003650 aa023-Close.                                                     
003660     close    Entry-File.                                         
003670 aa020-Exit.                                                      
003680     exit.                                                        
003690*                                                                 
003700* Counts calendar events in range that carry neither a time       
003710* entry (AA020's skip-list above) nor a did-not-attend flag -     
003720* these are the ones the classifier never touched.                
003730*                                                                 
003740 aa030-Count-Unclassified.                                        
003750* Sets WS-Unclassified-Count from zero.                           
003760     move     zero to WS-Unclassified-Count.                      
003770     open     input Event-File.                                   
003780* Short-circuits when TS-Event-Status not = "00".                 
003790     if       TS-Event-Status not = "00"                          
003800              display "TSTSSUM - EVENT-FILE OPEN ERROR "          
003810                      TS-Event-Status                             
003820              go to aa030-Exit.                                   
003830* Step: read event.                                               
003840 aa031-Read-Event.                                                
003850     read     Event-File                                          
003860         at end                                                   
003870              go to aa033-Close.                                  
003880* Tests whether Evt-Start-Date < LK-Period-Start or before        
003890* falling into the next step.                                     
003900     if       Evt-Start-Date < LK-Period-Start or                 
003910              Evt-Start-Date > LK-Period-End                      
003920              go to aa031-Read-Event.                             
003930* Branches on Evt-Did-Not-Attend = "Y".                           
003940     if       Evt-Did-Not-Attend = "Y"                            
003950              go to aa031-Read-Event.                             
003960* Calls down to ab930-Already-Classified and picks back up        
003970* below.                                                          
003980     perform  ab930-Already-Classified thru ab930-Exit.           
003990* Guard: skip ahead when WS-Found-Sub = zero.                     
004000     if       WS-Found-Sub = zero                                 
004010              add 1 to WS-Unclassified-Count.                     
004020* Loops back to aa031-Read-Event.                                 
004030     go       to aa031-Read-Event.                                
004040* Step: close.                                                    
004050 aa033-Close.                                                     
004060     close    Event-File.                                         
004070 aa030-Exit.                                                      
004080     exit.                                                        
004090*                                                                 
004100* Linear search of WS-Project-Table by project id - sets          
004110* WS-Found-Sub to the matching row, zero if none (a time entry    
004120* for a deleted/unknown project, which we simply drop).           
004130*                                                                 
004140 ab900-Find-Project.                                              
004150* Loads WS-Found-Sub with zero.                                   
004160     move     zero to WS-Found-Sub.                               
004170* Sets WS-Sub2 from zero.                                         
004180     move     zero to WS-Sub2.                                    
004190* Step: scan loop.                                                
004200 ab901-Scan-Loop.                                                 
004210* Bumps WS-Sub2 by 1.                                             
004220     add      1 to WS-Sub2.                                       
004230* Checks WS-Sub2 > WS-Project-Count here so the caller never      
004240* sees a bad value.                                               
004250     if       WS-Sub2 > WS-Project-Count                          
004260              go to ab900-Exit.                                   
004270* Checks WS-PT-Project-Id (WS-Sub2) = Ent-Project-Id here so the  
004280* caller never sees a bad value.                                  
004290     if       WS-PT-Project-Id (WS-Sub2) = Ent-Project-Id         
004300              move WS-Sub2 to WS-Found-Sub                        
004310              go to ab900-Exit.                                   
004320* Loops back to ab901-Scan-Loop.                                  
004330     go       to ab901-Scan-Loop.                                 
004340 ab900-Exit.                                                      
004350     exit.                                                        
004360*                                                                 
004370* Linear scan of the AA020 skip-list - sets WS-Found-Sub non-zero 
004380* when the current event already owns a time entry.               
004390*                                                                 
004400 ab930-Already-Classified.                                        
004410* Sets WS-Found-Sub from zero.                                    
004420     move     zero to WS-Found-Sub.                               
004430* Loads WS-Sub2 with zero.                                        
004440     move     zero to WS-Sub2.                                    
004450* Step: scan loop.                                                
004460 ab931-Scan-Loop.                                                 
004470* Bumps WS-Sub2 by 1.                                             
004480     add      1 to WS-Sub2.                                       
004490* Checks WS-Sub2 > WS-Existing-Count here so the caller never     
004500* sees a bad value.                                               
004510     if       WS-Sub2 > WS-Existing-Count                         
004520              go to ab930-Exit.                                   
004530* Guard: skip ahead when WS-Existing-Event-Id (WS-Sub2) = Evt-    
004540* Event-Id.                                                       
004550     if       WS-Existing-Event-Id (WS-Sub2) = Evt-Event-Id       
004560              move WS-Sub2 to WS-Found-Sub                        
004570              go to ab930-Exit.                                   
004580* Loops back to ab931-Scan-Loop.                                  
004590     go       to ab931-Scan-Loop.                                 
004600 ab930-Exit.                                                      
004610     exit.                                                        
004620*                                                                 
004630* Builds the period key for the current entry (calendar date, or  
004640* ISO year-week via TSDATE function 3) and rolls its hours into   
004650* the matching period/project cell, adding a new one if needed.   
004660*                                                                 
004670 ab920-Accumulate-Period.                                         
004680* Guard: skip ahead when LK-Mode-Day.                             
004690     if       LK-Mode-Day                                         
004700              move Ent-Entry-Date-Grp to WS-Prior-Period-Key      
004710     else                                                         
004720              perform ab925-Iso-Week-Key thru ab925-Exit.         
004730* Sets WS-Sub2 from zero.                                         
004740     move     zero to WS-Sub2.                                    
004750* Step: scan loop.                                                
004760 ab921-Scan-Loop.                                                 
004770* Advances WS-Sub2 past 1.                                        
004780     add      1 to WS-Sub2.                                       
004790* Checks WS-Sub2 > WS-Period-Count here so the caller never sees  
004800* a bad value.                                                    
004810     if       WS-Sub2 > WS-Period-Count                           
004820              go to ab922-Add-New.                                
004830* Tests whether WS-PP-Period-Key (WS-Sub2) = WS-Prior-Period-Key  
004840* and before falling into the next step.                          
004850     if       WS-PP-Period-Key (WS-Sub2) = WS-Prior-Period-Key and
004860              WS-PP-Project-Id (WS-Sub2) = Ent-Project-Id         
004870              add Ent-Hours to WS-PP-Hours (WS-Sub2)              
004880              go to ab920-Exit.                                   
004890* Drops straight to ab921-Scan-Loop.                              
004900     go       to ab921-Scan-Loop.                                 
004910* Step: add new.                                                  
004920 ab922-Add-New.                                                   
004930* Tests whether WS-Period-Count >= 500 before falling into the    
004940* next step.                                                      
004950     if       WS-Period-Count >= 500                              
004960              display "TSTSSUM - PERIOD TABLE FULL, ENTRY "       
004970                      Ent-Entry-Id " IGNORED"                     
004980              go to ab920-Exit.                                   
004990* Advances WS-Period-Count past 1.                                
005000     add      1 to WS-Period-Count.                               
005010* Loads WS-PP-Period-Key with WS-Prior-Period-Key.                
005020     move     WS-Prior-Period-Key to WS-PP-Period-Key             
005030                                         (WS-Period-Count).       
005040* Loads WS-PP-Project-Id with Ent-Project-Id.                     
005050     move     Ent-Project-Id      to WS-PP-Project-Id             
005060                                         (WS-Period-Count).       
005070     move     WS-PT-Project-Name (WS-Sub)                         
005080                                  to WS-PP-Project-Name           
005090                                         (WS-Period-Count).       
005100     move     WS-PT-No-Accumulate (WS-Sub)                        
005110                                  to WS-PP-No-Accumulate          
005120                                         (WS-Period-Count).       
005130* Sets WS-PP-Hours (WS-Period-Count) from Ent-Hours.              
005140     move     Ent-Hours to WS-PP-Hours (WS-Period-Count).         
005150 ab920-Exit.                                                      
005160     exit.                                                        
005170*                                                                 
005180* ISO year-week key for the current entry's date, formatted       
005190* CCYY-Wnn.                                                       
005200*                                                                 
005210 ab925-Iso-Week-Key.                                              
005220* Sets Tsd-Function from 3.                                       
005230     move     3 to Tsd-Function.                                  
005240* Sets Tsd-Date-1 from Ent-Entry-Date.                            
005250     move     Ent-Entry-Date to Tsd-Date-1.                       
005260     call     "tsdate" using Ts-Date-Linkage.                     
005270* Sets WS-Prior-Period-Key from spaces.                           
005280     move     spaces to WS-Prior-Period-Key.                      
005290* Loads WS-Prior-Period-Key (1:4) with Tsd-Iso-Year.              
005300     move     Tsd-Iso-Year to WS-Prior-Period-Key (1:4).          
005310* Loads WS-Prior-Period-Key (5:2) with "-W".                      
005320     move     "-W" to WS-Prior-Period-Key (5:2).                  
005330* Loads WS-Prior-Period-Key (7:2) with Tsd-Iso-Week.              
005340     move     Tsd-Iso-Week to WS-Prior-Period-Key (7:2).          
005350 ab925-Exit.                                                      
005360     exit.                                                        
005370*                                                                 
005380* By-project shape - Report Writer drives a control-final grand   
005390* total off the sorted table below.                               
005400*                                                                 
005410 ab040-Report-By-Project.                                         
005420* Tests whether WS-Project-Count > 1 before falling into the      
005430* next step.                                                      
005440     if       WS-Project-Count > 1                                
005450              perform ab045-Sort-Projects thru ab045-Exit.        
005460* Loads WS-Grand-Hours WS-Grand-Billable-Hours with zero.         
005470     move     zero to WS-Grand-Hours WS-Grand-Billable-Hours      
005480                       WS-Grand-Billable-Amount.                  
005490     open     output Summary-Report.                              
005500     initiate TS-Summary-Report.                                  
005510* Sets WS-Sub from 1.                                             
005520     move     1 to WS-Sub.                                        
005530* Step: detail loop.                                              
005540 ab041-Detail-Loop.                                               
005550* Guard: skip ahead when WS-Sub > WS-Project-Count.               
005560     if       WS-Sub > WS-Project-Count                           
005570              go to ab042-Finish.                                 
005580* Checks WS-PT-Entry-Count (WS-Sub) = zero here so the caller     
005590* never sees a bad value.                                         
005600     if       WS-PT-Entry-Count (WS-Sub) = zero                   
005610              add 1 to WS-Sub                                     
005620              go to ab041-Detail-Loop.                            
005630* Tests whether WS-PT-No-Accumulate (WS-Sub) = "N" before         
005640* falling into the next step.                                     
005650     if       WS-PT-No-Accumulate (WS-Sub) = "N"                  
005660              add WS-PT-Hours (WS-Sub) to WS-Grand-Hours          
005670              add WS-PT-Billable-Hours (WS-Sub)                   
005680                  to WS-Grand-Billable-Hours                      
005690              add WS-PT-Billable-Amount (WS-Sub)                  
005700                  to WS-Grand-Billable-Amount.                    
005710     generate TS-Project-Detail.                                  
005720* Bumps WS-Sub by 1.                                              
005730     add      1 to WS-Sub.                                        
005740* Drops straight to ab041-Detail-Loop.                            
005750     go       to ab041-Detail-Loop.                               
005760* Step: finish.                                                   
005770 ab042-Finish.                                                    
005780     terminate TS-Summary-Report.                                 
005790     close    Summary-Report.                                     
005800 ab040-Exit.                                                      
005810     exit.                                                        
005820*                                                                 
005830* Bubble/exchange sort of WS-Project-Table by project name,       
005840* ascending.  Row 201 is spare scratch space for the exchange.    
005850*                                                                 
005860 ab045-Sort-Projects.                                             
005870* Sets WS-Sub from 1.                                             
005880     move     1 to WS-Sub.                                        
005890* Step: outer loop.                                               
005900 ab046-Outer-Loop.                                                
005910* Tests whether WS-Sub >= WS-Project-Count before falling into    
005920* the next step.                                                  
005930     if       WS-Sub >= WS-Project-Count                          
005940              go to ab045-Exit.                                   
005950* Loads WS-Sub2 with WS-Sub.                                      
005960     move     WS-Sub to WS-Sub2.                                  
005970* Bumps WS-Sub2 by 1.                                             
005980     add      1 to WS-Sub2.                                       
005990* Step: inner loop.                                               
006000 ab047-Inner-Loop.                                                
006010* Guard: skip ahead when WS-Sub2 > WS-Project-Count.              
006020     if       WS-Sub2 > WS-Project-Count                          
006030              add 1 to WS-Sub                                     
006040              go to ab046-Outer-Loop.                             
006050* Checks WS-PT-Project-Name (WS-Sub2) < here so the caller never  
006060* sees a bad value.                                               
006070     if       WS-PT-Project-Name (WS-Sub2) <                      
006080              WS-PT-Project-Name (WS-Sub)                         
006090              move WS-PT-Entry (WS-Sub)  to WS-PT-Entry (201)     
006100              move WS-PT-Entry (WS-Sub2) to WS-PT-Entry (WS-Sub)  
006110              move WS-PT-Entry (201)     to WS-PT-Entry (WS-Sub2).
006120* Advances WS-Sub2 past 1.                                        
006130     add      1 to WS-Sub2.                                       
006140* Drops straight to ab047-Inner-Loop.                             
006150     go       to ab047-Inner-Loop.                                
006160 ab045-Exit.                                                      
006170     exit.                                                        
006180*                                                                 
006190* By-day / by-week shape - procedural control break, since the    
006200* break key (a computed date or ISO week) is not a stored field   
006210* Report Writer could key on directly.                            
006220*                                                                 
006230 ab050-Report-By-Period.                                          
006240* Short-circuits when WS-Period-Count > 1.                        
006250     if       WS-Period-Count > 1                                 
006260              perform ab055-Sort-Periods thru ab055-Exit.         
006270     open     output Summary-Report.                              
006280* Calls down to ab056-Write-Title and picks back up below.        
006290     perform  ab056-Write-Title thru ab056-Exit.                  
006300* Loads WS-Grand-Hours WS-Day-Total with zero.                    
006310     move     zero to WS-Grand-Hours WS-Day-Total.                
006320* Loads WS-Prior-Period-Key with spaces.                          
006330     move     spaces to WS-Prior-Period-Key.                      
006340* Sets WS-First-Row-Flag from "Y".                                
006350     move     "Y" to WS-First-Row-Flag.                           
006360* Sets WS-Sub from 1.                                             
006370     move     1 to WS-Sub.                                        
006380* Step: detail loop.                                              
006390 ab051-Detail-Loop.                                               
006400* Short-circuits when WS-Sub > WS-Period-Count.                   
006410     if       WS-Sub > WS-Period-Count                            
006420              go to ab052-Final-Break.                            
006430* Tests whether WS-First-Row-Flag = "N" and before falling into   
006440* the next step.                                                  
006450     if       WS-First-Row-Flag = "N" and                         
006460              WS-PP-Period-Key (WS-Sub) not = WS-Prior-Period-Key 
006470              perform ab057-Write-Period-Total thru ab057-Exit.   
006480* Guard: skip ahead when WS-PP-Period-Key (WS-Sub) not = WS-      
006490* Prior-Period-Key.                                               
006500     if       WS-PP-Period-Key (WS-Sub) not = WS-Prior-Period-Key 
006510              move WS-PP-Period-Key (WS-Sub)                      
006520                                  to WS-Prior-Period-Key          
006530              move zero to WS-Day-Total                           
006540              move "N" to WS-First-Row-Flag.                      
006550* Hands off to ab058-Write-Detail for the next step.              
006560     perform  ab058-Write-Detail thru ab058-Exit.                 
006570* Advances WS-Day-Total past WS-PP-Hours (WS-Sub).                
006580     add      WS-PP-Hours (WS-Sub) to WS-Day-Total.               
006590* Checks WS-PP-No-Accumulate (WS-Sub) = "N" here so the caller    
006600* never sees a bad value.                                         
006610     if       WS-PP-No-Accumulate (WS-Sub) = "N"                  
006620              add WS-PP-Hours (WS-Sub) to WS-Grand-Hours.         
006630* Advances WS-Sub past 1.                                         
006640     add      1 to WS-Sub.                                        
006650* Drops straight to ab051-Detail-Loop.                            
006660     go       to ab051-Detail-Loop.                               
006670* Step: final break.                                              
006680 ab052-Final-Break.                                               
006690* Tests whether WS-First-Row-Flag = "N" before falling into the   
006700* next step.                                                      
006710     if       WS-First-Row-Flag = "N"                             
006720              perform ab057-Write-Period-Total thru ab057-Exit.   
006730* Calls down to ab059-Write-Grand-Total and picks back up below.  
006740     perform  ab059-Write-Grand-Total thru ab059-Exit.            
006750     close    Summary-Report.                                     
006760 ab050-Exit.                                                      
006770     exit.                                                        
006780*                                                                 
006790* Bubble/exchange sort of WS-Period-Table by period key then      
006800* project name, ascending.  Row 501 is scratch for the exchange.  
006810*                                                                 
006820 ab055-Sort-Periods.                                              
006830* Loads WS-Sub with 1.                                            
006840     move     1 to WS-Sub.                                        
006850* Step: outer loop.                                               
006860 ab060-Outer-Loop.                                                
006870* Guard: skip ahead when WS-Sub >= WS-Period-Count.               
006880     if       WS-Sub >= WS-Period-Count                           
006890              go to ab055-Exit.                                   
006900* Loads WS-Sub2 with WS-Sub.                                      
006910     move     WS-Sub to WS-Sub2.                                  
006920* Advances WS-Sub2 past 1.                                        
006930     add      1 to WS-Sub2.                                       
006940* Step: inner loop.                                               
006950 ab061-Inner-Loop.                                                
006960* Branches on WS-Sub2 > WS-Period-Count.                          
006970     if       WS-Sub2 > WS-Period-Count                           
006980              add 1 to WS-Sub                                     
006990              go to ab060-Outer-Loop.                             
007000* Checks WS-PP-Period-Key (WS-Sub2) < WS-PP-Period-Key here so    
007010* the caller never sees a bad value.                              
007020     if       WS-PP-Period-Key (WS-Sub2) < WS-PP-Period-Key       
007030              (WS-Sub) or                                         
007040              (WS-PP-Period-Key (WS-Sub2) = WS-PP-Period-Key      
007050              (WS-Sub) and                                        
007060              WS-PP-Project-Name (WS-Sub2) <                      
007070              WS-PP-Project-Name (WS-Sub))                        
007080              move WS-PP-Entry (WS-Sub)  to WS-PP-Entry (501)     
007090              move WS-PP-Entry (WS-Sub2) to WS-PP-Entry (WS-Sub)  
007100              move WS-PP-Entry (501)     to WS-PP-Entry (WS-Sub2).
007110* Bumps WS-Sub2 by 1.                                             
007120     add      1 to WS-Sub2.                                       
007130* Drops straight to ab061-Inner-Loop.                             
007140     go       to ab061-Inner-Loop.                                
007150 ab055-Exit.                                                      
007160     exit.                                                        
007170*                                                                 
007180 ab056-Write-Title.                                               
007190* Sets TS-Print-Line from spaces.                                 
007200     move     spaces to TS-Print-Line.                            
007210* Branches on LK-Mode-Day.                                        
007220     if       LK-Mode-Day                                         
007230              move "Timesheet Summary By Day" to TS-Print-Line    
007240     else                                                         
007250              move "Timesheet Summary By Week" to TS-Print-Line.  
007260     write    TS-Print-Line.                                      
007270     move     "Period       Project                        Hours" 
007280              to TS-Print-Line.                                   
007290     write    TS-Print-Line.                                      
007300 ab056-Exit.                                                      
007310     exit.                                                        
007320*                                                                 
007330 ab057-Write-Period-Total.                                        
007340* Loads TS-Print-Line with spaces.                                
007350     move     spaces to TS-Print-Line.                            
007360* Sets TS-Print-Line (1:8) from WS-Prior-Period-Key.              
007370     move     WS-Prior-Period-Key to TS-Print-Line (1:8).         
007380* Sets TS-Print-Line (14:12) from "Period Total".                 
007390     move     "Period Total" to TS-Print-Line (14:12).            
007400* Loads TS-Print-Line (49:9) with WS-Day-Total.                   
007410     move     WS-Day-Total to TS-Print-Line (49:9).               
007420     write    TS-Print-Line.                                      
007430* Loads TS-Print-Line with spaces.                                
007440     move     spaces to TS-Print-Line.                            
007450     write    TS-Print-Line.                                      
007460 ab057-Exit.                                                      
007470     exit.                                                        
007480*                                                                 
007490 ab058-Write-Detail.                                              
007500* Loads TS-Print-Line with spaces.                                
007510     move     spaces to TS-Print-Line.                            
007520* Sets TS-Print-Line (1:8) from WS-PP-Period-Key (WS-Sub).        
007530     move     WS-PP-Period-Key (WS-Sub) to TS-Print-Line (1:8).   
007540     move     WS-PP-Project-Name (WS-Sub)                         
007550                                  to TS-Print-Line (14:30).       
007560* Sets TS-Print-Line (49:9) from WS-PP-Hours (WS-Sub).            
007570     move     WS-PP-Hours (WS-Sub) to TS-Print-Line (49:9).       
007580     write    TS-Print-Line.                                      
007590 ab058-Exit.                                                      
007600     exit.                                                        
007610*                                                                 
007620 ab059-Write-Grand-Total.                                         
007630* Loads TS-Print-Line with spaces.                                
007640     move     spaces to TS-Print-Line.                            
007650     move     "GRAND TOTAL (excl NO-ACCUMULATE)"                  
007660              to TS-Print-Line (1:33).                            
007670* Loads TS-Print-Line (49:9) with WS-Grand-Hours.                 
007680     move     WS-Grand-Hours to TS-Print-Line (49:9).             
007690     write    TS-Print-Line.                                      
007700* Loads TS-Print-Line with spaces.                                
007710     move     spaces to TS-Print-Line.                            
007720     move     "Unclassified events in range"                      
007730              to TS-Print-Line (1:29).                            
007740* Sets TS-Print-Line (33:4) from WS-Unclassified-Count.           
007750     move     WS-Unclassified-Count to TS-Print-Line (33:4).      
007760     write    TS-Print-Line.                                      
007770 ab059-Exit.                                                      
007780     exit.                                                        
