000100*******************************************************           
000110*                                                       *         
000120*   RECORD DEFINITION FOR TIME-ENTRY FILE               *         
000130*        USES ENT-ENTRY-ID AS KEY                       *         
000140*                                                       *         
000150*******************************************************           
000160* FILE SIZE APPROX 100 BYTES.                                     
000170*                                                                 
000180* PRODUCED BY TSCLSFY - READ BY TSHVEXP, TSTSSUM AND TSINVCR.     
000190*                                                                 
000200* 09/06/94 RMT - CREATED, ONE RECORD PER CLASSIFIED EVENT,        
000210*                REPLACES THE OLD MANUAL TIME-SHEET SLIPS.        
000220* 30/03/97 RMT - ENT-SOURCE ADDED TO DISTINGUISH RULE-DERIVED     
000230*                FROM HAND-KEYED ENTRIES PER MR-048.              
000240* 11/02/99 JDA - Y2K: ENT-ENTRY-DATE WIDENED TO CCYYMMDD.         
000250* 30/06/05 JDA - ENT-INVOICE-ID ADDED SO A ENTRY CAN BE           
000260*                MARKED AS BILLED WITHOUT A SEPARATE FLAG FILE.   
000270*                                                                 
000280 01  TS-ENTRY-RECORD.                                             
000290     03  ENT-ENTRY-ID            PIC 9(6)      COMP.              
000300     03  ENT-EVENT-ID            PIC 9(6)      COMP.              
000310     03  ENT-PROJECT-ID          PIC 9(4)      COMP.              
000320     03  ENT-ENTRY-DATE          PIC 9(8)      COMP.              
000330     03  ENT-ENTRY-DATE-GRP REDEFINES ENT-ENTRY-DATE.             
000340         05  ENT-ENTRY-CCYY      PIC 9(4).                        
000350         05  ENT-ENTRY-MM        PIC 99.                          
000360         05  ENT-ENTRY-DD        PIC 99.                          
000370     03  ENT-HOURS               PIC S9(3)V99  COMP-3.            
000380     03  ENT-DESCRIPTION         PIC X(60).                       
000390*                                   DEFAULTS TO EVENT TITLE       
000400     03  ENT-SOURCE              PIC X(6).
000410*                                   "RULE  " (RULE OR FINGER-
000420*                                   PRINT MATCH) OR "MANUAL"
000430     03  ENT-RULE-ID             PIC 9(4)      COMP.              
000440*                                   MATCHING RULE, ZERO IF        
000450*                                   MANUAL/FINGERPRINT-DERIVED    
000460     03  ENT-INVOICE-ID          PIC 9(6)      COMP.              
000470*                                   ZERO WHEN UNBILLED            
000480     03  FILLER                  PIC X(9).                        
