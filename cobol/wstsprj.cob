000100*******************************************************           
000110*                                                       *         
000120*   RECORD DEFINITION FOR PROJECT MASTER FILE           *         
000130*        USES PRJ-PROJECT-ID AS KEY                     *         
000140*                                                       *         
000150*******************************************************           
000160* FILE SIZE APPROX 300 BYTES.                                     
000170*                                                                 
000180* 04/11/91 RMT - CREATED, MODELLED ON THE OLD EMPLOYEE            
000190*                MASTER LAYOUT - ONE PROJECT PER CLIENT           
000200*                ENGAGEMENT.                                      
000210* 14/05/94 RMT - ADDED FINGERPRINT DOMAIN/EMAIL/KEYWORD           
000220*                TABLES PER MR-031 (AUTO-CLASSIFY PROJECT).       
000230* 11/02/99 JDA - Y2K SWEEP - NO DATE FIELDS ON THIS RECORD,       
000240*                NONE FOUND, NO CHANGE REQUIRED.                  
000250* 30/06/05 JDA - PRJ-IS-ARCHIVED ADDED SO OLD PROJECTS DROP       
000260*                OUT OF FINGERPRINT MATCHING.                     
000270* 17/01/12 SFW - PRJ-NO-ACCUMULATE ADDED FOR NOISE PROJECTS       
000280*                THAT SHOULD NOT COUNT TOWARD BILLABLE TOTALS.    
000290*                                                                 
000300 01  TS-PROJECT-RECORD.                                           
000310     03  PRJ-PROJECT-ID          PIC 9(4)      COMP.              
000320     03  PRJ-PROJECT-NAME        PIC X(30).                       
000330     03  PRJ-CLIENT-NAME         PIC X(30).                       
000340*                                   MAY BE SPACES                 
000350     03  PRJ-SHORT-CODE          PIC X(3).                        
000360*                                   INVOICE NUMBER PREFIX, MAY    
000370*                                   BE SPACES                     
000380     03  PRJ-IS-BILLABLE         PIC X.                           
000390*                                   Y OR N                        
000400     03  PRJ-BILL-RATE           PIC S9(5)V99  COMP-3.            
000410*                                   HOURLY RATE, ZERO IF NONE     
000420     03  PRJ-NO-ACCUMULATE       PIC X.                           
000430*                                   Y OR N - EXCLUDED FROM        
000440*                                   TOTALS/EXPORTS                
000450     03  PRJ-IS-ARCHIVED         PIC X.                           
000460*                                   Y OR N - SKIPPED FOR          
000470*                                   FINGERPRINT MATCHING          
000480     03  PRJ-FP-DOMAIN-COUNT     PIC 9         COMP.              
000490     03  PRJ-FP-DOMAIN-GRP OCCURS 3.                              
000500         05  PRJ-FP-DOMAIN       PIC X(30).                       
000510     03  PRJ-FP-EMAIL-COUNT      PIC 9         COMP.              
000520     03  PRJ-FP-EMAIL-GRP OCCURS 3.                               
000530         05  PRJ-FP-EMAIL        PIC X(40).                       
000540     03  PRJ-FP-KEYWORD-COUNT    PIC 9         COMP.              
000550     03  PRJ-FP-KEYWORD-GRP OCCURS 3.                             
000560         05  PRJ-FP-KEYWORD      PIC X(20).                       
000570     03  FILLER                  PIC X(15).                       
