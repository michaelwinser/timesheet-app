000100***************************************************************** 
000110*                                                                *
000120*                    Invoice Engine (TSINVCR)                   * 
000130*                                                                *
000140***************************************************************** 
000150*                                                                 
000160 identification   division.                                       
000170*========================                                         
000180*                                                                 
000190     program-id.         tsinvcr.                                 
000200*                                                                 
000210     author.             R M Tolliver.                            
000220*                                                                 
000230     installation.       Marsh Fork Data Services.                
000240*                                                                 
000250     date-written.       22/08/1995.                              
000260*                                                                 
000270     date-compiled.                                               
000280*                                                                 
000290     security.           Company confidential - Marsh Fork        
000300                          Data Services timesheet/billing system. 
000310*                                                                 
000320* Remarks.            Create/regenerate/delete an invoice and     
000330*                     update its status, per MR-040.  TS-PROCESS- 
000340*                     FUNC on the calling-linkage area selects the
000350*                     action: 1 create, 2 regenerate, 3 delete,   
000360*                     4 status update.  INVOICE-FILE and LINE-FILE
000370*                     are plain sequential with no keyed access,  
000380*                     so a record removed by delete/regenerate is 
000390*                     achieved the old way - copy the file to a   
000400*                     "-NEW" generation dropping the unwanted     
000410*                     record(s), which the overnight scheduler    
000420*                     then renames over the original before the   
000430*                     next run.                                   
000440*                                                                 
000450* Called modules.     None.                                       
000460*                                                                 
000470* Files used.         PROJECT-FILE, EVENT-FILE (input only);      
000480*                     ENTRY-FILE (updated in place); INVOICE-FILE,
000490*                     LINE-FILE (updated in place or read to build
000500*                     the next generation); INVOICE-FILE-NEW,     
000510*                     LINE-FILE-NEW (output, next generation).    
000520*                                                                 
000530* Change Log.                                                     
000540* 22/08/95 RMT - Created for MR-040, one program covering create, 
000550*                regenerate, delete and status update so the four 
000560*                actions share the invoice-number and line-item   
000570*                building logic.                                  
000580* 11/02/99 JDA - Y2K sweep - all dates already CCYYMMDD, tested   
000590*                against the 1999/2000 rollover.                  
000600* 30/06/05 JDA - INV-STATUS widened to hold "FINALIZED" - status  
000610*                update now validates against the three values    
000620*                instead of just draft/paid.                      
000630* 12/04/13 SFW - Regenerate keeps the rate snapshot from the      
000640*                invoice's first surviving line item per MR-081 - 
000650*                a rate change between draft and re-run no longer 
000660*                silently reprices old work.                      
000670* 08/03/19 SFW - Delete/regenerate line-item removal moved off the
000680*                old in-place REWRITE-with-spaces trick and onto  
000690*                the generation-copy method above, after a bad run
000700*                left orphaned space-filled records on LINE-FILE. 
000710*                                                                 
000720 environment      division.                                       
000730*========================                                         
000740*                                                                 
000750 configuration    section.                                        
000760 special-names.                                                   
000770     class WORK-DIGITS is "0123456789".                           
000780*                                                                 
000790 input-output     section.                                        
000800 file-control.                                                    
000810     SELECT PROJECT-FILE ASSIGN TO "PROJECTS"                     
000820*        PROJECT MASTER FILE - CREATED 04/11/91 RMT.              
000830         ORGANIZATION IS SEQUENTIAL                               
000840         FILE STATUS IS TS-PROJECT-STATUS.                        
000850     SELECT ENTRY-FILE ASSIGN TO "TIME-ENTRIES"                   
000860*        TIME-ENTRY FILE - CREATED 09/06/94 RMT.                  
000870         ORGANIZATION IS SEQUENTIAL                               
000880         FILE STATUS IS TS-ENTRY-STATUS.                          
000890     SELECT EVENT-FILE ASSIGN TO "EVENTS"                         
000900*        CALENDAR EVENT FILE - CREATED 12/07/94 RMT.              
000910         ORGANIZATION IS SEQUENTIAL                               
000920         FILE STATUS IS TS-EVENT-STATUS.                          
000930     SELECT INVOICE-FILE ASSIGN TO "INVOICES"                     
000940*        INVOICE HEADER FILE - CREATED 22/08/95 RMT.              
000950         ORGANIZATION IS SEQUENTIAL                               
000960         FILE STATUS IS TS-INVOICE-STATUS.                        
000970     SELECT LINE-FILE ASSIGN TO "INVOICE-LINES"                   
000980*        INVOICE LINE-ITEM FILE - CREATED 22/08/95 RMT.           
000990         ORGANIZATION IS SEQUENTIAL                               
001000         FILE STATUS IS TS-LINE-STATUS.                           
001010     SELECT INVOICE-FILE-NEW ASSIGN TO "INVOICES-NEW"             
001020         ORGANIZATION IS SEQUENTIAL                               
001030         FILE STATUS IS TS-INVNEW-STATUS.                         
001040     SELECT LINE-FILE-NEW ASSIGN TO "INVOICE-LINES-NEW"           
001050         ORGANIZATION IS SEQUENTIAL                               
001060         FILE STATUS IS TS-LINENEW-STATUS.                        
001070*                                                                 
001080 data             division.                                       
001090*========================                                         
001100*                                                                 
001110 file             section.                                        
001120*-----------------------                                          
001130*                                                                 
001140* RECORD LAYOUTS PULLED IN FROM WSTSPRJ/WSTSENT/WSTSEVT/WSTSINV/  
001150* WSTSIVL - SEE THOSE COPYBOOKS FOR FIELD-BY-FIELD DETAIL.        
001160*                                                                 
001170 FD  PROJECT-FILE                                                 
001180     RECORD CONTAINS 300 CHARACTERS                               
001190     LABEL RECORDS ARE STANDARD.                                  
001200 COPY "wstsprj.cob".                                              
001210 FD  ENTRY-FILE                                                   
001220     RECORD CONTAINS 100 CHARACTERS                               
001230     LABEL RECORDS ARE STANDARD.                                  
001240 COPY "wstsent.cob".                                              
001250 FD  EVENT-FILE                                                   
001260     RECORD CONTAINS 289 CHARACTERS                               
001270     LABEL RECORDS ARE STANDARD.                                  
001280 COPY "wstsevt.cob".                                              
001290 FD  INVOICE-FILE                                                 
001300     RECORD CONTAINS 90 CHARACTERS                                
001310     LABEL RECORDS ARE STANDARD.                                  
001320 COPY "wstsinv.cob".                                              
001330 FD  LINE-FILE                                                    
001340     RECORD CONTAINS 100 CHARACTERS                               
001350     LABEL RECORDS ARE STANDARD.                                  
001360 COPY "wstsivl.cob".                                              
001370*                                                                 
001380* Plain byte-string carry-forward buffers for the next generation 
001390* files - a straight copy of whatever TS-INVOICE-RECORD or        
001400* TS-INVOICE-LINE-RECORD holds at the moment of the WRITE, no     
001410* separate record description needed.                             
001420*                                                                 
001430 FD  INVOICE-FILE-NEW                                             
001440     RECORD CONTAINS 90 CHARACTERS                                
001450     LABEL RECORDS ARE STANDARD.                                  
001460 01  TS-INVOICE-NEW-LINE         pic x(90).                       
001470*                                                                 
001480 FD  LINE-FILE-NEW                                                
001490     RECORD CONTAINS 100 CHARACTERS                               
001500     LABEL RECORDS ARE STANDARD.                                  
001510 01  TS-LINE-NEW-LINE            pic x(100).                      
001520*                                                                 
001530 working-storage  section.                                        
001540*-----------------------                                          
001550*                                                                 
001560 77  TS-PROJECT-STATUS          pic xx.                           
001570 77  TS-ENTRY-STATUS            pic xx.                           
001580 77  TS-EVENT-STATUS            pic xx.                           
001590 77  TS-INVOICE-STATUS          pic xx.                           
001600 77  TS-LINE-STATUS             pic xx.                           
001610 77  TS-INVNEW-STATUS           pic xx.                           
001620 77  TS-LINENEW-STATUS          pic xx.                           
001630*                                                                 
001640 77  WS-Target-Project-Id       pic 9(4)      comp.               
001650 77  WS-Target-Invoice-Id       pic 9(6)      comp.               
001660 77  WS-Found-Flag              pic x.                            
001670     88  WS-Found                   value "Y".                    
001680 77  WS-Event-Count             pic 9(4)      comp.               
001690 77  WS-Select-Count            pic 9(4)      comp.               
001700 77  WS-Found-Evt-Sub           pic 9(4)      comp.               
001710 77  WS-Found-Sel-Sub           pic 9(4)      comp.               
001720 77  WS-Sub                     pic 9(4)      comp.               
001730 77  WS-Sub2                    pic 9(4)      comp.               
001740*                                                                 
001750 77  WS-Bill-Rate               pic s9(5)v99  comp-3.             
001760 77  WS-Total-Hours             pic s9(5)v99  comp-3.             
001770 77  WS-Total-Amount            pic s9(7)v99  comp-3.             
001780 77  WS-Line-Amount             pic s9(7)v99  comp-3.             
001790*                                                                 
001800 77  WS-Next-Invoice-Id         pic 9(6)      comp.               
001810 77  WS-Next-Line-Id            pic 9(6)      comp.               
001820 77  WS-Next-Seq                pic 9(6)      comp.               
001830*                                                                 
001840 77  WS-Out-Ptr                 pic 9(2)      comp.               
001850 77  WS-Trim-Width              pic 9(3)      comp.               
001860 77  WS-Trim-Start              pic 9(3)      comp.               
001870 77  WS-Trim-Length             pic 9(3)      comp.               
001880 77  WS-Trim-Text               pic x(30).                        
001890 77  WS-Prefix-Text             pic x(16).                        
001900 77  WS-Prefix-Len              pic 9(2)      comp.               
001910 77  WS-Number-Build            pic x(20).                        
001920 77  WS-Comp-Ptr                pic 9(2)      comp.               
001930 77  WS-Comp-Out                pic 9(2)      comp.               
001940*                                                                 
001950 77  WS-Seq-Edit-3              pic 999.                          
001960 77  WS-Seq-Edit-3-Redef redefines WS-Seq-Edit-3                  
001970                               pic x(3).                          
001980 77  WS-Seq-Edit-Big            pic zzzzz9.                       
001990 77  WS-Seq-Big-Redef redefines WS-Seq-Edit-Big                   
002000                               pic x(6).                          
002010 77  WS-NNN-Width               pic 9(2)      comp.               
002020 77  WS-Parsed-Seq              pic 9(6)      comp.               
002030 77  WS-Digit-Sub               pic 9(2)      comp.               
002040 77  WS-Digit-Value             pic 9.                            
002050*                                                                 
002060 01  WS-Run-Date-Save.                                            
002070     03  WS-Run-Date-Work        pic 9(8).                        
002080     03  WS-Run-Date-Grp redefines WS-Run-Date-Work.              
002090         05  WS-RD-Ccyy          pic 9(4).                        
002100         05  WS-RD-Mm            pic 99.                          
002110         05  WS-RD-Dd            pic 99.                          
002120*                                                                 
002130 01  WS-Event-Table.                                              
002140     03  WS-ET-Entry occurs 5001.                                 
002150         05  WS-ET-Event-Id         pic 9(6)      comp.           
002160         05  WS-ET-Start-Date       pic 9(8)      comp.           
002170         05  WS-ET-Start-Time       pic 9(4)      comp.           
002180         05  WS-ET-Did-Not-Attend   pic x.                        
002190         05  FILLER                 pic x(5).                     
002200     03  FILLER                     pic x(4).                     
002210*                                                                 
002220 01  WS-Select-Table.                                             
002230     03  WS-ST-Entry occurs 5001.                                 
002240         05  WS-ST-Entry-Id         pic 9(6)      comp.           
002250         05  WS-ST-Sort-Date        pic 9(8)      comp.           
002260         05  WS-ST-Sort-Time        pic 9(4)      comp.           
002270         05  WS-ST-Hours            pic s9(3)v99  comp-3.         
002280         05  WS-ST-Description      pic x(60).                    
002290         05  FILLER                 pic x(5).                     
002300     03  FILLER                     pic x(4).                     
002310*                                                                 
002320 linkage          section.                                        
002330*-----------------------                                          
002340*                                                                 
002350 copy "tscall.cob".                                               
002360*                                                                 
002370 01  LK-Invoice-Params.                                           
002380     03  LK-Project-Id           pic 9(4).                        
002390     03  LK-Invoice-Id           pic 9(6).                        
002400     03  LK-Period-Start         pic 9(8).                        
002410     03  LK-Period-End           pic 9(8).                        
002420     03  LK-Invoice-Date         pic 9(8).                        
002430     03  LK-New-Status           pic x(9).                        
002440     03  FILLER                  pic x(4).                        
002450*                                                                 
002460 procedure  division using TS-CALLING-DATA                        
002470                           LK-Invoice-Params.                     
002480*=========================================                        
002490*                                                                 
002500 aa000-Main.                                                      
002510* Loads TS-Term-Code with zero.                                   
002520     move     zero to TS-Term-Code.                               
002530* Sets WS-Run-Date-Work from TS-Run-Date.                         
002540     move     TS-Run-Date to WS-Run-Date-Work.                    
002550* Tests whether TS-Process-Func = 1 before falling into the next  
002560* step.                                                           
002570     if       TS-Process-Func = 1                                 
002580              perform ab100-Create-Invoice thru ab100-Exit        
002590     else if  TS-Process-Func = 2                                 
002600              perform ab200-Regenerate-Invoice thru ab200-Exit    
002610     else if  TS-Process-Func = 3                                 
002620              perform ab300-Delete-Invoice thru ab300-Exit        
002630     else if  TS-Process-Func = 4                                 
002640              perform ab400-Update-Status thru ab400-Exit         
002650     else                                                         
002660              display "TSINVCR - INVALID PROCESS FUNCTION "       
002670                      TS-Process-Func                             
002680              move 90 to TS-Term-Code.                            
002690* Sets TS-CALLED from "TSINVCR ".                                 
002700     move     "TSINVCR " to TS-CALLED.                            
002710     goback.                                                      
002720*                                                                 
002730* Create invoice - validate the project, select its unbilled      
002740* entries for the requested period, build the line items and      
002750* header, and mark the selected entries as billed.                
002760*                                                                 
002770 ab100-Create-Invoice.                                            
002780* Sets WS-Target-Project-Id from LK-Project-Id.                   
002790     move     LK-Project-Id to WS-Target-Project-Id.              
002800* Calls down to ab900-Find-Project and picks back up below.       
002810     perform  ab900-Find-Project  thru ab900-Exit.                
002820* Guard: skip ahead when not WS-Found or Prj-Is-Billable not =    
002830* "Y".                                                            
002840     if       not WS-Found or Prj-Is-Billable not = "Y"           
002850              display "TSINVCR - PROJECT NOT FOUND OR NOT "       
002860                      "BILLABLE " WS-Target-Project-Id            
002870              move 10 to TS-Term-Code                             
002880              go to ab100-Exit.                                   
002890* Loads WS-Bill-Rate with Prj-Bill-Rate.                          
002900     move     Prj-Bill-Rate to WS-Bill-Rate.                      
002910* Calls down to ab920-Load-Events and picks back up below.        
002920     perform  ab920-Load-Events   thru ab920-Exit.                
002930* Hands off to ab930-Select-Entries for the next step.            
002940     perform  ab930-Select-Entries thru ab930-Exit.               
002950* Checks WS-Select-Count = zero here so the caller never sees a   
002960* bad value.                                                      
002970     if       WS-Select-Count = zero                              
002980              display "TSINVCR - NO UNBILLED ENTRIES FOR "        
002990                      "PROJECT " WS-Target-Project-Id             
003000              move 20 to TS-Term-Code                             
003010              go to ab100-Exit.                                   
003020* Branches on WS-Select-Count > 1.                                
003030     if       WS-Select-Count > 1                                 
003040              perform ab950-Sort-Selection thru ab950-Exit.       
003050* Hands off to ab960-Next-Invoice-Id for the next step.           
003060     perform  ab960-Next-Invoice-Id thru ab960-Exit.              
003070* Hands off to ab970-Next-Line-Id for the next step.              
003080     perform  ab970-Next-Line-Id  thru ab970-Exit.                
003090* Delegates to ab980-Build-Invoice-Number.                        
003100     perform  ab980-Build-Invoice-Number thru ab980-Exit.         
003110* Delegates to ab990-Write-Lines.                                 
003120     perform  ab990-Write-Lines   thru ab990-Exit.                
003130* Hands off to ab991-Mark-Entries-Billed for the next step.       
003140     perform  ab991-Mark-Entries-Billed thru ab991-Exit.          
003150* Hands off to ab995-Write-Header for the next step.              
003160     perform  ab995-Write-Header  thru ab995-Exit.                
003170 ab100-Exit.                                                      
003180     exit.                                                        
003190*                                                                 
003200* Regenerate a draft invoice - release its entries, drop its line 
003210* items onto the next generation without them, re-select unbilled 
003220* entries for the original period at the snapshot rate, and update
003230* the header totals in place.                                     
003240*                                                                 
003250 ab200-Regenerate-Invoice.                                        
003260* Sets WS-Target-Invoice-Id from LK-Invoice-Id.                   
003270     move     LK-Invoice-Id to WS-Target-Invoice-Id.              
003280* Calls down to ab910-Find-Invoice and picks back up below.       
003290     perform  ab910-Find-Invoice  thru ab910-Exit.                
003300* Tests whether not WS-Found or Inv-Status not = "draft " before  
003310* falling into the next step.                                     
003320     if       not WS-Found or Inv-Status not = "draft    "        
003330              display "TSINVCR - INVOICE NOT FOUND OR NOT "       
003340                      "DRAFT " WS-Target-Invoice-Id               
003350              move 30 to TS-Term-Code                             
003360              go to ab200-Exit.                                   
003370* Sets WS-Target-Project-Id from Inv-Project-Id.                  
003380     move     Inv-Project-Id to WS-Target-Project-Id.             
003390* Sets LK-Period-Start from Inv-Period-Start.                     
003400     move     Inv-Period-Start to LK-Period-Start.                
003410* Sets LK-Period-End from Inv-Period-End.                         
003420     move     Inv-Period-End   to LK-Period-End.                  
003430* Calls down to ab900-Find-Project and picks back up below.       
003440     perform  ab900-Find-Project  thru ab900-Exit.                
003450* Sets WS-Bill-Rate from Prj-Bill-Rate.                           
003460     move     Prj-Bill-Rate to WS-Bill-Rate.                      
003470* Calls down to ab940-Snapshot-Rate and picks back up below.      
003480     perform  ab940-Snapshot-Rate thru ab940-Exit.                
003490* Calls down to ab945-Release-Entries and picks back up below.    
003500     perform  ab945-Release-Entries thru ab945-Exit.              
003510* Delegates to ab947-Copy-Lines-Without.                          
003520     perform  ab947-Copy-Lines-Without thru ab947-Exit.           
003530* Hands off to ab920-Load-Events for the next step.               
003540     perform  ab920-Load-Events   thru ab920-Exit.                
003550* Hands off to ab930-Select-Entries for the next step.            
003560     perform  ab930-Select-Entries thru ab930-Exit.               
003570* Guard: skip ahead when WS-Select-Count > 1.                     
003580     if       WS-Select-Count > 1                                 
003590              perform ab950-Sort-Selection thru ab950-Exit.       
003600* Calls down to ab970-Next-Line-Id and picks back up below.       
003610     perform  ab970-Next-Line-Id  thru ab970-Exit.                
003620* Hands off to ab990-Write-Lines for the next step.               
003630     perform  ab990-Write-Lines   thru ab990-Exit.                
003640* Delegates to ab991-Mark-Entries-Billed.                         
003650     perform  ab991-Mark-Entries-Billed thru ab991-Exit.          
003660* Delegates to ab996-Update-Header-Totals.                        
003670     perform  ab996-Update-Header-Totals thru ab996-Exit.         
003680 ab200-Exit.                                                      
003690     exit.                                                        
003700*                                                                 
003710* Delete a draft invoice - release its entries and drop both its  
003720* line items and its own header record from the next generation.  
003730*                                                                 
003740 ab300-Delete-Invoice.                                            
003750* Sets WS-Target-Invoice-Id from LK-Invoice-Id.                   
003760     move     LK-Invoice-Id to WS-Target-Invoice-Id.              
003770* Calls down to ab910-Find-Invoice and picks back up below.       
003780     perform  ab910-Find-Invoice  thru ab910-Exit.                
003790* Guard: skip ahead when not WS-Found or Inv-Status not = "draft  
003800* ".                                                              
003810     if       not WS-Found or Inv-Status not = "draft    "        
003820              display "TSINVCR - INVOICE NOT FOUND OR NOT "       
003830                      "DRAFT " WS-Target-Invoice-Id               
003840              move 40 to TS-Term-Code                             
003850              go to ab300-Exit.                                   
003860* Calls down to ab945-Release-Entries and picks back up below.    
003870     perform  ab945-Release-Entries    thru ab945-Exit.           
003880* Delegates to ab947-Copy-Lines-Without.                          
003890     perform  ab947-Copy-Lines-Without thru ab947-Exit.           
003900* Calls down to ab948-Copy-Header-Without and picks back up       
003910* below.                                                          
003920     perform  ab948-Copy-Header-Without thru ab948-Exit.          
003930 ab300-Exit.                                                      
003940     exit.                                                        
003950*                                                                 
003960* Status update - draft, finalized or paid may be set directly,   
003970* any invoice, any current status.                                
003980*                                                                 
003990 ab400-Update-Status.                                             
004000* Sets WS-Target-Invoice-Id from LK-Invoice-Id.                   
004010     move     LK-Invoice-Id to WS-Target-Invoice-Id.              
004020* Guard: skip ahead when LK-New-Status not = "draft " and.        
004030     if       LK-New-Status not = "draft    " and                 
004040              LK-New-Status not = "finalized" and                 
004050              LK-New-Status not = "paid     "                     
004060              display "TSINVCR - INVALID STATUS VALUE "           
004070                      LK-New-Status                               
004080              move 50 to TS-Term-Code                             
004090              go to ab400-Exit.                                   
004100* Sets WS-Found-Flag from "N".                                    
004110     move     "N" to WS-Found-Flag.                               
004120     open     i-o Invoice-File.                                   
004130* Short-circuits when TS-Invoice-Status not = "00".               
004140     if       TS-Invoice-Status not = "00"                        
004150              display "TSINVCR - INVOICE-FILE OPEN ERROR "        
004160                      TS-Invoice-Status                           
004170              move 51 to TS-Term-Code                             
004180              go to ab400-Exit.                                   
004190* Step: read loop.                                                
004200 ab401-Read-Loop.                                                 
004210     read     Invoice-File                                        
004220         at end                                                   
004230              go to ab402-Close.                                  
004240* Guard: skip ahead when Inv-Invoice-Id = WS-Target-Invoice-Id.   
004250     if       Inv-Invoice-Id = WS-Target-Invoice-Id               
004260              move Lk-New-Status to Inv-Status                    
004270              rewrite Ts-Invoice-Record                           
004280              move "Y" to WS-Found-Flag                           
004290              go to ab402-Close.                                  
004300* Loops back to ab401-Read-Loop.                                  
004310     go       to ab401-Read-Loop.                                 
004320* Step: close.                                                    
004330 ab402-Close.                                                     
004340     close    Invoice-File.                                       
004350* Guard: skip ahead when not WS-Found.                            
004360     if       not WS-Found                                        
004370              display "TSINVCR - INVOICE NOT FOUND "              
004380                      WS-Target-Invoice-Id                        
004390              move 52 to TS-Term-Code.                            
004400 ab400-Exit.                                                      
004410     exit.                                                        
004420*                                                                 
004430* Linear search of PROJECT-FILE for WS-Target-Project-Id, record  
004440* area left populated on a match, WS-Found-Flag set Y/N.          
004450*                                                                 
004460 ab900-Find-Project.                                              
004470* Sets WS-Found-Flag from "N".                                    
004480     move     "N" to WS-Found-Flag.                               
004490     open     input Project-File.                                 
004500* Checks TS-Project-Status = "35" here so the caller never sees   
004510* a bad value.                                                    
004520     if       TS-Project-Status = "35"                            
004530              go to ab900-Exit.                                   
004540* Branches on TS-Project-Status not = "00".                       
004550     if       TS-Project-Status not = "00"                        
004560              display "TSINVCR - PROJECT-FILE OPEN ERROR "        
004570                      TS-Project-Status                           
004580              go to ab900-Exit.                                   
004590* Step: read loop.                                                
004600 ab901-Read-Loop.                                                 
004610     read     Project-File                                        
004620         at end                                                   
004630              go to ab902-Close.                                  
004640* Tests whether Prj-Project-Id = WS-Target-Project-Id before      
004650* falling into the next step.                                     
004660     if       Prj-Project-Id = WS-Target-Project-Id               
004670              move "Y" to WS-Found-Flag                           
004680              go to ab902-Close.                                  
004690* Loops back to ab901-Read-Loop.                                  
004700     go       to ab901-Read-Loop.                                 
004710* Step: close.                                                    
004720 ab902-Close.                                                     
004730     close    Project-File.                                       
004740 ab900-Exit.                                                      
004750     exit.                                                        
004760*                                                                 
004770* Linear search of INVOICE-FILE for WS-Target-Invoice-Id, record  
004780* area left populated on a match, WS-Found-Flag set Y/N.          
004790*                                                                 
004800 ab910-Find-Invoice.                                              
004810* Loads WS-Found-Flag with "N".                                   
004820     move     "N" to WS-Found-Flag.                               
004830     open     input Invoice-File.                                 
004840* Short-circuits when TS-Invoice-Status = "35".                   
004850     if       TS-Invoice-Status = "35"                            
004860              go to ab910-Exit.                                   
004870* Tests whether TS-Invoice-Status not = "00" before falling into  
004880* the next step.                                                  
004890     if       TS-Invoice-Status not = "00"                        
004900              display "TSINVCR - INVOICE-FILE OPEN ERROR "        
004910                      TS-Invoice-Status                           
004920              go to ab910-Exit.                                   
004930* Step: read loop.                                                
004940 ab911-Read-Loop.                                                 
004950     read     Invoice-File                                        
004960         at end                                                   
004970              go to ab912-Close.                                  
004980* Checks Inv-Invoice-Id = WS-Target-Invoice-Id here so the        
004990* caller never sees a bad value.                                  
005000     if       Inv-Invoice-Id = WS-Target-Invoice-Id               
005010              move "Y" to WS-Found-Flag                           
005020              go to ab912-Close.                                  
005030* Drops straight to ab911-Read-Loop.                              
005040     go       to ab911-Read-Loop.                                 
005050* Step: close.                                                    
005060 ab912-Close.                                                     
005070     close    Invoice-File.                                       
005080 ab910-Exit.                                                      
005090     exit.                                                        
005100*                                                                 
005110* Loads every calendar event into WS-Event-Table so AB930 below   
005120* need not reopen EVENT-FILE for every entry it looks at.         
005130*                                                                 
005140 ab920-Load-Events.                                               
005150* Loads WS-Event-Count with zero.                                 
005160     move     zero to WS-Event-Count.                             
005170     open     input Event-File.                                   
005180* Short-circuits when TS-Event-Status = "35".                     
005190     if       TS-Event-Status = "35"                              
005200              go to ab920-Exit.                                   
005210* Branches on TS-Event-Status not = "00".                         
005220     if       TS-Event-Status not = "00"                          
005230              display "TSINVCR - EVENT-FILE OPEN ERROR "          
005240                      TS-Event-Status                             
005250              go to ab920-Exit.                                   
005260* Step: read event.                                               
005270 ab921-Read-Event.                                                
005280     read     Event-File                                          
005290         at end                                                   
005300              go to ab922-Close.                                  
005310* Branches on WS-Event-Count >= 5000.                             
005320     if       WS-Event-Count >= 5000                              
005330              display "TSINVCR - EVENT TABLE FULL, IGNORED "      
005340                      Evt-Event-Id                                
005350              go to ab921-Read-Event.                             
005360* Bumps WS-Event-Count by 1.                                      
005370     add      1 to WS-Event-Count.                                
005380* Sets WS-ET-Event-Id (WS-Event-Count) from Evt-Event-Id.         
005390     move     Evt-Event-Id to WS-ET-Event-Id (WS-Event-Count).    
005400     move     Evt-Start-Date                                      
005410              to WS-ET-Start-Date (WS-Event-Count).               
005420     move     Evt-Start-Time                                      
005430              to WS-ET-Start-Time (WS-Event-Count).               
005440     move     Evt-Did-Not-Attend                                  
005450              to WS-ET-Did-Not-Attend (WS-Event-Count).           
005460* Loops back to ab921-Read-Event.                                 
005470     go       to ab921-Read-Event.                                
005480* Step: close.                                                    
005490 ab922-Close.                                                     
005500     close    Event-File.                                         
005510 ab920-Exit.                                                      
005520     exit.                                                        
005530*                                                                 
005540* Scans ENTRY-FILE for this project's unbilled entries whose event
005550* falls in [LK-Period-Start, LK-Period-End] and is not marked     
005560* did-not-attend, building WS-Select-Table.                       
005570*                                                                 
005580 ab930-Select-Entries.                                            
005590* Loads WS-Select-Count with zero.                                
005600     move     zero to WS-Select-Count.                            
005610     open     input Entry-File.                                   
005620* Checks TS-Entry-Status = "35" here so the caller never sees a   
005630* bad value.                                                      
005640     if       TS-Entry-Status = "35"                              
005650              go to ab930-Exit.                                   
005660* Tests whether TS-Entry-Status not = "00" before falling into    
005670* the next step.                                                  
005680     if       TS-Entry-Status not = "00"                          
005690              display "TSINVCR - ENTRY-FILE OPEN ERROR "          
005700                      TS-Entry-Status                             
005710              go to ab930-Exit.                                   
005720* Step: read entry.                                               
005730 ab931-Read-Entry.                                                
005740     read     Entry-File                                          
005750         at end                                                   
005760              go to ab933-Close.                                  
005770* Short-circuits when Ent-Project-Id not = WS-Target-Project-Id   
005780* or.                                                             
005790     if       Ent-Project-Id not = WS-Target-Project-Id or        
005800              Ent-Invoice-Id not = zero                           
005810              go to ab931-Read-Entry.                             
005820* Calls down to ab935-Find-Event and picks back up below.         
005830     perform  ab935-Find-Event thru ab935-Exit.                   
005840* Tests whether WS-Found-Evt-Sub = zero before falling into the   
005850* next step.                                                      
005860     if       WS-Found-Evt-Sub = zero                             
005870              go to ab931-Read-Entry.                             
005880* Short-circuits when WS-ET-Did-Not-Attend (WS-Found-Evt-Sub) =   
005890* "Y".                                                            
005900     if       WS-ET-Did-Not-Attend (WS-Found-Evt-Sub) = "Y"       
005910              go to ab931-Read-Entry.                             
005920* Checks WS-ET-Start-Date (WS-Found-Evt-Sub) < here so the        
005930* caller never sees a bad value.                                  
005940     if       WS-ET-Start-Date (WS-Found-Evt-Sub) <               
005950              LK-Period-Start or                                  
005960              WS-ET-Start-Date (WS-Found-Evt-Sub) >               
005970              LK-Period-End                                       
005980              go to ab931-Read-Entry.                             
005990* Guard: skip ahead when WS-Select-Count >= 5000.                 
006000     if       WS-Select-Count >= 5000                             
006010              display "TSINVCR - SELECTION TABLE FULL, IGNORED "  
006020                      Ent-Entry-Id                                
006030              go to ab931-Read-Entry.                             
006040* Bumps WS-Select-Count by 1.                                     
006050     add      1 to WS-Select-Count.                               
006060* Loads WS-ST-Entry-Id (WS-Select-Count) with Ent-Entry-Id.       
006070     move     Ent-Entry-Id to WS-ST-Entry-Id (WS-Select-Count).   
006080     move     WS-ET-Start-Date (WS-Found-Evt-Sub)                 
006090              to WS-ST-Sort-Date (WS-Select-Count).               
006100     move     WS-ET-Start-Time (WS-Found-Evt-Sub)                 
006110              to WS-ST-Sort-Time (WS-Select-Count).               
006120* Sets WS-ST-Hours (WS-Select-Count) from Ent-Hours.              
006130     move     Ent-Hours to WS-ST-Hours (WS-Select-Count).         
006140     move     Ent-Description                                     
006150              to WS-ST-Description (WS-Select-Count).             
006160* Drops straight to ab931-Read-Entry.                             
006170     go       to ab931-Read-Entry.                                
006180* Step: close.                                                    
006190 ab933-Close.                                                     
006200     close    Entry-File.                                         
006210 ab930-Exit.                                                      
006220     exit.                                                        
006230*                                                                 
006240* Linear search of WS-Event-Table by Ent-Event-Id (the current    
006250* ENTRY-FILE record) - sets WS-Found-Evt-Sub, zero if none.       
006260*                                                                 
006270 ab935-Find-Event.                                                
006280* Sets WS-Found-Evt-Sub from zero.                                
006290     move     zero to WS-Found-Evt-Sub.                           
006300* Loads WS-Sub2 with zero.                                        
006310     move     zero to WS-Sub2.                                    
006320* Step: scan loop.                                                
006330 ab936-Scan-Loop.                                                 
006340* Advances WS-Sub2 past 1.                                        
006350     add      1 to WS-Sub2.                                       
006360* Guard: skip ahead when WS-Sub2 > WS-Event-Count.                
006370     if       WS-Sub2 > WS-Event-Count                            
006380              go to ab935-Exit.                                   
006390* Guard: skip ahead when WS-ET-Event-Id (WS-Sub2) = Ent-Event-    
006400* Id.                                                             
006410     if       WS-ET-Event-Id (WS-Sub2) = Ent-Event-Id             
006420              move WS-Sub2 to WS-Found-Evt-Sub                    
006430              go to ab935-Exit.                                   
006440* Loops back to ab936-Scan-Loop.                                  
006450     go       to ab936-Scan-Loop.                                 
006460 ab935-Exit.                                                      
006470     exit.                                                        
006480*                                                                 
006490* Reads LINE-FILE looking for the target invoice's first line item
006500* in file order and keeps its rate as the regenerate snapshot;    
006510* falls back to the project's current rate if none is found.      
006520*                                                                 
006530 ab940-Snapshot-Rate.                                             
006540* Loads WS-Found-Flag with "N".                                   
006550     move     "N" to WS-Found-Flag.                               
006560     open     input Line-File.                                    
006570* Short-circuits when TS-Line-Status = "35".                      
006580     if       TS-Line-Status = "35"                               
006590              go to ab940-Exit.                                   
006600* Short-circuits when TS-Line-Status not = "00".                  
006610     if       TS-Line-Status not = "00"                           
006620              display "TSINVCR - LINE-FILE OPEN ERROR "           
006630                      TS-Line-Status                              
006640              go to ab940-Exit.                                   
006650* Step: read loop.                                                
006660 ab941-Read-Loop.                                                 
006670     read     Line-File                                           
006680         at end                                                   
006690              go to ab942-Close.                                  
006700* Checks Ivl-Invoice-Id = WS-Target-Invoice-Id here so the        
006710* caller never sees a bad value.                                  
006720     if       Ivl-Invoice-Id = WS-Target-Invoice-Id               
006730              move Ivl-Rate to WS-Bill-Rate                       
006740              move "Y" to WS-Found-Flag                           
006750              go to ab942-Close.                                  
006760* Drops straight to ab941-Read-Loop.                              
006770     go       to ab941-Read-Loop.                                 
006780* Step: close.                                                    
006790 ab942-Close.                                                     
006800     close    Line-File.                                          
006810 ab940-Exit.                                                      
006820     exit.                                                        
006830*                                                                 
006840* Releases every entry currently billed to the target invoice -   
006850* opens ENTRY-FILE I-O and rewrites INVOICE-ID back to zero in    
006860* place, same technique TSCLSFY uses to flip DID-NOT-ATTEND.      
006870*                                                                 
006880 ab945-Release-Entries.                                           
006890     open     i-o Entry-File.                                     
006900* Checks TS-Entry-Status not = "00" here so the caller never      
006910* sees a bad value.                                               
006920     if       TS-Entry-Status not = "00"                          
006930              display "TSINVCR - ENTRY-FILE OPEN ERROR "          
006940                      TS-Entry-Status                             
006950              go to ab945-Exit.                                   
006960* Step: read loop.                                                
006970 ab946-Read-Loop.                                                 
006980     read     Entry-File                                          
006990         at end                                                   
007000              go to ab946-Close.                                  
007010* Tests whether Ent-Invoice-Id = WS-Target-Invoice-Id before      
007020* falling into the next step.                                     
007030     if       Ent-Invoice-Id = WS-Target-Invoice-Id               
007040              move zero to Ent-Invoice-Id                         
007050              rewrite Ts-Entry-Record.                            
007060* Falls through to ab946-Read-Loop.                               
007070     go       to ab946-Read-Loop.                                 
007080* Step: close.                                                    
007090 ab946-Close.                                                     
007100     close    Entry-File.                                         
007110 ab945-Exit.                                                      
007120     exit.                                                        
007130*                                                                 
007140* Copies LINE-FILE onto LINE-FILE-NEW, dropping every line item   
007150* that belongs to the target invoice - AB990 below appends the    
007160* rebuilt lines (regenerate) or nothing (delete) onto the same    
007170* open output file before it is closed.                           
007180*                                                                 
007190 ab947-Copy-Lines-Without.                                        
007200     open     input Line-File.                                    
007210     open     output Line-File-New.                               
007220* Guard: skip ahead when TS-Line-Status not = "00" or.            
007230     if       TS-Line-Status not = "00" or                        
007240              TS-LineNew-Status not = "00"                        
007250              display "TSINVCR - LINE-FILE OPEN ERROR "           
007260                      TS-Line-Status " " TS-LineNew-Status        
007270              go to ab947-Exit.                                   
007280* Step: read loop.                                                
007290 ab947-Read-Loop.                                                 
007300     read     Line-File                                           
007310         at end                                                   
007320              go to ab949-Close-Input.                            
007330* Short-circuits when Ivl-Invoice-Id not = WS-Target-Invoice-Id.  
007340     if       Ivl-Invoice-Id not = WS-Target-Invoice-Id           
007350              move Ts-Invoice-Line-Record to Ts-Line-New-Line     
007360              write Ts-Line-New-Line.                             
007370* Drops straight to ab947-Read-Loop.                              
007380     go       to ab947-Read-Loop.                                 
007390* Step: close input.                                              
007400 ab949-Close-Input.                                               
007410     close    Line-File.                                          
007420 ab947-Exit.                                                      
007430     exit.                                                        
007440*                                                                 
007450* Copies INVOICE-FILE onto INVOICE-FILE-NEW, dropping the target  
007460* invoice's own header record, and closes both output files -     
007470* used by delete only, since regenerate keeps its header.         
007480*                                                                 
007490 ab948-Copy-Header-Without.                                       
007500     open     input Invoice-File.                                 
007510     open     output Invoice-File-New.                            
007520* Guard: skip ahead when TS-Invoice-Status not = "00" or.         
007530     if       TS-Invoice-Status not = "00" or                     
007540              TS-InvNew-Status not = "00"                         
007550              display "TSINVCR - INVOICE-FILE OPEN ERROR "        
007560                      TS-Invoice-Status " " TS-InvNew-Status      
007570              go to ab948-Exit.                                   
007580* Step: read loop.                                                
007590 ab948-Read-Loop.                                                 
007600     read     Invoice-File                                        
007610         at end                                                   
007620              go to ab948-Close.                                  
007630* Guard: skip ahead when Inv-Invoice-Id not = WS-Target-Invoice-  
007640* Id.                                                             
007650     if       Inv-Invoice-Id not = WS-Target-Invoice-Id           
007660              move Ts-Invoice-Record to Ts-Invoice-New-Line       
007670              write Ts-Invoice-New-Line.                          
007680* Loops back to ab948-Read-Loop.                                  
007690     go       to ab948-Read-Loop.                                 
007700* Step: close.                                                    
007710 ab948-Close.                                                     
007720     close    Invoice-File.                                       
007730     close    Line-File-New.                                      
007740     close    Invoice-File-New.                                   
007750 ab948-Exit.                                                      
007760     exit.                                                        
007770*                                                                 
007780* Bubble/exchange sort of WS-Select-Table by event start date then
007790* start time, ascending.  Row 5001 is spare scratch for the       
007800* exchange.                                                       
007810*                                                                 
007820 ab950-Sort-Selection.                                            
007830* Loads WS-Sub with 1.                                            
007840     move     1 to WS-Sub.                                        
007850* Step: outer loop.                                               
007860 ab951-Outer-Loop.                                                
007870* Checks WS-Sub >= WS-Select-Count here so the caller never sees  
007880* a bad value.                                                    
007890     if       WS-Sub >= WS-Select-Count                           
007900              go to ab950-Exit.                                   
007910* Loads WS-Sub2 with WS-Sub.                                      
007920     move     WS-Sub to WS-Sub2.                                  
007930* Advances WS-Sub2 past 1.                                        
007940     add      1 to WS-Sub2.                                       
007950* Step: inner loop.                                               
007960 ab952-Inner-Loop.                                                
007970* Tests whether WS-Sub2 > WS-Select-Count before falling into     
007980* the next step.                                                  
007990     if       WS-Sub2 > WS-Select-Count                           
008000              add 1 to WS-Sub                                     
008010              go to ab951-Outer-Loop.                             
008020* Short-circuits when WS-ST-Sort-Date (WS-Sub2) <.                
008030     if       WS-ST-Sort-Date (WS-Sub2) <                         
008040              WS-ST-Sort-Date (WS-Sub) or                         
008050              (WS-ST-Sort-Date (WS-Sub2) =                        
008060              WS-ST-Sort-Date (WS-Sub) and                        
008070              WS-ST-Sort-Time (WS-Sub2) <                         
008080              WS-ST-Sort-Time (WS-Sub))                           
008090              move WS-ST-Entry (WS-Sub)  to WS-ST-Entry (5001)    
008100              move WS-ST-Entry (WS-Sub2) to WS-ST-Entry (WS-Sub)  
008110              move WS-ST-Entry (5001)    to WS-ST-Entry (WS-Sub2).
008120* Bumps WS-Sub2 by 1.                                             
008130     add      1 to WS-Sub2.                                       
008140* Drops straight to ab952-Inner-Loop.                             
008150     go       to ab952-Inner-Loop.                                
008160 ab950-Exit.                                                      
008170     exit.                                                        
008180*                                                                 
008190* Scans INVOICE-FILE for the highest INVOICE-ID on file, sets     
008200* WS-Next-Invoice-Id one past it (1 if the file is empty).        
008210*                                                                 
008220 ab960-Next-Invoice-Id.                                           
008230* Loads WS-Next-Invoice-Id with 1.                                
008240     move     1 to WS-Next-Invoice-Id.                            
008250     open     input Invoice-File.                                 
008260* Branches on TS-Invoice-Status = "35".                           
008270     if       TS-Invoice-Status = "35"                            
008280              go to ab960-Exit.                                   
008290* Checks TS-Invoice-Status not = "00" here so the caller never    
008300* sees a bad value.                                               
008310     if       TS-Invoice-Status not = "00"                        
008320              display "TSINVCR - INVOICE-FILE OPEN ERROR "        
008330                      TS-Invoice-Status                           
008340              go to ab960-Exit.                                   
008350* Step: read loop.                                                
008360 ab961-Read-Loop.                                                 
008370     read     Invoice-File                                        
008380         at end                                                   
008390              go to ab962-Close.                                  
008400* Guard: skip ahead when Inv-Invoice-Id >= WS-Next-Invoice-Id.    
008410     if       Inv-Invoice-Id >= WS-Next-Invoice-Id                
008420              compute WS-Next-Invoice-Id = Inv-Invoice-Id + 1.    
008430* Drops straight to ab961-Read-Loop.                              
008440     go       to ab961-Read-Loop.                                 
008450* Step: close.                                                    
008460 ab962-Close.                                                     
008470     close    Invoice-File.                                       
008480 ab960-Exit.                                                      
008490     exit.                                                        
008500*                                                                 
008510* Scans LINE-FILE for the highest LINE-ID on file, sets           
008520* WS-Next-Line-Id one past it (1 if the file is empty).           
008530*                                                                 
008540 ab970-Next-Line-Id.                                              
008550* Sets WS-Next-Line-Id from 1.                                    
008560     move     1 to WS-Next-Line-Id.                               
008570     open     input Line-File.                                    
008580* Branches on TS-Line-Status = "35".                              
008590     if       TS-Line-Status = "35"                               
008600              go to ab970-Exit.                                   
008610* Short-circuits when TS-Line-Status not = "00".                  
008620     if       TS-Line-Status not = "00"                           
008630              display "TSINVCR - LINE-FILE OPEN ERROR "           
008640                      TS-Line-Status                              
008650              go to ab970-Exit.                                   
008660* Step: read loop.                                                
008670 ab971-Read-Loop.                                                 
008680     read     Line-File                                           
008690         at end                                                   
008700              go to ab972-Close.                                  
008710* Branches on Ivl-Line-Id >= WS-Next-Line-Id.                     
008720     if       Ivl-Line-Id >= WS-Next-Line-Id                      
008730              compute WS-Next-Line-Id = Ivl-Line-Id + 1.          
008740* Loops back to ab971-Read-Loop.                                  
008750     go       to ab971-Read-Loop.                                 
008760* Step: close.                                                    
008770 ab972-Close.                                                     
008780     close    Line-File.                                          
008790 ab970-Exit.                                                      
008800     exit.                                                        
008810*                                                                 
008820* Builds the invoice number PREFIX-YYYY-NNN into WS-Number-Build -
008830* PREFIX is the project short code, or the project name with its  
008840* spaces squeezed out when there is no short code, upper-cased    
008850* either way; YYYY is the run year; NNN is one past the highest   
008860* sequence already used by this project under that prefix/year.   
008870*                                                                 
008880 ab980-Build-Invoice-Number.                                      
008890* Sets WS-Prefix-Text from spaces.                                
008900     move     spaces to WS-Prefix-Text.                           
008910* Tests whether Prj-Short-Code not = spaces before falling into   
008920* the next step.                                                  
008930     if       Prj-Short-Code not = spaces                         
008940              move Prj-Short-Code to WS-Prefix-Text               
008950              move 3 to WS-Trim-Width                             
008960     else                                                         
008970              perform ab985-Squeeze-Project-Name thru ab985-Exit  
008980              move 8 to WS-Trim-Width.                            
008990     inspect  WS-Prefix-Text converting                           
009000              "abcdefghijklmnopqrstuvwxyz" to                     
009010              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                       
009020* Loads WS-Trim-Text with WS-Prefix-Text.                         
009030     move     WS-Prefix-Text to WS-Trim-Text.                     
009040* Delegates to ab070-Trim-Trailing.                               
009050     perform  ab070-Trim-Trailing thru ab070-Exit.                
009060* Sets WS-Prefix-Len from WS-Trim-Length.                         
009070     move     WS-Trim-Length to WS-Prefix-Len.                    
009080* Hands off to ab986-Next-Sequence for the next step.             
009090     perform  ab986-Next-Sequence thru ab986-Exit.                
009100* Loads WS-Number-Build with spaces.                              
009110     move     spaces to WS-Number-Build.                          
009120* Loads WS-Out-Ptr with zero.                                     
009130     move     zero to WS-Out-Ptr.                                 
009140     move     WS-Prefix-Text (1:WS-Prefix-Len)                    
009150              to WS-Number-Build (1:WS-Prefix-Len).               
009160* Loads WS-Out-Ptr with WS-Prefix-Len.                            
009170     move     WS-Prefix-Len to WS-Out-Ptr.                        
009180* Sets WS-Number-Build (WS-Out-Ptr + 1:1) from "-".               
009190     move     "-" to WS-Number-Build (WS-Out-Ptr + 1:1).          
009200* Advances WS-Out-Ptr past 1.                                     
009210     add      1 to WS-Out-Ptr.                                    
009220* Loads WS-Number-Build (WS-Out-Ptr + 1:4) with WS-RD-Ccyy.       
009230     move     WS-RD-Ccyy to WS-Number-Build (WS-Out-Ptr + 1:4).   
009240* Advances WS-Out-Ptr past 4.                                     
009250     add      4 to WS-Out-Ptr.                                    
009260* Loads WS-Number-Build (WS-Out-Ptr + 1:1) with "-".              
009270     move     "-" to WS-Number-Build (WS-Out-Ptr + 1:1).          
009280* Advances WS-Out-Ptr past 1.                                     
009290     add      1 to WS-Out-Ptr.                                    
009300* Branches on WS-Next-Seq <= 999.                                 
009310     if       WS-Next-Seq <= 999                                  
009320              move WS-Next-Seq to WS-Seq-Edit-3                   
009330              move WS-Seq-Edit-3-Redef                            
009340                   to WS-Number-Build (WS-Out-Ptr + 1:3)          
009350     else                                                         
009360              move WS-Next-Seq to WS-Seq-Edit-Big                 
009370              move WS-Seq-Big-Redef to WS-Trim-Text (1:6)         
009380              move 6 to WS-Trim-Width                             
009390              perform ab060-Trim-Leading thru ab060-Exit          
009400              move WS-Trim-Text (WS-Trim-Start:WS-Trim-Length)    
009410                   to WS-Number-Build                             
009420                      (WS-Out-Ptr + 1:WS-Trim-Length).            
009430* Sets Inv-Invoice-Number from WS-Number-Build.                   
009440     move     WS-Number-Build to Inv-Invoice-Number.              
009450 ab980-Exit.                                                      
009460     exit.                                                        
009470*                                                                 
009480* Squeezes every embedded space out of Prj-Project-Name into      
009490* WS-Prefix-Text - unlike a trailing trim, an internal blank in a 
009500* two-word project name has to disappear too, not just the pad at 
009510* the end.  Stops at 8 characters so PREFIX-YYYY-NNN always fits  
009520* the 20-byte invoice number field with room for a 6-digit NNN.   
009530*                                                                 
009540 ab985-Squeeze-Project-Name.                                      
009550* Sets WS-Prefix-Text from spaces.                                
009560     move     spaces to WS-Prefix-Text.                           
009570* Sets WS-Comp-Out from zero.                                     
009580     move     zero to WS-Comp-Out.                                
009590* Sets WS-Comp-Ptr from zero.                                     
009600     move     zero to WS-Comp-Ptr.                                
009610* Step: scan loop.                                                
009620 ab987-Scan-Loop.                                                 
009630* Bumps WS-Comp-Ptr by 1.                                         
009640     add      1 to WS-Comp-Ptr.                                   
009650* Branches on WS-Comp-Ptr > 30 or WS-Comp-Out >= 8.               
009660     if       WS-Comp-Ptr > 30 or WS-Comp-Out >= 8                
009670              go to ab985-Exit.                                   
009680* Guard: skip ahead when Prj-Project-Name (WS-Comp-Ptr:1) =       
009690* space.                                                          
009700     if       Prj-Project-Name (WS-Comp-Ptr:1) = space            
009710              go to ab987-Scan-Loop.                              
009720* Advances WS-Comp-Out past 1.                                    
009730     add      1 to WS-Comp-Out.                                   
009740     move     Prj-Project-Name (WS-Comp-Ptr:1)                    
009750              to WS-Prefix-Text (WS-Comp-Out:1).                  
009760* Loops back to ab987-Scan-Loop.                                  
009770     go       to ab987-Scan-Loop.                                 
009780 ab985-Exit.                                                      
009790     exit.                                                        
009800*                                                                 
009810* Converts the digit text at WS-Trim-Text (WS-Trim-Start:         
009820* WS-Trim-Length) into WS-Parsed-Seq one character at a time -    
009830* the NNN portion read back off an existing invoice number is     
009840* left-justified, variable-length digit text, not a fixed-width   
009850* numeric-edited field, so there is no picture to move it into    
009860* directly.                                                       
009870*                                                                 
009880 ab984-Parse-Digits.                                              
009890* Sets WS-Parsed-Seq from zero.                                   
009900     move     zero to WS-Parsed-Seq.                              
009910* Loads WS-Digit-Sub with WS-Trim-Start.                          
009920     move     WS-Trim-Start to WS-Digit-Sub.                      
009930* Step: digit loop.                                               
009940 ab984-Digit-Loop.                                                
009950* Short-circuits when WS-Digit-Sub > WS-Trim-Length.              
009960     if       WS-Digit-Sub > WS-Trim-Length                       
009970              go to ab984-Exit.                                   
009980* Sets WS-Digit-Value from WS-Trim-Text (WS-Digit-Sub:1).         
009990     move     WS-Trim-Text (WS-Digit-Sub:1) to WS-Digit-Value.    
010000     compute  WS-Parsed-Seq = WS-Parsed-Seq * 10 + WS-Digit-Value.
010010* Bumps WS-Digit-Sub by 1.                                        
010020     add      1 to WS-Digit-Sub.                                  
010030* Drops straight to ab984-Digit-Loop.                             
010040     go       to ab984-Digit-Loop.                                
010050 ab984-Exit.                                                      
010060     exit.                                                        
010070*                                                                 
010080* Scans INVOICE-FILE for this project's existing invoice numbers  
010090* under the prefix/year just built, and sets WS-Next-Seq one past 
010100* the highest NNN found (1 if none match).  The NNN field's width 
010110* on disk depends on how much of the 20-byte number the prefix and
010120* "-YYYY-" already used, so it is computed here rather than fixed.
010130*                                                                 
010140 ab986-Next-Sequence.                                             
010150* Loads WS-Next-Seq with 1.                                       
010160     move     1 to WS-Next-Seq.                                   
010170     compute  WS-NNN-Width = 20 - WS-Prefix-Len - 6.              
010180     open     input Invoice-File.                                 
010190* Checks TS-Invoice-Status = "35" here so the caller never sees   
010200* a bad value.                                                    
010210     if       TS-Invoice-Status = "35"                            
010220              go to ab986-Exit.                                   
010230* Checks TS-Invoice-Status not = "00" here so the caller never    
010240* sees a bad value.                                               
010250     if       TS-Invoice-Status not = "00"                        
010260              display "TSINVCR - INVOICE-FILE OPEN ERROR "        
010270                      TS-Invoice-Status                           
010280              go to ab986-Exit.                                   
010290* Step: read loop.                                                
010300 ab988-Read-Loop.                                                 
010310     read     Invoice-File                                        
010320         at end                                                   
010330              go to ab989-Close.                                  
010340* Short-circuits when Inv-Project-Id not = WS-Target-Project-Id.  
010350     if       Inv-Project-Id not = WS-Target-Project-Id           
010360              go to ab988-Read-Loop.                              
010370* Branches on Inv-Invoice-Number (1:WS-Prefix-Len) not =.         
010380     if       Inv-Invoice-Number (1:WS-Prefix-Len) not =          
010390              WS-Prefix-Text (1:WS-Prefix-Len)                    
010400              go to ab988-Read-Loop.                              
010410* Checks Inv-Invoice-Number here so the caller never sees a bad   
010420* value.                                                          
010430     if       Inv-Invoice-Number                                  
010440              (WS-Prefix-Len + 2:4) not = WS-RD-Ccyy              
010450              go to ab988-Read-Loop.                              
010460* Sets WS-Trim-Text from spaces.                                  
010470     move     spaces to WS-Trim-Text.                             
010480     move     Inv-Invoice-Number (WS-Prefix-Len + 7:WS-NNN-Width) 
010490              to WS-Trim-Text (1:WS-NNN-Width).                   
010500* Loads WS-Trim-Width with WS-NNN-Width.                          
010510     move     WS-NNN-Width to WS-Trim-Width.                      
010520* Calls down to ab070-Trim-Trailing and picks back up below.      
010530     perform  ab070-Trim-Trailing thru ab070-Exit.                
010540* Calls down to ab984-Parse-Digits and picks back up below.       
010550     perform  ab984-Parse-Digits thru ab984-Exit.                 
010560* Tests whether WS-Parsed-Seq >= WS-Next-Seq before falling into  
010570* the next step.                                                  
010580     if       WS-Parsed-Seq >= WS-Next-Seq                        
010590              compute WS-Next-Seq = WS-Parsed-Seq + 1.            
010600* Drops straight to ab988-Read-Loop.                              
010610     go       to ab988-Read-Loop.                                 
010620* Step: close.                                                    
010630 ab989-Close.                                                     
010640     close    Invoice-File.                                       
010650 ab986-Exit.                                                      
010660     exit.                                                        
010670*                                                                 
010680* Writes one line item per row of WS-Select-Table (in AB950's sort
010690* order) onto LINE-FILE, at the snapshot/current rate in          
010700* WS-Bill-Rate, and accumulates WS-Total-Hours/WS-Total-Amount.   
010710* On a regenerate, LINE-FILE-NEW is still open from AB947 above   
010720* and the new lines land on the end of it; on a create, LINE-FILE 
010730* itself is opened EXTEND.                                        
010740*                                                                 
010750 ab990-Write-Lines.                                               
010760* Loads WS-Total-Hours WS-Total-Amount with zero.                 
010770     move     zero to WS-Total-Hours WS-Total-Amount.             
010780* Tests whether TS-Process-Func = 2 before falling into the next  
010790* step.                                                           
010800     if       TS-Process-Func = 2                                 
010810              go to ab992-Regen-Loop.                             
010820     open     extend Line-File.                                   
010830* Sets WS-Sub from 1.                                             
010840     move     1 to WS-Sub.                                        
010850* Step: create loop.                                              
010860 ab991-Create-Loop.                                               
010870* Tests whether WS-Sub > WS-Select-Count before falling into the  
010880* next step.                                                      
010890     if       WS-Sub > WS-Select-Count                            
010900              go to ab993-Close-Create.                           
010910* Calls down to ab994-Build-Line and picks back up below.         
010920     perform  ab994-Build-Line thru ab994-Exit.                   
010930     write    Ts-Invoice-Line-Record.                             
010940* Advances WS-Sub past 1.                                         
010950     add      1 to WS-Sub.                                        
010960* Falls through to ab991-Create-Loop.                             
010970     go       to ab991-Create-Loop.                               
010980* Step: close create.                                             
010990 ab993-Close-Create.                                              
011000     close    Line-File.                                          
011010* Falls through to ab990-Exit.                                    
011020     go       to ab990-Exit.                                      
011030* Step: regen loop.                                               
011040 ab992-Regen-Loop.                                                
011050* Sets WS-Sub from 1.                                             
011060     move     1 to WS-Sub.                                        
011070* Step: detail loop.                                              
011080 ab992-Detail-Loop.                                               
011090* Branches on WS-Sub > WS-Select-Count.                           
011100     if       WS-Sub > WS-Select-Count                            
011110              go to ab992-Finish.                                 
011120* Delegates to ab994-Build-Line.                                  
011130     perform  ab994-Build-Line thru ab994-Exit.                   
011140* Sets Ts-Line-New-Line from Ts-Invoice-Line-Record.              
011150     move     Ts-Invoice-Line-Record to Ts-Line-New-Line.         
011160     write    Ts-Line-New-Line.                                   
011170* Bumps WS-Sub by 1.                                              
011180     add      1 to WS-Sub.                                        
011190* Drops straight to ab992-Detail-Loop.                            
011200     go       to ab992-Detail-Loop.                               
011210* Step: finish.                                                   
011220 ab992-Finish.                                                    
011230     close    Line-File-New.                                      
011240 ab990-Exit.                                                      
011250     exit.                                                        
011260*                                                                 
011270* Builds TS-INVOICE-LINE-RECORD for WS-ST-Entry (WS-Sub), using   
011280* the next line id and adding its amount into the running totals. 
011290*                                                                 
011300 ab994-Build-Line.                                                
011310* Sets Ivl-Line-Id from WS-Next-Line-Id.                          
011320     move     WS-Next-Line-Id to Ivl-Line-Id.                     
011330* Bumps WS-Next-Line-Id by 1.                                     
011340     add      1 to WS-Next-Line-Id.                               
011350* Sets Ivl-Invoice-Id from WS-Next-Invoice-Id.                    
011360     move     WS-Next-Invoice-Id to Ivl-Invoice-Id.               
011370* Checks TS-Process-Func = 2 here so the caller never sees a bad  
011380* value.                                                          
011390     if       TS-Process-Func = 2                                 
011400              move WS-Target-Invoice-Id to Ivl-Invoice-Id.        
011410* Sets Ivl-Entry-Id from WS-ST-Entry-Id (WS-Sub).                 
011420     move     WS-ST-Entry-Id (WS-Sub) to Ivl-Entry-Id.            
011430* Sets Ivl-Entry-Date from WS-ST-Sort-Date (WS-Sub).              
011440     move     WS-ST-Sort-Date (WS-Sub) to Ivl-Entry-Date.         
011450* Loads Ivl-Description with WS-ST-Description (WS-Sub).          
011460     move     WS-ST-Description (WS-Sub) to Ivl-Description.      
011470* Sets Ivl-Hours from WS-ST-Hours (WS-Sub).                       
011480     move     WS-ST-Hours (WS-Sub) to Ivl-Hours.                  
011490* Sets Ivl-Rate from WS-Bill-Rate.                                
011500     move     WS-Bill-Rate to Ivl-Rate.                           
011510     compute  WS-Line-Amount rounded =                            
011520              WS-ST-Hours (WS-Sub) * WS-Bill-Rate.                
011530* Sets Ivl-Amount from WS-Line-Amount.                            
011540     move     WS-Line-Amount to Ivl-Amount.                       
011550* Advances WS-Total-Hours past WS-ST-Hours (WS-Sub).              
011560     add      WS-ST-Hours (WS-Sub) to WS-Total-Hours.             
011570* Bumps WS-Total-Amount by WS-Line-Amount.                        
011580     add      WS-Line-Amount to WS-Total-Amount.                  
011590 ab994-Exit.                                                      
011600     exit.                                                        
011610*                                                                 
011620* Marks every entry in WS-Select-Table as billed to the invoice   
011630* just built/rebuilt - opens ENTRY-FILE I-O and rewrites          
011640* INVOICE-ID in place for each matching record.                   
011650*                                                                 
011660 ab991-Mark-Entries-Billed.                                       
011670     open     i-o Entry-File.                                     
011680* Short-circuits when TS-Entry-Status not = "00".                 
011690     if       TS-Entry-Status not = "00"                          
011700              display "TSINVCR - ENTRY-FILE OPEN ERROR "          
011710                      TS-Entry-Status                             
011720              go to ab991-Exit.                                   
011730* Step: read loop.                                                
011740 ab997-Read-Loop.                                                 
011750     read     Entry-File                                          
011760         at end                                                   
011770              go to ab998-Close.                                  
011780* Delegates to ab999-Find-Selected.                               
011790     perform  ab999-Find-Selected thru ab999-Exit.                
011800* Checks WS-Found-Sel-Sub not = zero here so the caller never     
011810* sees a bad value.                                               
011820     if       WS-Found-Sel-Sub not = zero                         
011830              if TS-Process-Func = 2                              
011840                       move WS-Target-Invoice-Id to Ent-Invoice-Id
011850              else                                                
011860                       move WS-Next-Invoice-Id to Ent-Invoice-Id  
011870              end-if                                              
011880              rewrite Ts-Entry-Record.                            
011890* Drops straight to ab997-Read-Loop.                              
011900     go       to ab997-Read-Loop.                                 
011910* Step: close.                                                    
011920 ab998-Close.                                                     
011930     close    Entry-File.                                         
011940 ab991-Exit.                                                      
011950     exit.                                                        
011960*                                                                 
011970* Linear search of WS-Select-Table by Ent-Entry-Id (the current   
011980* ENTRY-FILE record) - sets WS-Found-Sel-Sub, zero if none.       
011990*                                                                 
012000 ab999-Find-Selected.                                             
012010* Loads WS-Found-Sel-Sub with zero.                               
012020     move     zero to WS-Found-Sel-Sub.                           
012030* Sets WS-Sub2 from zero.                                         
012040     move     zero to WS-Sub2.                                    
012050* Step: scan loop.                                                
012060 ab996-Scan-Loop.                                                 
012070* Bumps WS-Sub2 by 1.                                             
012080     add      1 to WS-Sub2.                                       
012090* Tests whether WS-Sub2 > WS-Select-Count before falling into     
012100* the next step.                                                  
012110     if       WS-Sub2 > WS-Select-Count                           
012120              go to ab999-Exit.                                   
012130* Tests whether WS-ST-Entry-Id (WS-Sub2) = Ent-Entry-Id before    
012140* falling into the next step.                                     
012150     if       WS-ST-Entry-Id (WS-Sub2) = Ent-Entry-Id             
012160              move WS-Sub2 to WS-Found-Sel-Sub                    
012170              go to ab999-Exit.                                   
012180* Drops straight to ab996-Scan-Loop.                              
012190     go       to ab996-Scan-Loop.                                 
012200 ab999-Exit.                                                      
012210     exit.                                                        
012220*                                                                 
012230* Writes the new invoice's header record onto LINE-FILE's         
012240* sibling INVOICE-FILE, opened EXTEND - create only, regenerate   
012250* updates the existing header in place via AB996 below instead.   
012260*                                                                 
012270 ab995-Write-Header.                                              
012280* Loads Inv-Invoice-Id with WS-Next-Invoice-Id.                   
012290     move     WS-Next-Invoice-Id to Inv-Invoice-Id.               
012300* Loads Inv-Project-Id with WS-Target-Project-Id.                 
012310     move     WS-Target-Project-Id to Inv-Project-Id.             
012320* Sets Inv-Period-Start from LK-Period-Start.                     
012330     move     LK-Period-Start to Inv-Period-Start.                
012340* Sets Inv-Period-End from LK-Period-End.                         
012350     move     LK-Period-End to Inv-Period-End.                    
012360* Sets Inv-Invoice-Date from LK-Invoice-Date.                     
012370     move     LK-Invoice-Date to Inv-Invoice-Date.                
012380* Loads Inv-Status with "draft ".                                 
012390     move     "draft    " to Inv-Status.                          
012400* Loads Inv-Total-Hours with WS-Total-Hours.                      
012410     move     WS-Total-Hours to Inv-Total-Hours.                  
012420* Loads Inv-Total-Amount with WS-Total-Amount.                    
012430     move     WS-Total-Amount to Inv-Total-Amount.                
012440     open     extend Invoice-File.                                
012450* Branches on TS-Invoice-Status not = "00".                       
012460     if       TS-Invoice-Status not = "00"                        
012470              display "TSINVCR - INVOICE-FILE OPEN ERROR "        
012480                      TS-Invoice-Status                           
012490              go to ab995-Exit.                                   
012500     write    Ts-Invoice-Record.                                  
012510     close    Invoice-File.                                       
012520 ab995-Exit.                                                      
012530     exit.                                                        
012540*                                                                 
012550* Regenerate only - rewrites the existing header's totals in      
012560* place; the header row itself, its id, project, period, invoice  
012570* number and date never change on a regenerate.                   
012580*                                                                 
012590 ab996-Update-Header-Totals.                                      
012600     open     i-o Invoice-File.                                   
012610* Checks TS-Invoice-Status not = "00" here so the caller never    
012620* sees a bad value.                                               
012630     if       TS-Invoice-Status not = "00"                        
012640              display "TSINVCR - INVOICE-FILE OPEN ERROR "        
012650                      TS-Invoice-Status                           
012660              go to ab996-Exit.                                   
012670* Step: read loop.                                                
012680 ab996-Read-Loop.                                                 
012690     read     Invoice-File                                        
012700         at end                                                   
012710              go to ab996-Close.                                  
012720* Guard: skip ahead when Inv-Invoice-Id = WS-Target-Invoice-Id.   
012730     if       Inv-Invoice-Id = WS-Target-Invoice-Id               
012740              move WS-Total-Hours to Inv-Total-Hours              
012750              move WS-Total-Amount to Inv-Total-Amount            
012760              rewrite Ts-Invoice-Record                           
012770              go to ab996-Close.                                  
012780* Falls through to ab996-Read-Loop.                               
012790     go       to ab996-Read-Loop.                                 
012800* Step: close.                                                    
012810 ab996-Close.                                                     
012820     close    Invoice-File.                                       
012830 ab996-Exit.                                                      
012840     exit.                                                        
012850*                                                                 
012860* Scans WS-Trim-Text (1:WS-Trim-Width) forward for the first non  
012870* space character - the leading spaces left by zero-suppression on
012880* an edited numeric field - and sets WS-Trim-Start/WS-Trim-Length 
012890* to the significant part.                                        
012900*                                                                 
012910 ab060-Trim-Leading.                                              
012920* Loads WS-Trim-Start with 1.                                     
012930     move     1 to WS-Trim-Start.                                 
012940* Step: scan loop.                                                
012950 ab061-Scan-Loop.                                                 
012960* Branches on WS-Trim-Start >= WS-Trim-Width.                     
012970     if       WS-Trim-Start >= WS-Trim-Width                      
012980              go to ab060-Exit.                                   
012990* Checks WS-Trim-Text (WS-Trim-Start:1) not = space here so the   
013000* caller never sees a bad value.                                  
013010     if       WS-Trim-Text (WS-Trim-Start:1) not = space          
013020              go to ab060-Exit.                                   
013030* Bumps WS-Trim-Start by 1.                                       
013040     add      1 to WS-Trim-Start.                                 
013050* Loops back to ab061-Scan-Loop.                                  
013060     go       to ab061-Scan-Loop.                                 
013070 ab060-Exit.                                                      
013080     compute  WS-Trim-Length = WS-Trim-Width - WS-Trim-Start + 1. 
013090     exit.                                                        
013100*                                                                 
013110* Scans WS-Trim-Text (1:WS-Trim-Width) backward for the last non  
013120* space character - the trailing filler on a fixed-width text     
013130* field - and sets WS-Trim-Start/WS-Trim-Length to the significant
013140* part.  An all-spaces field trims to a length of one blank so the
013150* caller always has something to move.                            
013160*                                                                 
013170 ab070-Trim-Trailing.                                             
013180* Loads WS-Trim-Start with 1.                                     
013190     move     1 to WS-Trim-Start.                                 
013200* Sets WS-Trim-Length from WS-Trim-Width.                         
013210     move     WS-Trim-Width to WS-Trim-Length.                    
013220* Step: back up loop.                                             
013230 ab071-Back-Up-Loop.                                              
013240* Short-circuits when WS-Trim-Length <= 1.                        
013250     if       WS-Trim-Length <= 1                                 
013260              go to ab070-Exit.                                   
013270* Checks WS-Trim-Text (WS-Trim-Length:1) not = space here so the  
013280* caller never sees a bad value.                                  
013290     if       WS-Trim-Text (WS-Trim-Length:1) not = space         
013300              go to ab070-Exit.                                   
013310* Backs WS-Trim-Length down by 1.                                 
013320     subtract 1 from WS-Trim-Length.                              
013330* Falls through to ab071-Back-Up-Loop.                            
013340     go       to ab071-Back-Up-Loop.                              
013350 ab070-Exit.                                                      
013360     exit.                                                        
