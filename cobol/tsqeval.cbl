000100***************************************************************** 
000110*                                                                *
000120*                  Rule-Query Term Evaluator                    * 
000130*                                                                *
000140***************************************************************** 
000150*                                                                 
000160 identification   division.                                       
000170*========================                                         
000180*                                                                 
000190      program-id.         tsqeval.                                
000200*                                                                 
000210      author.             R M Tolliver.                           
000220*                                                                 
000230      installation.       Marsh Fork Data Services.               
000240*                                                                 
000250      date-written.       14/07/1994.                             
000260*                                                                 
000270      date-compiled.                                              
000280*                                                                 
000290      security.           Company confidential - Marsh Fork       
000300                           Data Services timesheet/billing system.
000310*                                                                 
000320* Remarks.            Walks a Ts-Query-Table (built by TSQPARS)   
000330*                     against one event record and returns Y or   
000340*                     N.  Top-level terms and groups are AND-ed;  
000350*                     within one group number, any member being   
000360*                     true makes the group true (see remarks in   
000370*                     wstsqry.cob for how a nested group folds    
000380*                     into its parent's group number).  An empty  
000390*                     query never matches - see aa000 below.      
000400*                                                                 
000410* Called modules.     None.                                       
000420*                                                                 
000430* Files used.         None - working data only, via linkage.      
000440*                                                                 
000450* Change Log.                                                     
000460* 14/07/94 RMT - Created for the new query-driven classifier,     
000470*                the fourteen property matchers below replace     
000480*                the old IF-chain that used to live in PY-CLASS.  
000490* 19/03/97 RMT - has-attendees, is-all-day matchers added for     
000500*                MR-021 (fingerprint queries wanted a "meeting    
000510*                with nobody on it" test).                        
000520* 11/02/99 JDA - Y2K sweep - no century-sensitive fields here,    
000530*                day-of-week already comes off the event record   
000540*                CCYYMMDD-clean.                                  
000550* 30/06/05 JDA - response matcher widened to fold NEEDS-ACTION,   
000560*                NEEDS_ACTION and PENDING into NEEDSACTION per    
000570*                MR-063 (calendar export vendor changed spelling  
000580*                mid-year).                                       
000590* 23/10/07 SFW - time-of-day operator prefixes added (>, >=, <,   
000600*                <=) for MR-071's "meetings starting after noon"  
000610*                fingerprint requirement.                         
000620*                                                                 
000630 environment      division.                                       
000640*========================                                         
000650*                                                                 
000660 configuration    section.                                        
000670 special-names.                                                   
000680     class QEV-DIGITS is "0123456789".                            
000690*                                                                 
000700 input-output     section.                                        
000710 file-control.                                                    
000720*                                                                 
000730 data             division.                                       
000740*========================                                         
000750*                                                                 
000760 working-storage  section.                                        
000770*-----------------------                                          
000780*                                                                 
000790 77  WS-Sub                  pic 99        comp.                  
000800 77  WS-Att-Sub              pic 99        comp.                  
000810 77  WS-Group-Result         pic x.                               
000820 77  WS-Cur-Group-No         pic 99        comp.                  
000830 77  WS-Overall-Result       pic x.                               
000840 77  WS-Term-Result          pic x.                               
000850 77  WS-At-Sign-Pos          pic 9(2)      comp.                  
000860 77  WS-Src-Ptr              pic 9(2)      comp.                  
000870 77  WS-Dst-Ptr              pic 9(2)      comp.                  
000880 77  WS-Op-Len               pic 9         comp.                  
000890 77  WS-Colon-Pos            pic 9(2)      comp.                  
000900 77  WS-Evt-HH               pic 99        comp.                  
000910 77  WS-Evt-MM               pic 99        comp.                  
000920 77  WS-HH-Part              pic 99        comp.                  
000930 77  WS-MM-Part              pic 99        comp.                  
000940 77  WS-Event-Minutes        pic 9(4)      comp.                  
000950 77  WS-Target-Minutes       pic 9(4)      comp.                  
000960*                                                                 
000970 01  WS-Work-Value           pic x(80).                           
000980 01  WS-Stripped-Value       pic x(80).                           
000990 01  WS-Work-Property        pic x(14).                           
001000 01  WS-Domain-Work          pic x(40).                           
001010 01  WS-Shift-Work           pic x(40).                           
001020*                                                                 
001030 01  WS-Day-Table.                                                
001040     03  filler              pic x(9)  value "MON      ".         
001050     03  filler              pic x(9)  value "TUE      ".         
001060     03  filler              pic x(9)  value "WED      ".         
001070     03  filler              pic x(9)  value "THU      ".         
001080     03  filler              pic x(9)  value "FRI      ".         
001090     03  filler              pic x(9)  value "SAT      ".         
001100     03  filler              pic x(9)  value "SUN      ".         
001110     03  filler              pic x(9)  value "MONDAY   ".         
001120     03  filler              pic x(9)  value "TUESDAY  ".         
001130     03  filler              pic x(9)  value "WEDNESDAY".         
001140     03  filler              pic x(9)  value "THURSDAY ".         
001150     03  filler              pic x(9)  value "FRIDAY   ".         
001160     03  filler              pic x(9)  value "SATURDAY ".         
001170     03  filler              pic x(9)  value "SUNDAY   ".         
001180 01  WS-Day-Table-R redefines WS-Day-Table.                       
001190     03  WS-Day-Name  occurs 14  pic x(9).                        
001200 01  WS-Day-Number-Table.                                         
001210     03  filler              pic 9  value 1.                      
001220     03  filler              pic 9  value 2.                      
001230     03  filler              pic 9  value 3.                      
001240     03  filler              pic 9  value 4.                      
001250     03  filler              pic 9  value 5.                      
001260     03  filler              pic 9  value 6.                      
001270     03  filler              pic 9  value 7.                      
001280     03  filler              pic 9  value 1.                      
001290     03  filler              pic 9  value 2.                      
001300     03  filler              pic 9  value 3.                      
001310     03  filler              pic 9  value 4.                      
001320     03  filler              pic 9  value 5.                      
001330     03  filler              pic 9  value 6.                      
001340     03  filler              pic 9  value 7.                      
001350 01  WS-Day-Number-Table-R redefines WS-Day-Number-Table.         
001360     03  WS-Day-Number occurs 14 pic 9.                           
001370*                                                                 
001380 linkage          section.                                        
001390*-----------------------                                          
001400*                                                                 
001410 copy "wstsqry.cob".                                              
001420 copy "wstsevt.cob".                                              
001430 01  LK-Match-Result          pic x.                              
001440*                                Y OR N                           
001450*                                                                 
001460 procedure  division using TS-Query-Table                         
001470                           TS-Event-Record                        
001480                           LK-Match-Result.                       
001490*=========================================                        
001500*                                                                 
001510 aa000-Main.                                                      
001520* Loads LK-Match-Result with "N".                                 
001530     move     "N" to LK-Match-Result.                             
001540* Branches on QRY-Parse-Error = "Y" or QRY-Term-Count = zero.     
001550     if       QRY-Parse-Error = "Y" or QRY-Term-Count = zero      
001560              go to aa000-Exit.                                   
001570* Loads WS-Overall-Result with "Y".                               
001580     move     "Y" to WS-Overall-Result.                           
001590* Sets WS-Sub from zero.                                          
001600     move     zero to WS-Sub.                                     
001610* Falls through to aa010-Term-Loop.                               
001620     go       to aa010-Term-Loop.                                 
001630*                                                                 
001640 aa010-Term-Loop.                                                 
001650* Bumps WS-Sub by 1.                                              
001660     add      1 to WS-Sub.                                        
001670* Short-circuits when WS-Sub > QRY-Term-Count.                    
001680     if       WS-Sub > QRY-Term-Count                             
001690              go to aa090-Finish.                                 
001700* Checks QRY-Term-Level (WS-Sub) not = zero here so the caller    
001710* never sees a bad value.                                         
001720     if       QRY-Term-Level (WS-Sub) not = zero                  
001730              go to aa020-Group-Item.                             
001740* Hands off to ab000-Eval-One-Term for the next step.             
001750     perform  ab000-Eval-One-Term thru ab000-Exit.                
001760* Checks WS-Term-Result = "N" here so the caller never sees a     
001770* bad value.                                                      
001780     if       WS-Term-Result = "N"                                
001790              move "N" to WS-Overall-Result                       
001800              go to aa090-Finish.                                 
001810* Falls through to aa010-Term-Loop.                               
001820     go       to aa010-Term-Loop.                                 
001830*                                                                 
001840* First member seen of a group - OR its members together, then    
001850* treat the whole run as one AND'd item at the top level.         
001860*                                                                 
001870 aa020-Group-Item.                                                
001880* Sets WS-Cur-Group-No from QRY-Term-Group-No (WS-Sub).           
001890     move     QRY-Term-Group-No (WS-Sub) to WS-Cur-Group-No.      
001900* Sets WS-Group-Result from "N".                                  
001910     move     "N" to WS-Group-Result.                             
001920* Drops straight to aa030-Group-Member-Loop.                      
001930     go       to aa030-Group-Member-Loop.                         
001940*                                                                 
001950 aa030-Group-Member-Loop.                                         
001960* Tests whether WS-Sub > QRY-Term-Count before falling into the   
001970* next step.                                                      
001980     if       WS-Sub > QRY-Term-Count                             
001990              go to aa040-Group-Done.                             
002000* Guard: skip ahead when QRY-Term-Group-No (WS-Sub) not = WS-     
002010* Cur-Group-No.                                                   
002020     if       QRY-Term-Group-No (WS-Sub) not = WS-Cur-Group-No    
002030              go to aa040-Group-Done.                             
002040* Hands off to ab000-Eval-One-Term for the next step.             
002050     perform  ab000-Eval-One-Term thru ab000-Exit.                
002060* Guard: skip ahead when WS-Term-Result = "Y".                    
002070     if       WS-Term-Result = "Y"                                
002080              move "Y" to WS-Group-Result.                        
002090* Advances WS-Sub past 1.                                         
002100     add      1 to WS-Sub.                                        
002110* Falls through to aa030-Group-Member-Loop.                       
002120     go       to aa030-Group-Member-Loop.                         
002130*                                                                 
002140 aa040-Group-Done.                                                
002150* Backs WS-Sub down by 1.                                         
002160     subtract 1 from WS-Sub.                                      
002170* Branches on WS-Group-Result = "N".                              
002180     if       WS-Group-Result = "N"                               
002190              move "N" to WS-Overall-Result                       
002200              go to aa090-Finish.                                 
002210* Loops back to aa010-Term-Loop.                                  
002220     go       to aa010-Term-Loop.                                 
002230*                                                                 
002240 aa090-Finish.                                                    
002250* Sets LK-Match-Result from WS-Overall-Result.                    
002260     move     WS-Overall-Result to LK-Match-Result.               
002270*                                                                 
002280 aa000-Exit.                                                      
002290     goback.                                                      
002300*                                                                 
002310* Dispatches on QRY-Term-Property (WS-Sub) - result in            
002320* WS-Term-Result.  The term value is lower-cased and quote-       
002330* stripped once here, per the shop's evaluation rule, so every    
002340* ab1nn matcher below works off WS-Stripped-Value directly.       
002350*                                                                 
002360 ab000-Eval-One-Term.                                             
002370* Loads WS-Term-Result with "N".                                  
002380     move     "N" to WS-Term-Result.                              
002390* Sets WS-Work-Property from QRY-Term-Property (WS-Sub).          
002400     move     QRY-Term-Property (WS-Sub) to WS-Work-Property.     
002410* Sets WS-Work-Value from QRY-Term-Value (WS-Sub).                
002420     move     QRY-Term-Value (WS-Sub)    to WS-Work-Value.        
002430     inspect  WS-Work-Value converting                            
002440              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to                     
002450              "abcdefghijklmnopqrstuvwxyz".                       
002460* Hands off to ab910-Strip-Quotes for the next step.              
002470     perform  ab910-Strip-Quotes thru ab910-Exit.                 
002480*                                                                 
002490* Checks WS-Work-Property = "title" here so the caller never      
002500* sees a bad value.                                               
002510     if       WS-Work-Property = "title"                          
002520              perform ab110-Match-Title thru ab110-Exit           
002530     else if  WS-Work-Property = "description"                    
002540              perform ab120-Match-Description thru ab120-Exit     
002550     else if  WS-Work-Property = "attendees"                      
002560              perform ab130-Match-Attendees thru ab130-Exit       
002570     else if  WS-Work-Property = "domain"                         
002580              perform ab140-Match-Domain thru ab140-Exit          
002590     else if  WS-Work-Property = "email"                          
002600              perform ab150-Match-Email thru ab150-Exit           
002610     else if  WS-Work-Property = "response"                       
002620              perform ab160-Match-Response thru ab160-Exit        
002630     else if  WS-Work-Property = "recurring"                      
002640              perform ab170-Match-Recurring thru ab170-Exit       
002650     else if  WS-Work-Property = "is-all-day"                     
002660              perform ab180-Match-Is-All-Day thru ab180-Exit      
002670     else if  WS-Work-Property = "has-attendees"                  
002680              perform ab190-Match-Has-Attendees thru ab190-Exit   
002690     else if  WS-Work-Property = "transparency"                   
002700              perform ab200-Match-Transparency thru ab200-Exit    
002710     else if  WS-Work-Property = "visibility"                     
002720              perform ab210-Match-Visibility thru ab210-Exit      
002730     else if  WS-Work-Property = "day-of-week"                    
002740              perform ab220-Match-Day-Of-Week thru ab220-Exit     
002750     else if  WS-Work-Property = "time-of-day"                    
002760              perform ab230-Match-Time-Of-Day thru ab230-Exit     
002770     else if  WS-Work-Property = "color"                          
002780              perform ab240-Match-Color thru ab240-Exit           
002790     else if  WS-Work-Property = "recurrence-id"                  
002800              perform ab250-Match-Recurrence-Id thru ab250-Exit   
002810     end-if.                                                      
002820 ab000-Exit.                                                      
002830     exit.                                                        
002840*                                                                 
002850* title, description - substring (contains) match.                
002860*                                                                 
002870 ab110-Match-Title.                                               
002880* Sets WS-Domain-Work from spaces.                                
002890     move     spaces to WS-Domain-Work.                           
002900* Loads WS-Domain-Work with Evt-Title (1:40).                     
002910     move     Evt-Title (1:40) to WS-Domain-Work.                 
002920* Delegates to ab940-Substring-Search.                            
002930     perform  ab940-Substring-Search thru ab940-Exit.             
002940 ab110-Exit.                                                      
002950     exit.                                                        
002960*                                                                 
002970 ab120-Match-Description.                                         
002980* Sets WS-Domain-Work from spaces.                                
002990     move     spaces to WS-Domain-Work.                           
003000* Sets WS-Domain-Work from Evt-Description (1:40).                
003010     move     Evt-Description (1:40) to WS-Domain-Work.           
003020* Calls down to ab940-Substring-Search and picks back up below.   
003030     perform  ab940-Substring-Search thru ab940-Exit.             
003040 ab120-Exit.                                                      
003050     exit.                                                        
003060*                                                                 
003070* attendees - substring match against any attendee email.         
003080*                                                                 
003090 ab130-Match-Attendees.                                           
003100* Loads WS-Att-Sub with zero.                                     
003110     move     zero to WS-Att-Sub.                                 
003120* Step: attendee loop.                                            
003130 ab131-Attendee-Loop.                                             
003140* Bumps WS-Att-Sub by 1.                                          
003150     add      1 to WS-Att-Sub.                                    
003160* Guard: skip ahead when WS-Att-Sub > Evt-Attendee-Count or WS-   
003170* Att-Sub > 10.                                                   
003180     if       WS-Att-Sub > Evt-Attendee-Count or WS-Att-Sub > 10  
003190              go to ab130-Exit.                                   
003200* Sets WS-Domain-Work from Evt-Attendee-Email (WS-Att-Sub).       
003210     move     Evt-Attendee-Email (WS-Att-Sub) to WS-Domain-Work.  
003220* Delegates to ab940-Substring-Search.                            
003230     perform  ab940-Substring-Search thru ab940-Exit.             
003240* Guard: skip ahead when WS-Term-Result = "Y".                    
003250     if       WS-Term-Result = "Y"                                
003260              go to ab130-Exit.                                   
003270* Loops back to ab131-Attendee-Loop.                              
003280     go       to ab131-Attendee-Loop.                             
003290 ab130-Exit.                                                      
003300     exit.                                                        
003310*                                                                 
003320* domain - exact match against any attendee's e-mail domain.      
003330*                                                                 
003340 ab140-Match-Domain.                                              
003350* Sets WS-Att-Sub from zero.                                      
003360     move     zero to WS-Att-Sub.                                 
003370* Step: attendee loop.                                            
003380 ab141-Attendee-Loop.                                             
003390* Bumps WS-Att-Sub by 1.                                          
003400     add      1 to WS-Att-Sub.                                    
003410* Checks WS-Att-Sub > Evt-Attendee-Count or WS-Att-Sub > 10 here  
003420* so the caller never sees a bad value.                           
003430     if       WS-Att-Sub > Evt-Attendee-Count or WS-Att-Sub > 10  
003440              go to ab140-Exit.                                   
003450* Hands off to ab950-Extract-Domain for the next step.            
003460     perform  ab950-Extract-Domain thru ab950-Exit.               
003470* Tests whether WS-Domain-Work = WS-Stripped-Value (1:40) before  
003480* falling into the next step.                                     
003490     if       WS-Domain-Work = WS-Stripped-Value (1:40)           
003500              move "Y" to WS-Term-Result                          
003510              go to ab140-Exit.                                   
003520* Loops back to ab141-Attendee-Loop.                              
003530     go       to ab141-Attendee-Loop.                             
003540 ab140-Exit.                                                      
003550     exit.                                                        
003560*                                                                 
003570* email - exact match against any attendee email.                 
003580*                                                                 
003590 ab150-Match-Email.                                               
003600* Loads WS-Att-Sub with zero.                                     
003610     move     zero to WS-Att-Sub.                                 
003620* Step: attendee loop.                                            
003630 ab151-Attendee-Loop.                                             
003640* Advances WS-Att-Sub past 1.                                     
003650     add      1 to WS-Att-Sub.                                    
003660* Tests whether WS-Att-Sub > Evt-Attendee-Count or WS-Att-Sub >   
003670* 10 before falling into the next step.                           
003680     if       WS-Att-Sub > Evt-Attendee-Count or WS-Att-Sub > 10  
003690              go to ab150-Exit.                                   
003700* Loads WS-Domain-Work with spaces.                               
003710     move     spaces to WS-Domain-Work.                           
003720* Loads WS-Domain-Work with Evt-Attendee-Email (WS-Att-Sub).      
003730     move     Evt-Attendee-Email (WS-Att-Sub) to WS-Domain-Work.  
003740     inspect  WS-Domain-Work converting                           
003750              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to                     
003760              "abcdefghijklmnopqrstuvwxyz".                       
003770* Short-circuits when WS-Domain-Work = WS-Stripped-Value (1:40).  
003780     if       WS-Domain-Work = WS-Stripped-Value (1:40)           
003790              move "Y" to WS-Term-Result                          
003800              go to ab150-Exit.                                   
003810* Falls through to ab151-Attendee-Loop.                           
003820     go       to ab151-Attendee-Loop.                             
003830 ab150-Exit.                                                      
003840     exit.                                                        
003850*                                                                 
003860* response - needs-action/needs_action/pending fold to            
003870* needsaction; missing status matches nothing.                    
003880*                                                                 
003890 ab160-Match-Response.                                            
003900* Sets WS-Domain-Work from spaces.                                
003910     move     spaces to WS-Domain-Work.                           
003920* Sets WS-Domain-Work (1:12) from Evt-Response-Status.            
003930     move     Evt-Response-Status to WS-Domain-Work (1:12).       
003940* Guard: skip ahead when WS-Domain-Work = spaces.                 
003950     if       WS-Domain-Work = spaces                             
003960              go to ab160-Exit.                                   
003970     inspect  WS-Domain-Work converting                           
003980              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to                     
003990              "abcdefghijklmnopqrstuvwxyz".                       
004000* Checks WS-Stripped-Value (1:12) = "needs-action" or here so     
004010* the caller never sees a bad value.                              
004020     if       WS-Stripped-Value (1:12) = "needs-action" or        
004030              WS-Stripped-Value (1:12) = "needs_action" or        
004040              WS-Stripped-Value (1:7)  = "pending"                
004050              move "needsaction" to WS-Stripped-Value.            
004060* Short-circuits when WS-Domain-Work (1:40) = WS-Stripped-Value   
004070* (1:40).                                                         
004080     if       WS-Domain-Work (1:40) = WS-Stripped-Value (1:40)    
004090              move "Y" to WS-Term-Result.                         
004100 ab160-Exit.                                                      
004110     exit.                                                        
004120*                                                                 
004130* recurring, is-all-day, has-attendees - boolean matchers.        
004140*                                                                 
004150 ab170-Match-Recurring.                                           
004160* Loads WS-Domain-Work (1:1) with Evt-Is-Recurring.               
004170     move     Evt-Is-Recurring to WS-Domain-Work (1:1).           
004180* Delegates to ab960-Bool-Compare.                                
004190     perform  ab960-Bool-Compare thru ab960-Exit.                 
004200 ab170-Exit.                                                      
004210     exit.                                                        
004220*                                                                 
004230 ab180-Match-Is-All-Day.                                          
004240* Loads WS-Domain-Work (1:1) with Evt-Is-All-Day.                 
004250     move     Evt-Is-All-Day to WS-Domain-Work (1:1).             
004260* Delegates to ab960-Bool-Compare.                                
004270     perform  ab960-Bool-Compare thru ab960-Exit.                 
004280 ab180-Exit.                                                      
004290     exit.                                                        
004300*                                                                 
004310 ab190-Match-Has-Attendees.                                       
004320* Checks Evt-Attendee-Count > zero here so the caller never sees  
004330* a bad value.                                                    
004340     if       Evt-Attendee-Count > zero                           
004350              move "Y" to WS-Domain-Work (1:1)                    
004360     else                                                         
004370              move "N" to WS-Domain-Work (1:1)                    
004380     end-if.                                                      
004390* Hands off to ab960-Bool-Compare for the next step.              
004400     perform  ab960-Bool-Compare thru ab960-Exit.                 
004410 ab190-Exit.                                                      
004420     exit.                                                        
004430*                                                                 
004440* transparency - missing means opaque; free/busy are aliases.     
004450*                                                                 
004460 ab200-Match-Transparency.                                        
004470* Sets WS-Domain-Work from spaces.                                
004480     move     spaces to WS-Domain-Work.                           
004490* Checks Evt-Transparency = spaces here so the caller never sees  
004500* a bad value.                                                    
004510     if       Evt-Transparency = spaces                           
004520              move "opaque" to WS-Domain-Work (1:6)               
004530     else                                                         
004540              move Evt-Transparency to WS-Domain-Work (1:11)      
004550              inspect WS-Domain-Work converting                   
004560                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to             
004570                      "abcdefghijklmnopqrstuvwxyz"                
004580     end-if.                                                      
004590* Tests whether WS-Stripped-Value (1:4) = "free" before falling   
004600* into the next step.                                             
004610     if       WS-Stripped-Value (1:4) = "free"                    
004620              move "transparent" to WS-Stripped-Value.            
004630* Branches on WS-Stripped-Value (1:4) = "busy".                   
004640     if       WS-Stripped-Value (1:4) = "busy"                    
004650              move "opaque" to WS-Stripped-Value.                 
004660* Short-circuits when WS-Domain-Work (1:40) = WS-Stripped-Value   
004670* (1:40).                                                         
004680     if       WS-Domain-Work (1:40) = WS-Stripped-Value (1:40)    
004690              move "Y" to WS-Term-Result.                         
004700 ab200-Exit.                                                      
004710     exit.                                                        
004720*                                                                 
004730* visibility - missing means default; otherwise exact.            
004740*                                                                 
004750 ab210-Match-Visibility.                                          
004760* Sets WS-Domain-Work from spaces.                                
004770     move     spaces to WS-Domain-Work.                           
004780* Tests whether Evt-Visibility = spaces before falling into the   
004790* next step.                                                      
004800     if       Evt-Visibility = spaces                             
004810              move "default" to WS-Domain-Work (1:7)              
004820     else                                                         
004830              move Evt-Visibility to WS-Domain-Work (1:12)        
004840              inspect WS-Domain-Work converting                   
004850                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to             
004860                      "abcdefghijklmnopqrstuvwxyz"                
004870     end-if.                                                      
004880* Tests whether WS-Domain-Work (1:40) = WS-Stripped-Value (1:40)  
004890* before falling into the next step.                              
004900     if       WS-Domain-Work (1:40) = WS-Stripped-Value (1:40)    
004910              move "Y" to WS-Term-Result.                         
004920 ab210-Exit.                                                      
004930     exit.                                                        
004940*                                                                 
004950* day-of-week - value is a day name or 3-letter abbreviation,     
004960* Monday-based - matched against the event's precomputed weekday. 
004970*                                                                 
004980 ab220-Match-Day-Of-Week.                                         
004990* Sets WS-Att-Sub from 1.                                         
005000     move     1 to WS-Att-Sub.                                    
005010* Step: day table loop.                                           
005020 ab221-Day-Table-Loop.                                            
005030* Guard: skip ahead when WS-Att-Sub > 14.                         
005040     if       WS-Att-Sub > 14                                     
005050              go to ab220-Exit.                                   
005060* Loads WS-Domain-Work with spaces.                               
005070     move     spaces to WS-Domain-Work.                           
005080* Loads WS-Domain-Work (1:9) with WS-Day-Name (WS-Att-Sub).       
005090     move     WS-Day-Name (WS-Att-Sub) to WS-Domain-Work (1:9).   
005100     inspect  WS-Domain-Work converting                           
005110              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to                     
005120              "abcdefghijklmnopqrstuvwxyz".                       
005130* Short-circuits when WS-Domain-Work (1:40) = WS-Stripped-Value   
005140* (1:40).                                                         
005150     if       WS-Domain-Work (1:40) = WS-Stripped-Value (1:40)    
005160              if      Evt-Day-Of-Week = WS-Day-Number (WS-Att-Sub)
005170                      move "Y" to WS-Term-Result                  
005180              end-if                                              
005190              go to ab220-Exit.                                   
005200* Advances WS-Att-Sub past 1.                                     
005210     add      1 to WS-Att-Sub.                                    
005220* Loops back to ab221-Day-Table-Loop.                             
005230     go       to ab221-Day-Table-Loop.                            
005240 ab220-Exit.                                                      
005250     exit.                                                        
005260*                                                                 
005270* time-of-day - [op]HH:MM - malformed value never matches.        
005280*                                                                 
005290 ab230-Match-Time-Of-Day.                                         
005300* Loads WS-Colon-Pos WS-Op-Len with zero.                         
005310     move     zero to WS-Colon-Pos WS-Op-Len.                     
005320* Guard: skip ahead when WS-Stripped-Value (1:2) = ">=".          
005330     if       WS-Stripped-Value (1:2) = ">="                      
005340              move 2 to WS-Op-Len                                 
005350     else if  WS-Stripped-Value (1:1) = ">"                       
005360              move 1 to WS-Op-Len                                 
005370     else if  WS-Stripped-Value (1:2) = "<="                      
005380              move 2 to WS-Op-Len                                 
005390     else if  WS-Stripped-Value (1:1) = "<"                       
005400              move 1 to WS-Op-Len                                 
005410     end-if.                                                      
005420* Hands off to ab970-Find-Colon for the next step.                
005430     perform  ab970-Find-Colon thru ab970-Exit.                   
005440* Short-circuits when WS-Colon-Pos = zero.                        
005450     if       WS-Colon-Pos = zero                                 
005460              go to ab230-Exit.                                   
005470* Tests whether WS-Colon-Pos not = WS-Op-Len + 3 before falling   
005480* into the next step.                                             
005490     if       WS-Colon-Pos not = WS-Op-Len + 3                    
005500              go to ab230-Exit.                                   
005510* Guard: skip ahead when WS-Stripped-Value (WS-Op-Len + 1:2)      
005520* is not numeric or (WS-Colon-Pos + 1:2) is not numeric.          
005530     if       WS-Stripped-Value (WS-Op-Len + 1:2)                 
005540                              is not numeric or                   
005550              WS-Stripped-Value (WS-Colon-Pos + 1:2)              
005560                              is not numeric                      
005570              go to ab230-Exit.                                   
005580* Sets WS-HH-Part from WS-Stripped-Value (WS-Op-Len + 1:2).       
005590     move     WS-Stripped-Value (WS-Op-Len + 1:2) to WS-HH-Part.  
005600* Loads WS-MM-Part with WS-Stripped-Value (WS-Colon-Pos + 1:2).   
005610     move     WS-Stripped-Value (WS-Colon-Pos + 1:2) to WS-MM-Part
005620     compute  WS-Target-Minutes = (WS-HH-Part * 60) + WS-MM-Part. 
005630     divide   Evt-Start-Time by 100 giving WS-Evt-HH              
005640                                remainder WS-Evt-MM.              
005650     compute  WS-Event-Minutes = (WS-Evt-HH * 60) + WS-Evt-MM.    
005660* Checks WS-Op-Len = zero here so the caller never sees a bad     
005670* value.                                                          
005680     if       WS-Op-Len = zero                                    
005690              if      WS-Event-Minutes = WS-Target-Minutes        
005700                      move "Y" to WS-Term-Result                  
005710              end-if                                              
005720     else if  WS-Stripped-Value (1:2) = ">="                      
005730              if      WS-Event-Minutes >= WS-Target-Minutes       
005740                      move "Y" to WS-Term-Result                  
005750              end-if                                              
005760     else if  WS-Stripped-Value (1:1) = ">"                       
005770              if      WS-Event-Minutes > WS-Target-Minutes        
005780                      move "Y" to WS-Term-Result                  
005790              end-if                                              
005800     else if  WS-Stripped-Value (1:2) = "<="                      
005810              if      WS-Event-Minutes <= WS-Target-Minutes       
005820                      move "Y" to WS-Term-Result                  
005830              end-if                                              
005840     else if  WS-Stripped-Value (1:1) = "<"                       
005850              if      WS-Event-Minutes < WS-Target-Minutes        
005860                      move "Y" to WS-Term-Result                  
005870              end-if                                              
005880     end-if.                                                      
005890 ab230-Exit.                                                      
005900     exit.                                                        
005910*                                                                 
005920* color - exact match on event color id as text.                  
005930*                                                                 
005940 ab240-Match-Color.                                               
005950* Loads WS-Domain-Work with spaces.                               
005960     move     spaces to WS-Domain-Work.                           
005970* Loads WS-Domain-Work (1:2) with Evt-Event-Color.                
005980     move     Evt-Event-Color to WS-Domain-Work (1:2).            
005990* Tests whether WS-Domain-Work (1:40) = WS-Stripped-Value (1:40)  
006000* before falling into the next step.                              
006010     if       WS-Domain-Work (1:40) = WS-Stripped-Value (1:40)    
006020              move "Y" to WS-Term-Result.                         
006030 ab240-Exit.                                                      
006040     exit.                                                        
006050*                                                                 
006060* recurrence-id - exact case-insensitive match.                   
006070*                                                                 
006080 ab250-Match-Recurrence-Id.                                       
006090* Loads WS-Domain-Work with spaces.                               
006100     move     spaces to WS-Domain-Work.                           
006110* Sets WS-Domain-Work (1:20) from Evt-Recurrence-Id.              
006120     move     Evt-Recurrence-Id to WS-Domain-Work (1:20).         
006130     inspect  WS-Domain-Work converting                           
006140              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to                     
006150              "abcdefghijklmnopqrstuvwxyz".                       
006160* Tests whether WS-Domain-Work (1:40) = WS-Stripped-Value (1:40)  
006170* before falling into the next step.                              
006180     if       WS-Domain-Work (1:40) = WS-Stripped-Value (1:40)    
006190              move "Y" to WS-Term-Result.                         
006200 ab250-Exit.                                                      
006210     exit.                                                        
006220*                                                                 
006230* Copies WS-Work-Value into WS-Stripped-Value, dropping the       
006240* straight quote and apostrophe - the shop's terminal input       
006250* routine already collapses the curly variants a phone keyboard   
006260* sends down to these before a query string ever reaches disk.    
006270*                                                                 
006280 ab910-Strip-Quotes.                                              
006290* Loads WS-Stripped-Value with spaces.                            
006300     move     spaces to WS-Stripped-Value.                        
006310* Sets WS-Src-Ptr from 1.                                         
006320     move     1 to WS-Src-Ptr.                                    
006330* Sets WS-Dst-Ptr from 1.                                         
006340     move     1 to WS-Dst-Ptr.                                    
006350* Drops straight to ab911-Strip-Loop.                             
006360     go       to ab911-Strip-Loop.                                
006370*                                                                 
006380 ab911-Strip-Loop.                                                
006390* Guard: skip ahead when WS-Src-Ptr > 80.                         
006400     if       WS-Src-Ptr > 80                                     
006410              go to ab910-Exit.                                   
006420* Branches on WS-Work-Value (WS-Src-Ptr:1) = quote or.            
006430     if       WS-Work-Value (WS-Src-Ptr:1) = quote or             
006440              WS-Work-Value (WS-Src-Ptr:1) = "'"                  
006450              add 1 to WS-Src-Ptr                                 
006460              go to ab911-Strip-Loop.                             
006470     move     WS-Work-Value (WS-Src-Ptr:1)                        
006480                             to WS-Stripped-Value (WS-Dst-Ptr:1). 
006490* Advances WS-Src-Ptr past 1.                                     
006500     add      1 to WS-Src-Ptr.                                    
006510* Bumps WS-Dst-Ptr by 1.                                          
006520     add      1 to WS-Dst-Ptr.                                    
006530* Loops back to ab911-Strip-Loop.                                 
006540     go       to ab911-Strip-Loop.                                
006550 ab910-Exit.                                                      
006560     exit.                                                        
006570*                                                                 
006580* Case-insensitive substring search of WS-Stripped-Value inside   
006590* WS-Domain-Work (40 bytes) - result in WS-Term-Result.  Simple   
006600* fixed-window scan; the value and haystack are both already      
006610* lower-cased by the time this is reached.                        
006620*                                                                 
006630 ab940-Substring-Search.                                          
006640     inspect  WS-Domain-Work converting                           
006650              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to                     
006660              "abcdefghijklmnopqrstuvwxyz".                       
006670* Branches on WS-Stripped-Value (1:40) = spaces.                  
006680     if       WS-Stripped-Value (1:40) = spaces                   
006690              go to ab940-Exit.                                   
006700* Loads WS-Src-Ptr with 1.                                        
006710     move     1 to WS-Src-Ptr.                                    
006720* Drops straight to ab941-Window-Loop.                            
006730     go       to ab941-Window-Loop.                               
006740*                                                                 
006750 ab941-Window-Loop.                                               
006760* Tests whether WS-Src-Ptr > 40 before falling into the next      
006770* step.                                                           
006780     if       WS-Src-Ptr > 40                                     
006790              go to ab940-Exit.                                   
006800* Guard: skip ahead when WS-Domain-Work (WS-Src-Ptr:1) not =      
006810* space.                                                          
006820     if       WS-Domain-Work (WS-Src-Ptr:1) not = space           
006830              perform ab942-Try-Match thru ab942-Exit             
006840              if      WS-Term-Result = "Y"                        
006850                      go to ab940-Exit                            
006860              end-if                                              
006870     end-if.                                                      
006880* Bumps WS-Src-Ptr by 1.                                          
006890     add      1 to WS-Src-Ptr.                                    
006900* Drops straight to ab941-Window-Loop.                            
006910     go       to ab941-Window-Loop.                               
006920*                                                                 
006930* Actual "does the value occur starting anywhere" test - COBOL    
006940* has no native substring search, so this walks every possible    
006950* starting column and compares the trailing slice.                
006960*                                                                 
006970 ab942-Try-Match.                                                 
006980* Loads WS-Dst-Ptr with zero.                                     
006990     move     zero to WS-Dst-Ptr.                                 
007000     inspect  WS-Stripped-Value tallying WS-Dst-Ptr               
007010              for characters before initial spaces.               
007020* Checks WS-Dst-Ptr = zero here so the caller never sees a bad    
007030* value.                                                          
007040     if       WS-Dst-Ptr = zero                                   
007050              go to ab942-Exit.                                   
007060* Short-circuits when WS-Src-Ptr + WS-Dst-Ptr - 1 > 40.           
007070     if       WS-Src-Ptr + WS-Dst-Ptr - 1 > 40                    
007080              go to ab942-Exit.                                   
007090* Branches on WS-Domain-Work (WS-Src-Ptr:WS-Dst-Ptr) =.           
007100     if       WS-Domain-Work (WS-Src-Ptr:WS-Dst-Ptr) =            
007110              WS-Stripped-Value (1:WS-Dst-Ptr)                    
007120              move "Y" to WS-Term-Result.                         
007130 ab942-Exit.                                                      
007140     exit.                                                        
007150*                                                                 
007160 ab940-Exit.                                                      
007170     exit.                                                        
007180*                                                                 
007190* Extracts the lower-cased domain (portion after "@") of the      
007200* attendee e-mail currently indexed by WS-Att-Sub.                
007210*                                                                 
007220 ab950-Extract-Domain.                                            
007230* Loads WS-Domain-Work with spaces.                               
007240     move     spaces to WS-Domain-Work.                           
007250* Loads WS-Domain-Work with Evt-Attendee-Email (WS-Att-Sub).      
007260     move     Evt-Attendee-Email (WS-Att-Sub) to WS-Domain-Work.  
007270     inspect  WS-Domain-Work converting                           
007280              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to                     
007290              "abcdefghijklmnopqrstuvwxyz".                       
007300* Loads WS-At-Sign-Pos with zero.                                 
007310     move     zero to WS-At-Sign-Pos.                             
007320* Loads WS-Sub with 1.                                            
007330     move     1 to WS-Sub.                                        
007340* Step: find at.                                                  
007350 ab951-Find-At.                                                   
007360* Tests whether WS-Sub > 40 before falling into the next step.    
007370     if       WS-Sub > 40                                         
007380              go to ab952-Shift.                                  
007390* Branches on WS-Domain-Work (WS-Sub:1) = "@".                    
007400     if       WS-Domain-Work (WS-Sub:1) = "@"                     
007410              move WS-Sub to WS-At-Sign-Pos                       
007420              go to ab952-Shift.                                  
007430* Bumps WS-Sub by 1.                                              
007440     add      1 to WS-Sub.                                        
007450* Falls through to ab951-Find-At.                                 
007460     go       to ab951-Find-At.                                   
007470*                                                                 
007480 ab952-Shift.                                                     
007490* Branches on WS-At-Sign-Pos = zero.                              
007500     if       WS-At-Sign-Pos = zero                               
007510              move spaces to WS-Domain-Work                       
007520              go to ab950-Exit.                                   
007530* Sets WS-Shift-Work from spaces.                                 
007540     move     spaces to WS-Shift-Work.                            
007550     move     WS-Domain-Work (WS-At-Sign-Pos + 1:                 
007560                              40 - WS-At-Sign-Pos)                
007570                              to WS-Shift-Work.                   
007580     move     spaces to WS-Domain-Work.                           
007590* Sets WS-Domain-Work from WS-Shift-Work.                         
007600     move     WS-Shift-Work to WS-Domain-Work.                    
007610 ab950-Exit.                                                      
007620     exit.                                                        
007630*                                                                 
007640* Compares a Y/N flag in WS-Domain-Work (1:1) against the boolean 
007650* words the query language accepts.                               
007660*                                                                 
007670 ab960-Bool-Compare.                                              
007680* Branches on WS-Stripped-Value (1:4) = "yes " or.                
007690     if       WS-Stripped-Value (1:4) = "yes " or                 
007700              WS-Stripped-Value (1:4) = "true" or                 
007710              WS-Stripped-Value (1:1) = "1" or                    
007720              WS-Stripped-Value (1:2) = "on"                      
007730              if      WS-Domain-Work (1:1) = "Y"                  
007740                      move "Y" to WS-Term-Result                  
007750              end-if                                              
007760     else if  WS-Stripped-Value (1:2) = "no" or                   
007770              WS-Stripped-Value (1:5) = "false" or                
007780              WS-Stripped-Value (1:1) = "0" or                    
007790              WS-Stripped-Value (1:3) = "off"                     
007800              if      WS-Domain-Work (1:1) = "N"                  
007810                      move "Y" to WS-Term-Result                  
007820              end-if                                              
007830     end-if.                                                      
007840 ab960-Exit.                                                      
007850     exit.                                                        
007860*                                                                 
007870* Locates the ":" separating hours and minutes, past any leading  
007880* comparison operator, stopping at the first blank.               
007890*                                                                 
007900 ab970-Find-Colon.                                                
007910* Sets WS-Colon-Pos from zero.                                    
007920     move     zero to WS-Colon-Pos.                               
007930     compute  WS-Sub = WS-Op-Len + 1.                             
007940* Drops straight to ab971-Colon-Loop.                             
007950     go       to ab971-Colon-Loop.                                
007960*                                                                 
007970 ab971-Colon-Loop.                                                
007980* Checks WS-Sub > 80 here so the caller never sees a bad value.   
007990     if       WS-Sub > 80                                         
008000              go to ab970-Exit.                                   
008010* Branches on WS-Stripped-Value (WS-Sub:1) = ":".                 
008020     if       WS-Stripped-Value (WS-Sub:1) = ":"                  
008030              move WS-Sub to WS-Colon-Pos                         
008040              go to ab970-Exit.                                   
008050* Short-circuits when WS-Stripped-Value (WS-Sub:1) = space.       
008060     if       WS-Stripped-Value (WS-Sub:1) = space                
008070              go to ab970-Exit.                                   
008080* Advances WS-Sub past 1.                                         
008090     add      1 to WS-Sub.                                        
008100* Falls through to ab971-Colon-Loop.                              
008110     go       to ab971-Colon-Loop.                                
008120 ab970-Exit.                                                      
008130     exit.                                                        
