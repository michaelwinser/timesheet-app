000100*                                                                 
000110*******************************************************           
000120*                                                       *         
000130*   RECORD DEFINITION FOR INVOICE LINE-ITEM FILE        *         
000140*        USES IVL-LINE-ID AS KEY                        *         
000150*                                                       *         
000160*******************************************************           
000170* FILE SIZE APPROX 100 BYTES.                                     
000180*                                                                 
000190* 22/08/95 RMT - CREATED PER MR-040, ONE LINE PER BILLED          
000200*                TIME ENTRY, PARENT IN WSTSINV.                   
000210* 11/02/99 JDA - Y2K: IVL-ENTRY-DATE WIDENED TO CCYYMMDD.         
000220* 12/04/13 SFW - IVL-RATE ADDED SO A REGENERATED DRAFT KEEPS      
000230*                THE RATE SNAPSHOT EVEN AFTER A RATE CHANGE.      
000240*                                                                 
000250 01  TS-INVOICE-LINE-RECORD.                                      
000260     03  IVL-LINE-ID             PIC 9(6)      COMP.              
000270     03  IVL-INVOICE-ID          PIC 9(6)      COMP.              
000280     03  IVL-ENTRY-ID            PIC 9(6)      COMP.              
000290     03  IVL-ENTRY-DATE          PIC 9(8)      COMP.              
000300     03  IVL-ENTRY-DATE-GRP REDEFINES IVL-ENTRY-DATE.             
000310         05  IVL-ENTRY-CCYY      PIC 9(4).                        
000320         05  IVL-ENTRY-MM        PIC 99.                          
000330         05  IVL-ENTRY-DD        PIC 99.                          
000340     03  IVL-DESCRIPTION         PIC X(60).                       
000350     03  IVL-HOURS               PIC S9(3)V99  COMP-3.            
000360     03  IVL-RATE                PIC S9(5)V99  COMP-3.            
000370*                                   RATE SNAPSHOT AT INVOICING    
000380     03  IVL-AMOUNT              PIC S9(7)V99  COMP-3.            
000390     03  FILLER                  PIC X(11).                       
