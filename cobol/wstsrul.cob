000100*******************************************************           
000110*                                                       *         
000120*   RECORD DEFINITION FOR CLASSIFICATION RULE FILE      *         
000130*        USES RUL-RULE-ID AS KEY                        *         
000140*                                                       *         
000150*******************************************************           
000160* FILE SIZE APPROX 150 BYTES.                                     
000170*                                                                 
000180* THESE FIELD DEFINITIONS MAY NEED CHANGING IF THE QUERY          
000190* LANGUAGE OUTGROWS 120 CHARACTERS.                               
000200*                                                                 
000210* 09/06/94 RMT - CREATED PER MR-031, RULES TRIED HIGHEST          
000220*                PRIORITY FIRST.                                  
000230* 02/03/98 JDA - RUL-DISPLAY-ORDER ADDED AS A TIE-BREAK WHEN      
000240*                TWO RULES SHARE A PRIORITY.                      
000250* 11/02/99 JDA - Y2K SWEEP - NO DATE FIELDS PRESENT, NONE         
000260*                REQUIRED.                                        
000270* 23/10/07 SFW - RUL-TARGET-TYPE WIDENED TO 14 TO HOLD            
000280*                "DID-NOT-ATTEND" WITHOUT TRUNCATION.             
000290*                                                                 
000300 01  TS-RULE-RECORD.                                              
000310     03  RUL-RULE-ID             PIC 9(4)      COMP.              
000320     03  RUL-PRIORITY            PIC 9(3)      COMP.              
000330*                                   HIGHER TRIED FIRST            
000340     03  RUL-DISPLAY-ORDER       PIC 9(3)      COMP.              
000350*                                   ASCENDING TIE-BREAK           
000360     03  RUL-IS-ENABLED          PIC X.                           
000370*                                   Y OR N                        
000380     03  RUL-TARGET-TYPE         PIC X(14).                       
000390*                                   "PROJECT" OR "DID-NOT-ATTEND" 
000400     03  RUL-PROJECT-ID          PIC 9(4)      COMP.              
000410*                                   TARGET PROJECT WHEN           
000420*                                   RUL-TARGET-TYPE = "PROJECT"   
000430     03  RUL-QUERY               PIC X(120).                      
000440     03  FILLER                  PIC X(10).                       
