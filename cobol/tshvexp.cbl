000100***************************************************************** 
000110*                                                                *
000120*                     Harvest CSV Exporter                      * 
000130*                                                                *
000140***************************************************************** 
000150*                                                                 
000160 identification   division.                                       
000170*========================                                         
000180*                                                                 
000190     program-id.         tshvexp.                                 
000200*                                                                 
000210     author.             R M Tolliver.                            
000220*                                                                 
000230     installation.       Marsh Fork Data Services.                
000240*                                                                 
000250     date-written.       19/07/1994.                              
000260*                                                                 
000270     date-compiled.                                               
000280*                                                                 
000290     security.           Company confidential - Marsh Fork        
000300                          Data Services timesheet/billing system. 
000310*                                                                 
000320* Remarks.            Writes the Harvest-format timesheet CSV, one
000330*                     line per classified time entry with its     
000340*                     event in the requested date range, joined to
000350*                     PROJECT-FILE for the client/project names.  
000360*                     Order is by event start date/time, not the  
000370*                     entry file's own record sequence.           
000380*                                                                 
000390* Called modules.     None.                                       
000400*                                                                 
000410* Files used.         PROJECT-FILE, ENTRY-FILE, EVENT-FILE (all   
000420*                     input only), HARVEST-CSV (output).          
000430*                                                                 
000440* Change Log.                                                     
000450* 19/07/94 RMT - Created for MR-039, replaces the manual copy     
000460*                and paste of the office calendar to the billing  
000470*                sheet.                                           
000480* 30/03/97 RMT - Entries built by TSCLSFY carry ENT-SOURCE now,   
000490*                but the export does not care who wrote the entry.
000500* 11/02/99 JDA - Y2K sweep - entry/event dates already CCYYMMDD,  
000510*                tested against the 1999/2000 rollover.           
000520* 17/01/12 SFW - NO-ACCUMULATE projects excluded from the export  
000530*                per MR-071, same "Noise" project complaint as the
000540*                summary report change.                           
000550* 19/02/09 SFW - DID-NOT-ATTEND events excluded even when a stale 
000560*                time entry is still sitting on file from before  
000570*                the flag was set by hand.                        
000580*                                                                 
000590 environment      division.                                       
000600*========================                                         
000610*                                                                 
000620 configuration    section.                                        
000630 special-names.                                                   
000640     class WORK-DIGITS is "0123456789".                           
000650     C01 is TOP-OF-FORM.                                          
000660*                                                                 
000670 input-output     section.                                        
000680 file-control.                                                    
000690     SELECT PROJECT-FILE ASSIGN TO "PROJECTS"                     
000700*        PROJECT MASTER FILE - CREATED 04/11/91 RMT.              
000710         ORGANIZATION IS SEQUENTIAL                               
000720         FILE STATUS IS TS-PROJECT-STATUS.                        
000730     SELECT ENTRY-FILE ASSIGN TO "TIME-ENTRIES"                   
000740*        TIME-ENTRY FILE - CREATED 09/06/94 RMT.                  
000750         ORGANIZATION IS SEQUENTIAL                               
000760         FILE STATUS IS TS-ENTRY-STATUS.                          
000770     SELECT EVENT-FILE ASSIGN TO "EVENTS"                         
000780*        CALENDAR EVENT FILE - CREATED 12/07/94 RMT.              
000790         ORGANIZATION IS SEQUENTIAL                               
000800         FILE STATUS IS TS-EVENT-STATUS.                          
000810     SELECT HARVEST-CSV ASSIGN TO "HARVEST-CSV"                   
000820         ORGANIZATION IS LINE SEQUENTIAL                          
000830         FILE STATUS IS TS-HARVEST-STATUS.                        
000840*                                                                 
000850 data             division.                                       
000860*========================                                         
000870*                                                                 
000880 file             section.                                        
000890*-----------------------                                          
000900*                                                                 
000910* RECORD LAYOUTS PULLED IN FROM WSTSPRJ/WSTSENT/WSTSEVT - SEE     
000920* THOSE COPYBOOKS FOR FIELD-BY-FIELD DETAIL.                      
000930*                                                                 
000940 FD  PROJECT-FILE                                                 
000950     RECORD CONTAINS 300 CHARACTERS                               
000960     LABEL RECORDS ARE STANDARD.                                  
000970 COPY "wstsprj.cob".                                              
000980 FD  ENTRY-FILE                                                   
000990     RECORD CONTAINS 100 CHARACTERS                               
001000     LABEL RECORDS ARE STANDARD.                                  
001010 COPY "wstsent.cob".                                              
001020 FD  EVENT-FILE                                                   
001030     RECORD CONTAINS 289 CHARACTERS                               
001040     LABEL RECORDS ARE STANDARD.                                  
001050 COPY "wstsevt.cob".                                              
001060*                                                                 
001070 FD  HARVEST-CSV                                                  
001080     RECORD CONTAINS 160 CHARACTERS                               
001090     LABEL RECORDS ARE STANDARD.                                  
001100 01  TS-CSV-LINE                pic x(160).                       
001110*                                                                 
001120 working-storage  section.                                        
001130*-----------------------                                          
001140*                                                                 
001150 77  TS-PROJECT-STATUS          pic xx.                           
001160 77  TS-ENTRY-STATUS            pic xx.                           
001170 77  TS-EVENT-STATUS            pic xx.                           
001180 77  TS-HARVEST-STATUS          pic xx.                           
001190*                                                                 
001200 77  WS-Project-Count           pic 9(3)      comp.               
001210 77  WS-Event-Count             pic 9(4)      comp.               
001220 77  WS-Harvest-Count           pic 9(4)      comp.               
001230 77  WS-Sub                     pic 9(4)      comp.               
001240 77  WS-Sub2                    pic 9(4)      comp.               
001250 77  WS-Found-Proj-Sub          pic 9(3)      comp.               
001260 77  WS-Found-Evt-Sub           pic 9(4)      comp.               
001270 77  WS-Out-Ptr                 pic 9(3)      comp.               
001280 77  WS-Trim-Width              pic 9(3)      comp.               
001290 77  WS-Trim-Start              pic 9(3)      comp.               
001300 77  WS-Trim-Length             pic 9(3)      comp.               
001310 77  WS-Trim-Text               pic x(60).                        
001320*                                                                 
001330 77  WS-Hours-Edit              pic zzz9.99.                      
001340 77  WS-Hours-Redef redefines WS-Hours-Edit                       
001350                               pic x(7).                          
001360*                                                                 
001370 01  WS-Project-Table.                                            
001380     03  WS-PT-Entry occurs 201.                                  
001390         05  WS-PT-Project-Id       pic 9(4)      comp.           
001400         05  WS-PT-Project-Name     pic x(30).                    
001410         05  WS-PT-Client-Name      pic x(30).                    
001420         05  WS-PT-No-Accumulate    pic x.                        
001430         05  FILLER                 pic x(5).                     
001440     03  FILLER                     pic x(4).                     
001450*                                                                 
001460 01  WS-Event-Table.                                              
001470     03  WS-ET-Entry occurs 5001.                                 
001480         05  WS-ET-Event-Id         pic 9(6)      comp.           
001490         05  WS-ET-Start-Date       pic 9(8)      comp.           
001500         05  WS-ET-Start-Date-Grp redefines WS-ET-Start-Date.     
001510             07  WS-ET-Start-Ccyy   pic 9(4).                     
001520             07  WS-ET-Start-Mm     pic 99.                       
001530             07  WS-ET-Start-Dd     pic 99.                       
001540         05  WS-ET-Start-Time       pic 9(4)      comp.           
001550         05  WS-ET-Did-Not-Attend   pic x.                        
001560         05  FILLER                 pic x(5).                     
001570     03  FILLER                     pic x(4).                     
001580*                                                                 
001590 01  WS-Harvest-Table.                                            
001600     03  WS-HT-Entry occurs 5001.                                 
001610         05  WS-HT-Sort-Date        pic 9(8)      comp.           
001620         05  WS-HT-Sort-Time        pic 9(4)      comp.           
001630         05  WS-HT-Date-Ccyy        pic 9(4).                     
001640         05  WS-HT-Date-Mm          pic 99.                       
001650         05  WS-HT-Date-Dd          pic 99.                       
001660         05  WS-HT-Client-Name      pic x(30).                    
001670         05  WS-HT-Project-Name     pic x(30).                    
001680         05  WS-HT-Notes            pic x(60).                    
001690         05  WS-HT-Hours            pic s9(3)v99  comp-3.         
001700         05  FILLER                 pic x(5).                     
001710     03  FILLER                     pic x(4).                     
001720*                                                                 
001730 copy "wsdatel.cob".                                              
001740*                                                                 
001750 linkage          section.                                        
001760*-----------------------                                          
001770*                                                                 
001780 copy "tscall.cob".                                               
001790*                                                                 
001800 01  LK-Harvest-Params.                                           
001810     03  LK-Period-Start         pic 9(8).                        
001820     03  LK-Period-End           pic 9(8).                        
001830     03  FILLER                  pic x(8).                        
001840*                                                                 
001850 procedure  division using TS-CALLING-DATA                        
001860                           LK-Harvest-Params.                     
001870*=========================================                        
001880*                                                                 
001890 aa000-Main.                                                      
001900* Delegates to aa010-Load-Projects.                               
001910     perform  aa010-Load-Projects   thru aa010-Exit.              
001920* Hands off to aa015-Load-Events for the next step.               
001930     perform  aa015-Load-Events     thru aa015-Exit.              
001940* Delegates to aa020-Build-Harvest.                               
001950     perform  aa020-Build-Harvest   thru aa020-Exit.              
001960* Guard: skip ahead when WS-Harvest-Count > 1.                    
001970     if       WS-Harvest-Count > 1                                
001980              perform ab045-Sort-Harvest thru ab045-Exit.         
001990* Hands off to ab040-Write-Report for the next step.              
002000     perform  ab040-Write-Report    thru ab040-Exit.              
002010* Sets TS-CALLED from "TSHVEXP ".                                 
002020     move     "TSHVEXP " to TS-CALLED.                            
002030* Loads TS-TERM-CODE with zero.                                   
002040     move     zero to TS-TERM-CODE.                               
002050     goback.                                                      
002060*                                                                 
002070* Loads the project master into WS-Project-Table so the entry scan
002080* below need not reopen PROJECT-FILE for every entry.             
002090*                                                                 
002100 aa010-Load-Projects.                                             
002110* Sets WS-Project-Count from zero.                                
002120     move     zero to WS-Project-Count.                           
002130     open     input Project-File.                                 
002140* Checks TS-Project-Status not = "00" here so the caller never    
002150* sees a bad value.                                               
002160     if       TS-Project-Status not = "00"                        
002170              display "TSHVEXP - PROJECT-FILE OPEN ERROR "        
002180                      TS-Project-Status                           
002190              go to aa010-Exit.                                   
002200* Step: read project.                                             
002210 aa011-Read-Project.                                              
002220     read     Project-File                                        
002230         at end                                                   
002240              go to aa013-Close.                                  
002250* Branches on WS-Project-Count >= 200.                            
002260     if       WS-Project-Count >= 200                             
002270              display "TSHVEXP - PROJECT TABLE FULL, IGNORED "    
002280                      Prj-Project-Id                              
002290              go to aa011-Read-Project.                           
002300* Bumps WS-Project-Count by 1.                                    
002310     add      1 to WS-Project-Count.                              
002320* Sets WS-PT-Project-Id from Prj-Project-Id.                      
002330     move     Prj-Project-Id      to WS-PT-Project-Id             
002340                                        (WS-Project-Count).       
002350* Loads WS-PT-Project-Name with Prj-Project-Name.                 
002360     move     Prj-Project-Name    to WS-PT-Project-Name           
002370                                        (WS-Project-Count).       
002380* Loads WS-PT-Client-Name with Prj-Client-Name.                   
002390     move     Prj-Client-Name     to WS-PT-Client-Name            
002400                                        (WS-Project-Count).       
002410* Sets WS-PT-No-Accumulate from Prj-No-Accumulate.                
002420     move     Prj-No-Accumulate   to WS-PT-No-Accumulate          
002430                                        (WS-Project-Count).       
002440* Falls through to aa011-Read-Project.                            
002450     go       to aa011-Read-Project.                              
002460* Step: close.                                                    
002470 aa013-Close.                                                     
002480     close    Project-File.                                       
002490 aa010-Exit.                                                      
002500     exit.                                                        
002510*                                                                 
002520* Loads the calendar events into WS-Event-Table - every event, not
002530* just those in the requested range, since the range test happens 
002540* below once we know which entry we are joining.                  
002550*                                                                 
002560 aa015-Load-Events.                                               
002570* Sets WS-Event-Count from zero.                                  
002580     move     zero to WS-Event-Count.                             
002590     open     input Event-File.                                   
002600* Checks TS-Event-Status not = "00" here so the caller never      
002610* sees a bad value.                                               
002620     if       TS-Event-Status not = "00"                          
002630              display "TSHVEXP - EVENT-FILE OPEN ERROR "          
002640                      TS-Event-Status                             
002650              go to aa015-Exit.                                   
002660* Step: read event.                                               
002670 aa016-Read-Event.                                                
002680     read     Event-File                                          
002690         at end                                                   
002700              go to aa017-Close.                                  
002710* Tests whether WS-Event-Count >= 5000 before falling into the    
002720* next step.                                                      
002730     if       WS-Event-Count >= 5000                              
002740              display "TSHVEXP - EVENT TABLE FULL, IGNORED "      
002750                      Evt-Event-Id                                
002760              go to aa016-Read-Event.                             
002770* Bumps WS-Event-Count by 1.                                      
002780     add      1 to WS-Event-Count.                                
002790* Sets WS-ET-Event-Id from Evt-Event-Id.                          
002800     move     Evt-Event-Id        to WS-ET-Event-Id               
002810                                        (WS-Event-Count).         
002820* Sets WS-ET-Start-Date from Evt-Start-Date.                      
002830     move     Evt-Start-Date      to WS-ET-Start-Date             
002840                                        (WS-Event-Count).         
002850* Sets WS-ET-Start-Time from Evt-Start-Time.                      
002860     move     Evt-Start-Time      to WS-ET-Start-Time             
002870                                        (WS-Event-Count).         
002880* Loads WS-ET-Did-Not-Attend with Evt-Did-Not-Attend.             
002890     move     Evt-Did-Not-Attend  to WS-ET-Did-Not-Attend         
002900                                        (WS-Event-Count).         
002910* Falls through to aa016-Read-Event.                              
002920     go       to aa016-Read-Event.                                
002930* Step: close.                                                    
002940 aa017-Close.                                                     
002950     close    Event-File.                                         
002960 aa015-Exit.                                                      
002970     exit.                                                        
002980*                                                                 
002990* Reads every time entry, joins it to its event and project, and  
003000* keeps the ones that belong in the export - event start date in  
003010* range, project not NO-ACCUMULATE, event not DID-NOT-ATTEND.     
003020*                                                                 
003030 aa020-Build-Harvest.                                             
003040* Sets WS-Harvest-Count from zero.                                
003050     move     zero to WS-Harvest-Count.                           
003060     open     input Entry-File.                                   
003070* Guard: skip ahead when TS-Entry-Status not = "00".              
003080     if       TS-Entry-Status not = "00"                          
003090              display "TSHVEXP - ENTRY-FILE OPEN ERROR "          
003100                      TS-Entry-Status                             
003110              go to aa020-Exit.                                   
003120* Step: read entry.                                               
003130 aa021-Read-Entry.                                                
003140     read     Entry-File                                          
003150         at end                                                   
003160              go to aa023-Close.                                  
003170* Calls down to ab900-Find-Project and picks back up below.       
003180     perform  ab900-Find-Project thru ab900-Exit.                 
003190* Branches on WS-Found-Proj-Sub = zero.                           
003200     if       WS-Found-Proj-Sub = zero                            
003210              go to aa021-Read-Entry.                             
003220* Delegates to ab910-Find-Event.                                  
003230     perform  ab910-Find-Event   thru ab910-Exit.                 
003240* Tests whether WS-Found-Evt-Sub = zero before falling into the   
003250* next step.                                                      
003260     if       WS-Found-Evt-Sub = zero                             
003270              go to aa021-Read-Entry.                             
003280* Branches on WS-PT-No-Accumulate (WS-Found-Proj-Sub) = "Y".      
003290     if       WS-PT-No-Accumulate (WS-Found-Proj-Sub) = "Y"       
003300              go to aa021-Read-Entry.                             
003310* Checks WS-ET-Did-Not-Attend (WS-Found-Evt-Sub) = "Y" here so    
003320* the caller never sees a bad value.                              
003330     if       WS-ET-Did-Not-Attend (WS-Found-Evt-Sub) = "Y"       
003340              go to aa021-Read-Entry.                             
003350* Guard: skip ahead when WS-ET-Start-Date (WS-Found-Evt-Sub).     
003360     if       WS-ET-Start-Date (WS-Found-Evt-Sub)                 
003370                  < LK-Period-Start or                            
003380              WS-ET-Start-Date (WS-Found-Evt-Sub)                 
003390                  > LK-Period-End                                 
003400              go to aa021-Read-Entry.                             
003410* Checks WS-Harvest-Count >= 5000 here so the caller never sees   
003420* a bad value.                                                    
003430     if       WS-Harvest-Count >= 5000                            
003440              display "TSHVEXP - HARVEST TABLE FULL, IGNORED "    
003450                      Ent-Entry-Id                                
003460              go to aa021-Read-Entry.                             
003470* Advances WS-Harvest-Count past 1.                               
003480     add      1 to WS-Harvest-Count.                              
003490     move     WS-ET-Start-Date (WS-Found-Evt-Sub)                 
003500              to WS-HT-Sort-Date  (WS-Harvest-Count).             
003510     move     WS-ET-Start-Time (WS-Found-Evt-Sub)                 
003520              to WS-HT-Sort-Time  (WS-Harvest-Count).             
003530     move     WS-ET-Start-Ccyy (WS-Found-Evt-Sub)                 
003540              to WS-HT-Date-Ccyy  (WS-Harvest-Count).             
003550     move     WS-ET-Start-Mm   (WS-Found-Evt-Sub)                 
003560              to WS-HT-Date-Mm    (WS-Harvest-Count).             
003570     move     WS-ET-Start-Dd   (WS-Found-Evt-Sub)                 
003580              to WS-HT-Date-Dd    (WS-Harvest-Count).             
003590     move     WS-PT-Client-Name  (WS-Found-Proj-Sub)              
003600              to WS-HT-Client-Name  (WS-Harvest-Count).           
003610     move     WS-PT-Project-Name (WS-Found-Proj-Sub)              
003620              to WS-HT-Project-Name (WS-Harvest-Count).           
003630     move     Ent-Description                                     
003640              to WS-HT-Notes        (WS-Harvest-Count).           
003650     move     Ent-Hours                                           
003660              to WS-HT-Hours        (WS-Harvest-Count).           
003670* Loops back to aa021-Read-Entry.                                 
003680     go       to aa021-Read-Entry.                                
003690* Step: close.                                                    
003700 aa023-Close.                                                     
003710     close    Entry-File.                                         
003720 aa020-Exit.                                                      
003730     exit.                                                        
003740*                                                                 
003750* Linear search of WS-Project-Table by project id - sets          
003760* WS-Found-Proj-Sub to the matching row, zero if none (an entry   
003770* against a deleted/unknown project, which we simply drop).       
003780*                                                                 
003790 ab900-Find-Project.                                              
003800* Sets WS-Found-Proj-Sub from zero.                               
003810     move     zero to WS-Found-Proj-Sub.                          
003820* Sets WS-Sub2 from zero.                                         
003830     move     zero to WS-Sub2.                                    
003840* Step: scan loop.                                                
003850 ab901-Scan-Loop.                                                 
003860* Bumps WS-Sub2 by 1.                                             
003870     add      1 to WS-Sub2.                                       
003880* Short-circuits when WS-Sub2 > WS-Project-Count.                 
003890     if       WS-Sub2 > WS-Project-Count                          
003900              go to ab900-Exit.                                   
003910* Guard: skip ahead when WS-PT-Project-Id (WS-Sub2) = Ent-        
003920* Project-Id.                                                     
003930     if       WS-PT-Project-Id (WS-Sub2) = Ent-Project-Id         
003940              move WS-Sub2 to WS-Found-Proj-Sub                   
003950              go to ab900-Exit.                                   
003960* Loops back to ab901-Scan-Loop.                                  
003970     go       to ab901-Scan-Loop.                                 
003980 ab900-Exit.                                                      
003990     exit.                                                        
004000*                                                                 
004010* Linear search of WS-Event-Table by event id - sets              
004020* WS-Found-Evt-Sub to the matching row, zero if none (an entry    
004030* whose event has since been purged from the calendar file).      
004040*                                                                 
004050 ab910-Find-Event.                                                
004060* Sets WS-Found-Evt-Sub from zero.                                
004070     move     zero to WS-Found-Evt-Sub.                           
004080* Sets WS-Sub2 from zero.                                         
004090     move     zero to WS-Sub2.                                    
004100* Step: scan loop.                                                
004110 ab911-Scan-Loop.                                                 
004120* Bumps WS-Sub2 by 1.                                             
004130     add      1 to WS-Sub2.                                       
004140* Tests whether WS-Sub2 > WS-Event-Count before falling into the  
004150* next step.                                                      
004160     if       WS-Sub2 > WS-Event-Count                            
004170              go to ab910-Exit.                                   
004180* Checks WS-ET-Event-Id (WS-Sub2) = Ent-Event-Id here so the      
004190* caller never sees a bad value.                                  
004200     if       WS-ET-Event-Id (WS-Sub2) = Ent-Event-Id             
004210              move WS-Sub2 to WS-Found-Evt-Sub                    
004220              go to ab910-Exit.                                   
004230* Drops straight to ab911-Scan-Loop.                              
004240     go       to ab911-Scan-Loop.                                 
004250 ab910-Exit.                                                      
004260     exit.                                                        
004270*                                                                 
004280* Bubble/exchange sort of WS-Harvest-Table by event start date    
004290* then start time, ascending.  Row 5001 is spare scratch for the  
004300* exchange.                                                       
004310*                                                                 
004320 ab045-Sort-Harvest.                                              
004330* Loads WS-Sub with 1.                                            
004340     move     1 to WS-Sub.                                        
004350* Step: outer loop.                                               
004360 ab046-Outer-Loop.                                                
004370* Tests whether WS-Sub >= WS-Harvest-Count before falling into    
004380* the next step.                                                  
004390     if       WS-Sub >= WS-Harvest-Count                          
004400              go to ab045-Exit.                                   
004410* Loads WS-Sub2 with WS-Sub.                                      
004420     move     WS-Sub to WS-Sub2.                                  
004430* Advances WS-Sub2 past 1.                                        
004440     add      1 to WS-Sub2.                                       
004450* Step: inner loop.                                               
004460 ab047-Inner-Loop.                                                
004470* Short-circuits when WS-Sub2 > WS-Harvest-Count.                 
004480     if       WS-Sub2 > WS-Harvest-Count                          
004490              add 1 to WS-Sub                                     
004500              go to ab046-Outer-Loop.                             
004510* Branches on WS-HT-Sort-Date (WS-Sub2) <.                        
004520     if       WS-HT-Sort-Date (WS-Sub2) <                         
004530              WS-HT-Sort-Date (WS-Sub) or                         
004540              (WS-HT-Sort-Date (WS-Sub2) =                        
004550              WS-HT-Sort-Date (WS-Sub) and                        
004560              WS-HT-Sort-Time (WS-Sub2) <                         
004570              WS-HT-Sort-Time (WS-Sub))                           
004580              move WS-HT-Entry (WS-Sub)  to WS-HT-Entry (5001)    
004590              move WS-HT-Entry (WS-Sub2) to WS-HT-Entry (WS-Sub)  
004600              move WS-HT-Entry (5001)    to WS-HT-Entry (WS-Sub2).
004610* Bumps WS-Sub2 by 1.                                             
004620     add      1 to WS-Sub2.                                       
004630* Loops back to ab047-Inner-Loop.                                 
004640     go       to ab047-Inner-Loop.                                
004650 ab045-Exit.                                                      
004660     exit.                                                        
004670*                                                                 
004680* Writes the header line then one CSV line per harvest row, in the
004690* date/time order AB045 sorted above.                             
004700*                                                                 
004710 ab040-Write-Report.                                              
004720     open     output Harvest-Csv.                                 
004730* Branches on TS-Harvest-Status not = "00".                       
004740     if       TS-Harvest-Status not = "00"                        
004750              display "TSHVEXP - HARVEST-CSV OPEN ERROR "         
004760                      TS-Harvest-Status                           
004770              go to ab040-Exit.                                   
004780     move     "Date,Client,Project,Task,Notes,Hours"              
004790              to TS-CSV-LINE.                                     
004800     write    TS-CSV-LINE.                                        
004810* Sets WS-Sub from 1.                                             
004820     move     1 to WS-Sub.                                        
004830* Step: detail loop.                                              
004840 ab041-Detail-Loop.                                               
004850* Checks WS-Sub > WS-Harvest-Count here so the caller never sees  
004860* a bad value.                                                    
004870     if       WS-Sub > WS-Harvest-Count                           
004880              go to ab042-Finish.                                 
004890* Delegates to ab050-Write-Detail.                                
004900     perform  ab050-Write-Detail thru ab050-Exit.                 
004910* Advances WS-Sub past 1.                                         
004920     add      1 to WS-Sub.                                        
004930* Drops straight to ab041-Detail-Loop.                            
004940     go       to ab041-Detail-Loop.                               
004950* Step: finish.                                                   
004960 ab042-Finish.                                                    
004970     close    Harvest-Csv.                                        
004980 ab040-Exit.                                                      
004990     exit.                                                        
005000*                                                                 
005010* Builds one CSV line for WS-HT-Entry (WS-Sub) - fixed-column     
005020* date, then client/project/notes trimmed of their trailing       
005030* filler spaces, then hours trimmed of its leading zero           
005040* suppression spaces.                                             
005050*                                                                 
005060 ab050-Write-Detail.                                              
005070* Loads TS-CSV-LINE with spaces.                                  
005080     move     spaces to TS-CSV-LINE.                              
005090* Loads TS-CSV-LINE (1:2) with WS-HT-Date-Mm (WS-Sub).            
005100     move     WS-HT-Date-Mm (WS-Sub) to TS-CSV-LINE (1:2).        
005110* Sets TS-CSV-LINE (3:1) from "/".                                
005120     move     "/"                    to TS-CSV-LINE (3:1).        
005130* Sets TS-CSV-LINE (4:2) from WS-HT-Date-Dd (WS-Sub).             
005140     move     WS-HT-Date-Dd (WS-Sub) to TS-CSV-LINE (4:2).        
005150* Loads TS-CSV-LINE (6:1) with "/".                               
005160     move     "/"                    to TS-CSV-LINE (6:1).        
005170* Sets TS-CSV-LINE (7:4) from WS-HT-Date-Ccyy (WS-Sub).           
005180     move     WS-HT-Date-Ccyy (WS-Sub) to TS-CSV-LINE (7:4).      
005190* Loads TS-CSV-LINE (11:1) with ",".                              
005200     move     ","                    to TS-CSV-LINE (11:1).       
005210* Sets WS-Out-Ptr from 11.                                        
005220     move     11 to WS-Out-Ptr.                                   
005230* Loads WS-Trim-Text with WS-HT-Client-Name (WS-Sub).             
005240     move     WS-HT-Client-Name (WS-Sub) to WS-Trim-Text.         
005250* Loads WS-Trim-Width with 30.                                    
005260     move     30 to WS-Trim-Width.                                
005270* Hands off to ab070-Trim-Trailing for the next step.             
005280     perform  ab070-Trim-Trailing thru ab070-Exit.                
005290* Calls down to ab080-Append and picks back up below.             
005300     perform  ab080-Append        thru ab080-Exit.                
005310* Sets TS-CSV-LINE (WS-Out-Ptr + 1:1) from ",".                   
005320     move     "," to TS-CSV-LINE (WS-Out-Ptr + 1:1).              
005330* Advances WS-Out-Ptr past 1.                                     
005340     add      1 to WS-Out-Ptr.                                    
005350* Loads WS-Trim-Text with WS-HT-Project-Name (WS-Sub).            
005360     move     WS-HT-Project-Name (WS-Sub) to WS-Trim-Text.        
005370* Loads WS-Trim-Width with 30.                                    
005380     move     30 to WS-Trim-Width.                                
005390* Calls down to ab070-Trim-Trailing and picks back up below.      
005400     perform  ab070-Trim-Trailing thru ab070-Exit.                
005410* Delegates to ab080-Append.                                      
005420     perform  ab080-Append        thru ab080-Exit.                
005430* Loads TS-CSV-LINE (WS-Out-Ptr + 1:1) with ",".                  
005440     move     "," to TS-CSV-LINE (WS-Out-Ptr + 1:1).              
005450* Bumps WS-Out-Ptr by 1.                                          
005460     add      1 to WS-Out-Ptr.                                    
005470*                                   Task column is always empty.  
005480* Sets TS-CSV-LINE (WS-Out-Ptr + 1:1) from ",".                   
005490     move     "," to TS-CSV-LINE (WS-Out-Ptr + 1:1).              
005500* Advances WS-Out-Ptr past 1.                                     
005510     add      1 to WS-Out-Ptr.                                    
005520* Loads WS-Trim-Text with WS-HT-Notes (WS-Sub).                   
005530     move     WS-HT-Notes (WS-Sub) to WS-Trim-Text.               
005540* Sets WS-Trim-Width from 60.                                     
005550     move     60 to WS-Trim-Width.                                
005560* Hands off to ab070-Trim-Trailing for the next step.             
005570     perform  ab070-Trim-Trailing thru ab070-Exit.                
005580* Calls down to ab080-Append and picks back up below.             
005590     perform  ab080-Append        thru ab080-Exit.                
005600* Loads TS-CSV-LINE (WS-Out-Ptr + 1:1) with ",".                  
005610     move     "," to TS-CSV-LINE (WS-Out-Ptr + 1:1).              
005620* Advances WS-Out-Ptr past 1.                                     
005630     add      1 to WS-Out-Ptr.                                    
005640* Loads WS-Hours-Edit with WS-HT-Hours (WS-Sub).                  
005650     move     WS-HT-Hours (WS-Sub) to WS-Hours-Edit.              
005660* Loads WS-Trim-Text with WS-Hours-Redef.                         
005670     move     WS-Hours-Redef to WS-Trim-Text.                     
005680* Loads WS-Trim-Width with 7.                                     
005690     move     7 to WS-Trim-Width.                                 
005700* Hands off to ab060-Trim-Leading for the next step.              
005710     perform  ab060-Trim-Leading thru ab060-Exit.                 
005720* Delegates to ab080-Append.                                      
005730     perform  ab080-Append        thru ab080-Exit.                
005740     write    TS-CSV-LINE.                                        
005750 ab050-Exit.                                                      
005760     exit.                                                        
005770*                                                                 
005780* Scans WS-Trim-Text (1:WS-Trim-Width) forward for the first non  
005790* space character - the leading spaces left by zero-suppression on
005800* an edited numeric field - and sets WS-Trim-Start/WS-Trim-Length 
005810* to the significant part.                                        
005820*                                                                 
005830 ab060-Trim-Leading.                                              
005840* Loads WS-Trim-Start with 1.                                     
005850     move     1 to WS-Trim-Start.                                 
005860* Step: scan loop.                                                
005870 ab061-Scan-Loop.                                                 
005880* Branches on WS-Trim-Start >= WS-Trim-Width.                     
005890     if       WS-Trim-Start >= WS-Trim-Width                      
005900              go to ab060-Exit.                                   
005910* Checks WS-Trim-Text (WS-Trim-Start:1) not = space here so the   
005920* caller never sees a bad value.                                  
005930     if       WS-Trim-Text (WS-Trim-Start:1) not = space          
005940              go to ab060-Exit.                                   
005950* Bumps WS-Trim-Start by 1.                                       
005960     add      1 to WS-Trim-Start.                                 
005970* Drops straight to ab061-Scan-Loop.                              
005980     go       to ab061-Scan-Loop.                                 
005990 ab060-Exit.                                                      
006000     compute  WS-Trim-Length = WS-Trim-Width - WS-Trim-Start + 1. 
006010     exit.                                                        
006020*                                                                 
006030* Scans WS-Trim-Text (1:WS-Trim-Width) backward for the last non  
006040* space character - the trailing filler on a fixed-width text     
006050* field - and sets WS-Trim-Start/WS-Trim-Length to the significant
006060* part.  An all-spaces field trims to a length of one blank so    
006070* AB080 below always has something to move.                       
006080*                                                                 
006090 ab070-Trim-Trailing.                                             
006100* Sets WS-Trim-Start from 1.                                      
006110     move     1 to WS-Trim-Start.                                 
006120* Sets WS-Trim-Length from WS-Trim-Width.                         
006130     move     WS-Trim-Width to WS-Trim-Length.                    
006140* Step: back up loop.                                             
006150 ab071-Back-Up-Loop.                                              
006160* Short-circuits when WS-Trim-Length <= 1.                        
006170     if       WS-Trim-Length <= 1                                 
006180              go to ab070-Exit.                                   
006190* Branches on WS-Trim-Text (WS-Trim-Length:1) not = space.        
006200     if       WS-Trim-Text (WS-Trim-Length:1) not = space         
006210              go to ab070-Exit.                                   
006220* Backs WS-Trim-Length down by 1.                                 
006230     subtract 1 from WS-Trim-Length.                              
006240* Drops straight to ab071-Back-Up-Loop.                           
006250     go       to ab071-Back-Up-Loop.                              
006260 ab070-Exit.                                                      
006270     exit.                                                        
006280*                                                                 
006290* Moves WS-Trim-Text (WS-Trim-Start:WS-Trim-Length), as set by    
006300* AB060 or AB070 above, onto TS-CSV-LINE right after WS-Out-Ptr   
006310* and advances the pointer past it.                               
006320*                                                                 
006330 ab080-Append.                                                    
006340     move     WS-Trim-Text (WS-Trim-Start:WS-Trim-Length)         
006350              to TS-CSV-LINE (WS-Out-Ptr + 1:WS-Trim-Length).     
006360* Advances WS-Out-Ptr past WS-Trim-Length.                        
006370     add      WS-Trim-Length to WS-Out-Ptr.                       
006380 ab080-Exit.                                                      
006390     exit.                                                        
