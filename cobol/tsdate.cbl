000100***************************************************************** 
000110*                                                                *
000120*                Date, Weekday & ISO-Week Utility                *
000130*                                                                *
000140***************************************************************** 
000150*                                                                 
000160 identification   division.                                       
000170*========================                                         
000180*                                                                 
000190      program-id.         tsdate.                                 
000200*                                                                 
000210      author.             R M Tolliver.                           
000220*                                                                 
000230      installation.       Marsh Fork Data Services.               
000240*                                                                 
000250      date-written.       07/12/1994.                             
000260*                                                                 
000270      date-compiled.                                              
000280*                                                                 
000290      security.           Company confidential - Marsh Fork       
000300                           Data Services timesheet/billing system.
000310*                                                                 
000320* Remarks.            Date arithmetic utility for the timesheet   
000330*                     batch - computes the day of week for a      
000340*                     CCYYMMDD date, the elapsed hours between two
000350*                     date/time pairs, and the ISO year-week for a
000360*                     date, all without relying on any compiler   
000370*                     intrinsic - this shop's runtime series does 
000380*                     not carry them.                             
000390*                                                                 
000400* Called modules.     None.                                       
000410*                                                                 
000420* Files used.         None - working data only, via linkage.      
000430*                                                                 
000440* Change Log.                                                     
000450* 12/07/94 RMT - Created for the new query-driven classifier, to  
000460*                replace hand arithmetic that used to live in     
000470*                each caller separately.                          
000480* 30/03/97 RMT - Function 2 (hours between) added for MR-048      
000490*                (rule-derived time entries need real durations). 
000500* 11/02/99 JDA - Y2K sweep - this program was already CCYYMMDD    
000510*                throughout, no change required, tested against   
000520*                the 1999/2000 rollover explicitly.               
000530* 30/06/05 JDA - Function 3 (ISO year-week) added for MR-071, the 
000540*                by-week timesheet summary.                       
000550* 12/04/13 SFW - Leap-year test tightened to the full Gregorian   
000560*                400/100/4 rule after a customer on a century     
000570*                year (2000) tripped the old 4-only test.         
000580* 23/10/07 SFW - ISO week 53 boundary simplified per MR-071 memo -
000590*                see ab090-Iso-Week-Number remarks below.         
000600*                                                                 
000610 environment      division.                                       
000620*========================                                         
000630*                                                                 
000640 configuration    section.                                        
000650 special-names.                                                   
000660     class WORKING-DIGITS is "0123456789".                        
000670*                                                                 
000680 input-output     section.                                        
000690 file-control.                                                    
000700*                                                                 
000710 data             division.                                       
000720*========================                                         
000730*                                                                 
000740 working-storage  section.                                        
000750*-----------------------                                          
000760*                                                                 
000770 77  WS-Calc-Jdn-1           pic S9(9)     comp.                  
000780 77  WS-Calc-Jdn-2           pic S9(9)     comp.                  
000790 77  WS-Calc-Dow             pic 9         comp.                  
000800 77  WS-Calc-A               pic S9(9)     comp.                  
000810 77  WS-Calc-Y               pic S9(9)     comp.                  
000820 77  WS-Calc-M               pic S9(9)     comp.                  
000830 77  WS-Calc-T1              pic S9(9)     comp.                  
000840 77  WS-Calc-T2              pic S9(9)     comp.                  
000850 77  WS-Calc-T3              pic S9(9)     comp.                  
000860 77  WS-Calc-T4              pic S9(9)     comp.                  
000870 77  WS-Calc-T5              pic S9(9)     comp.                  
000880 77  WS-Calc-Rem             pic 9         comp.                  
000890 77  WS-Junk-Q               pic S9(9)     comp.                  
000900 77  WS-HH1                  pic S9(9)     comp.                  
000910 77  WS-MM1                  pic S9(9)     comp.                  
000920 77  WS-HH2                  pic S9(9)     comp.                  
000930 77  WS-MM2                  pic S9(9)     comp.                  
000940 77  WS-Minutes-1            pic S9(9)     comp.                  
000950 77  WS-Minutes-2            pic S9(9)     comp.                  
000960 77  WS-Minutes-Diff         pic S9(9)     comp.                  
000970 77  WS-Doy                  pic S9(5)     comp.                  
000980 77  WS-Iso-Wk-Calc          pic S9(5)     comp.                  
000990 77  WS-Sub                  pic 9(2)      comp.                  
001000 77  WS-Rem-400              pic 9(3)      comp.                  
001010 77  WS-Rem-100              pic 9(3)      comp.                  
001020 77  WS-Rem-4                pic 9         comp.                  
001030 77  WS-Leap-Flag            pic x.                               
001040*                                                                 
001050 01  WS-Calc-Date.                                                
001060     03  WS-Calc-CCYY        pic 9(4).                            
001070     03  WS-Calc-MM          pic 99.                              
001080     03  WS-Calc-DD          pic 99.                              
001090 01  WS-Calc-Date9  redefines WS-Calc-Date                        
001100                             pic 9(8).                            
001110*                                                                 
001120 01  WS-Days-In-Month-Values.                                     
001130     03  filler              pic 99   value 31.                   
001140     03  filler              pic 99   value 28.                   
001150     03  filler              pic 99   value 31.                   
001160     03  filler              pic 99   value 30.                   
001170     03  filler              pic 99   value 31.                   
001180     03  filler              pic 99   value 30.                   
001190     03  filler              pic 99   value 31.                   
001200     03  filler              pic 99   value 31.                   
001210     03  filler              pic 99   value 30.                   
001220     03  filler              pic 99   value 31.                   
001230     03  filler              pic 99   value 30.                   
001240     03  filler              pic 99   value 31.                   
001250 01  WS-Days-In-Month  redefines WS-Days-In-Month-Values.         
001260     03  WS-DIM-Tab          pic 99   occurs 12.                  
001270*                                                                 
001280 linkage          section.                                        
001290*-----------------------                                          
001300*                                                                 
001310 copy "wsdatel.cob".                                              
001320*                                                                 
001330 procedure  division using TS-Date-Linkage.                       
001340*=========================================                        
001350*                                                                 
001360 aa000-Main.                                                      
001370* Loads TSD-Day-Of-Week TSD-Iso-Year TSD-Iso-Week with zero.      
001380     move     zero to TSD-Day-Of-Week TSD-Iso-Year TSD-Iso-Week.  
001390* Sets TSD-Hours from zero.                                       
001400     move     zero to TSD-Hours.                                  
001410* Loads TSD-Error-Flag with "N".                                  
001420     move     "N"  to TSD-Error-Flag.                             
001430* Guard: skip ahead when TSD-Fn-Day-Of-Week.                      
001440     if       TSD-Fn-Day-Of-Week                                  
001450              go to aa010-Do-Day-Of-Week.                         
001460* Guard: skip ahead when TSD-Fn-Hours-Between.                    
001470     if       TSD-Fn-Hours-Between                                
001480              go to aa020-Do-Hours-Between.                       
001490* Checks TSD-Fn-Iso-Week here so the caller never sees a bad      
001500* value.                                                          
001510     if       TSD-Fn-Iso-Week                                     
001520              go to aa030-Do-Iso-Week.                            
001530* Sets TSD-Error-Flag from "Y".                                   
001540     move     "Y" to TSD-Error-Flag.                              
001550* Drops straight to aa000-Exit.                                   
001560     go       to aa000-Exit.                                      
001570*                                                                 
001580 aa010-Do-Day-Of-Week.                                            
001590* Sets WS-Calc-CCYY from TSD-D1-CCYY.                             
001600     move     TSD-D1-CCYY to WS-Calc-CCYY.                        
001610* Sets WS-Calc-MM from TSD-D1-MM.                                 
001620     move     TSD-D1-MM   to WS-Calc-MM.                          
001630* Sets WS-Calc-DD from TSD-D1-DD.                                 
001640     move     TSD-D1-DD   to WS-Calc-DD.                          
001650* Hands off to ab010-Date-To-Jdn for the next step.               
001660     perform  ab010-Date-To-Jdn thru ab010-Exit.                  
001670* Loads WS-Junk-Q with WS-Calc-Jdn-1 first - some older           
001680* compilers on this box warned about a COMP item being            
001690* referenced before it was ever set, and AB020 below is the       
001700* first place this field gets touched.                            
001710     move     WS-Calc-Jdn-1 to WS-Junk-Q.                         
001720     perform  ab020-Jdn-To-Dow thru ab020-Exit.                   
001730* Loads TSD-Day-Of-Week with WS-Calc-Dow.                         
001740     move     WS-Calc-Dow to TSD-Day-Of-Week.                     
001750* Falls through to aa000-Exit.                                    
001760     go       to aa000-Exit.                                      
001770*                                                                 
001780 aa020-Do-Hours-Between.                                          
001790* Sets WS-Calc-CCYY from TSD-D1-CCYY.                             
001800     move     TSD-D1-CCYY to WS-Calc-CCYY.                        
001810* Sets WS-Calc-MM from TSD-D1-MM.                                 
001820     move     TSD-D1-MM   to WS-Calc-MM.                          
001830* Loads WS-Calc-DD with TSD-D1-DD.                                
001840     move     TSD-D1-DD   to WS-Calc-DD.                          
001850* Hands off to ab010-Date-To-Jdn for the next step.               
001860     perform  ab010-Date-To-Jdn thru ab010-Exit.                  
001870* Sets WS-Calc-CCYY from TSD-D2-CCYY.                             
001880     move     TSD-D2-CCYY to WS-Calc-CCYY.                        
001890* Sets WS-Calc-MM from TSD-D2-MM.                                 
001900     move     TSD-D2-MM   to WS-Calc-MM.                          
001910* Sets WS-Calc-DD from TSD-D2-DD.                                 
001920     move     TSD-D2-DD   to WS-Calc-DD.                          
001930* Calls down to ab030-Date-To-Jdn-2 and picks back up below.      
001940     perform  ab030-Date-To-Jdn-2 thru ab030-Exit.                
001950     compute  WS-HH1 = TSD-Time-1 / 100.                          
001960     compute  WS-MM1 = TSD-Time-1 - (WS-HH1 * 100).               
001970     compute  WS-HH2 = TSD-Time-2 / 100.                          
001980     compute  WS-MM2 = TSD-Time-2 - (WS-HH2 * 100).               
001990     compute  WS-Minutes-1 = (WS-Calc-Jdn-1 * 1440) +             
002000                             (WS-HH1 * 60) + WS-MM1.              
002010     compute  WS-Minutes-2 = (WS-Calc-Jdn-2 * 1440) +             
002020                             (WS-HH2 * 60) + WS-MM2.              
002030     compute  WS-Minutes-Diff = WS-Minutes-2 - WS-Minutes-1.      
002040     compute  TSD-Hours rounded = WS-Minutes-Diff / 60.           
002050* Loops back to aa000-Exit.                                       
002060     go       to aa000-Exit.                                      
002070*                                                                 
002080 aa030-Do-Iso-Week.                                               
002090* Loads WS-Calc-CCYY with TSD-D1-CCYY.                            
002100     move     TSD-D1-CCYY to WS-Calc-CCYY.                        
002110* Sets WS-Calc-MM from TSD-D1-MM.                                 
002120     move     TSD-D1-MM   to WS-Calc-MM.                          
002130* Sets WS-Calc-DD from TSD-D1-DD.                                 
002140     move     TSD-D1-DD   to WS-Calc-DD.                          
002150* Hands off to ab010-Date-To-Jdn for the next step.               
002160     perform  ab010-Date-To-Jdn thru ab010-Exit.                  
002170* Calls down to ab020-Jdn-To-Dow and picks back up below.         
002180     perform  ab020-Jdn-To-Dow thru ab020-Exit.                   
002190* Hands off to ab040-Leap-Test for the next step.                 
002200     perform  ab040-Leap-Test thru ab040-Exit.                    
002210* Delegates to ab090-Iso-Week-Number.                             
002220     perform  ab090-Iso-Week-Number thru ab090-Exit.              
002230*                                                                 
002240 aa000-Exit.                                                      
002250     goback.                                                      
002260*                                                                 
002270* Julian Day Number of WS-Calc-Date (Fliegel & Van Flandern       
002280* formula, integer division truncated at every step below).       
002290*                                                                 
002300 ab010-Date-To-Jdn.                                               
002310     compute  WS-Calc-A = (14 - WS-Calc-MM) / 12.                 
002320     compute  WS-Calc-Y = WS-Calc-CCYY + 4800 - WS-Calc-A.        
002330     compute  WS-Calc-M = WS-Calc-MM + (12 * WS-Calc-A) - 3.      
002340     compute  WS-Calc-T1 = (153 * WS-Calc-M) + 2.                 
002350     compute  WS-Calc-T2 = WS-Calc-T1 / 5.                        
002360     compute  WS-Calc-T3 = WS-Calc-Y / 4.                         
002370     compute  WS-Calc-T4 = WS-Calc-Y / 100.                       
002380     compute  WS-Calc-T5 = WS-Calc-Y / 400.                       
002390     compute  WS-Calc-Jdn-1 = WS-Calc-DD + WS-Calc-T2 +           
002400                              (365 * WS-Calc-Y) + WS-Calc-T3 -    
002410                              WS-Calc-T4 + WS-Calc-T5 - 32045.    
002420 ab010-Exit.                                                      
002430     exit.                                                        
002440*                                                                 
002450* Second-date variant of ab010 above - stores into Jdn-2 instead  
002460* of Jdn-1 so a hours-between call keeps both ends.               
002470*                                                                 
002480 ab030-Date-To-Jdn-2.                                             
002490     compute  WS-Calc-A = (14 - WS-Calc-MM) / 12.                 
002500     compute  WS-Calc-Y = WS-Calc-CCYY + 4800 - WS-Calc-A.        
002510     compute  WS-Calc-M = WS-Calc-MM + (12 * WS-Calc-A) - 3.      
002520     compute  WS-Calc-T1 = (153 * WS-Calc-M) + 2.                 
002530     compute  WS-Calc-T2 = WS-Calc-T1 / 5.                        
002540     compute  WS-Calc-T3 = WS-Calc-Y / 4.                         
002550     compute  WS-Calc-T4 = WS-Calc-Y / 100.                       
002560     compute  WS-Calc-T5 = WS-Calc-Y / 400.                       
002570     compute  WS-Calc-Jdn-2 = WS-Calc-DD + WS-Calc-T2 +           
002580                              (365 * WS-Calc-Y) + WS-Calc-T3 -    
002590                              WS-Calc-T4 + WS-Calc-T5 - 32045.    
002600 ab030-Exit.                                                      
002610     exit.                                                        
002620*                                                                 
002630* Weekday from a Julian Day Number - calibrated so that JDN       
002640* 2460311 (01/01/2024, a known Monday) gives remainder zero.      
002650*                                                                 
002660 ab020-Jdn-To-Dow.                                                
002670     divide   WS-Calc-Jdn-1 by 7 giving WS-Junk-Q                 
002680                                remainder WS-Calc-Rem.            
002690* Advances WS-Calc-Rem giving WS-Calc-Dow past 1.                 
002700     add      1 to WS-Calc-Rem giving WS-Calc-Dow.                
002710 ab020-Exit.                                                      
002720     exit.                                                        
002730*                                                                 
002740* Full Gregorian leap-year test - 400 overrides 100 overrides 4.  
002750*                                                                 
002760 ab040-Leap-Test.                                                 
002770     divide   WS-Calc-CCYY by 400 giving WS-Junk-Q                
002780                                  remainder WS-Rem-400.           
002790* Branches on WS-Rem-400 = zero.                                  
002800     if       WS-Rem-400 = zero                                   
002810              move "Y" to WS-Leap-Flag                            
002820              go to ab040-Exit.                                   
002830     divide   WS-Calc-CCYY by 100 giving WS-Junk-Q                
002840                                  remainder WS-Rem-100.           
002850* Checks WS-Rem-100 = zero here so the caller never sees a bad    
002860* value.                                                          
002870     if       WS-Rem-100 = zero                                   
002880              move "N" to WS-Leap-Flag                            
002890              go to ab040-Exit.                                   
002900     divide   WS-Calc-CCYY by 4 giving WS-Junk-Q                  
002910                                remainder WS-Rem-4.               
002920* Guard: skip ahead when WS-Rem-4 = zero.                         
002930     if       WS-Rem-4 = zero                                     
002940              move "Y" to WS-Leap-Flag                            
002950     else                                                         
002960              move "N" to WS-Leap-Flag                            
002970     end-if.                                                      
002980 ab040-Exit.                                                      
002990     exit.                                                        
003000*                                                                 
003010* Ordinal day-in-year, used only by ab090 below.                  
003020*                                                                 
003030 ab080-Ordinal-Day.                                               
003040* Loads WS-Doy with zero.                                         
003050     move     zero to WS-Doy.                                     
003060* Checks WS-Calc-MM > 1 here so the caller never sees a bad       
003070* value.                                                          
003080     if       WS-Calc-MM > 1                                      
003090              perform ab070-Sum-Days thru ab070-Exit              
003100                      varying WS-Sub from 1 by 1                  
003110                      until WS-Sub > WS-Calc-MM - 1               
003120     end-if.                                                      
003130* Branches on WS-Leap-Flag = "Y" and WS-Calc-MM > 2.              
003140     if       WS-Leap-Flag = "Y" and WS-Calc-MM > 2               
003150              add 1 to WS-Doy.                                    
003160* Bumps WS-Doy by WS-Calc-DD.                                     
003170     add      WS-Calc-DD to WS-Doy.                               
003180 ab080-Exit.                                                      
003190     exit.                                                        
003200*                                                                 
003210 ab070-Sum-Days.                                                  
003220* Bumps WS-Doy by WS-DIM-Tab (WS-Sub).                            
003230     add      WS-DIM-Tab (WS-Sub) to WS-Doy.                      
003240 ab070-Exit.                                                      
003250     exit.                                                        
003260*                                                                 
003270* ISO-8601 year-week number (Monday-based).  Uses the standard    
003280* "ordinal day minus weekday plus 10, divided by 7" shortcut -    
003290* week = zero rolls back into week 52 of the prior year, week     
003300* over 52 rolls forward into week 1 of the next year.  This does  
003310* NOT distinguish a genuine 53-week year at either boundary - per 
003320* the MR-071 review, our billing periods never span a year end    
003330* mid-week, so the one-week slip this can cause was accepted      
003340* rather than carrying the extra Jan-1-weekday lookup.            
003350*                                                                 
003360 ab090-Iso-Week-Number.                                           
003370* Delegates to ab080-Ordinal-Day.                                 
003380     perform  ab080-Ordinal-Day thru ab080-Exit.                  
003390     compute  WS-Iso-Wk-Calc = (WS-Doy - WS-Calc-Dow + 10) / 7.   
003400* Guard: skip ahead when WS-Iso-Wk-Calc < 1.                      
003410     if       WS-Iso-Wk-Calc < 1                                  
003420              move WS-Calc-CCYY to TSD-Iso-Year                   
003430              subtract 1 from TSD-Iso-Year                        
003440              move 52 to TSD-Iso-Week                             
003450              go to ab090-Exit.                                   
003460* Checks WS-Iso-Wk-Calc > 52 here so the caller never sees a bad  
003470* value.                                                          
003480     if       WS-Iso-Wk-Calc > 52                                 
003490              move WS-Calc-CCYY to TSD-Iso-Year                   
003500              add  1 to TSD-Iso-Year                              
003510              move 1 to TSD-Iso-Week                              
003520              go to ab090-Exit.                                   
003530* Sets TSD-Iso-Year from WS-Calc-CCYY.                            
003540     move     WS-Calc-CCYY to TSD-Iso-Year.                       
003550* Sets TSD-Iso-Week from WS-Iso-Wk-Calc.                          
003560     move     WS-Iso-Wk-Calc to TSD-Iso-Week.                     
003570 ab090-Exit.                                                      
003580     exit.                                                        
