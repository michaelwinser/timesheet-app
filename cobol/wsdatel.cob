000100*                                                                 
000110* CALLING LINKAGE FOR TSDATE - THE COMMON DATE/TIME UTILITY.      
000120* SHARED BY TSCLSFY, TSQEVAL AND TSTSSUM - DO NOT CHANGE          
000130* FIELD ORDER WITHOUT CHECKING ALL THREE CALLERS.                 
000140*                                                                 
000150* 12/07/94 RMT - CREATED, REPLACES THE OLD MAPS04 UK/USA/INTL     
000160*                DATE SWAP WITH A SINGLE CCYYMMDD UTILITY.        
000170* 11/02/99 JDA - Y2K SWEEP - ALREADY CCYYMMDD THROUGHOUT.         
000180* 30/06/05 JDA - FUNCTION 3 (ISO-WEEK) ADDED FOR MR-071.          
000190*                                                                 
000200 01  TS-DATE-LINKAGE.                                             
000210     03  TSD-FUNCTION            PIC 9         COMP.              
000220         88  TSD-FN-DAY-OF-WEEK      VALUE 1.                     
000230         88  TSD-FN-HOURS-BETWEEN    VALUE 2.                     
000240         88  TSD-FN-ISO-WEEK         VALUE 3.                     
000250     03  TSD-DATE-1              PIC 9(8)      COMP.              
000260     03  TSD-DATE-1-GRP REDEFINES TSD-DATE-1.                     
000270         05  TSD-D1-CCYY         PIC 9(4).                        
000280         05  TSD-D1-MM           PIC 99.                          
000290         05  TSD-D1-DD           PIC 99.                          
000300     03  TSD-TIME-1              PIC 9(4)      COMP.              
000310     03  TSD-DATE-2              PIC 9(8)      COMP.              
000320     03  TSD-DATE-2-GRP REDEFINES TSD-DATE-2.                     
000330         05  TSD-D2-CCYY         PIC 9(4).                        
000340         05  TSD-D2-MM           PIC 99.                          
000350         05  TSD-D2-DD           PIC 99.                          
000360     03  TSD-TIME-2              PIC 9(4)      COMP.              
000370     03  TSD-DAY-OF-WEEK         PIC 9         COMP.              
000380*                                   1 = MONDAY ... 7 = SUNDAY     
000390     03  TSD-HOURS               PIC S9(3)V99  COMP-3.            
000400     03  TSD-ISO-YEAR            PIC 9(4)      COMP.              
000410     03  TSD-ISO-WEEK            PIC 99        COMP.              
000420     03  TSD-ERROR-FLAG          PIC X.                           
000430*                                   Y OR N                        
000440     03  FILLER                  PIC X(10).                       
