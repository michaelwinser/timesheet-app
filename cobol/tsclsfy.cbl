000100***************************************************************** 
000110*                                                                *
000120*                    Classifier Batch Driver                    * 
000130*                                                                *
000140***************************************************************** 
000150*                                                                 
000160 identification   division.                                       
000170*========================                                         
000180*                                                                 
000190     program-id.         tsclsfy.                                 
000200*                                                                 
000210     author.             R M Tolliver.                            
000220*                                                                 
000230     installation.       Marsh Fork Data Services.                
000240*                                                                 
000250     date-written.       09/06/1994.                              
000260*                                                                 
000270     date-compiled.                                               
000280*                                                                 
000290     security.           Company confidential - Marsh Fork        
000300                          Data Services timesheet/billing system. 
000310*                                                                 
000320* Remarks.            Main step of the overnight timesheet run.   
000330*                     Loads the enabled classification rules (high
000340*                     priority first) and every non-archived      
000350*                     project's fingerprint pattern, then walks   
000360*                     the event file once assigning each event to 
000370*                     a project (or flagging it did-not attend)   
000380*                     per MR-031.  Events already carrying        
000390*                     a time entry are left alone - this program  
000400*                     never overwrites a hand-keyed or previously-
000410*                     run entry.                                  
000420*                                                                 
000430* Called modules.     TSQPARS, TSQEVAL, TSFPBLD, TSDATE.          
000440*                                                                 
000450* Files used.         EVENT-FILE (input/output, rewritten for the 
000460*                     did-not-attend flag), PROJECT-FILE and      
000470*                     RULE-FILE (input only), ENTRY-FILE (input   
000480*                     for the skip-list scan, then extended with  
000490*                     new entries).                               
000500*                                                                 
000510* Change Log.                                                     
000520* 09/06/94 RMT - Created for MR-031, replaces the old manual      
000530*                time-sheet entry clerk used to key in by hand.   
000540* 30/03/97 RMT - ENT-SOURCE stamping added per MR-048 so hand-    
000550*                keyed entries can be told apart from rule-       
000560*                derived ones.                                    
000570* 02/03/98 JDA - Rule sort now breaks ties on RUL-DISPLAY-ORDER,  
000580*                ascending, per customer request (two rules had   
000590*                landed in file order, which nobody could         
000600*                predict).                                        
000610* 11/02/99 JDA - Y2K sweep - entry/event dates already CCYYMMDD,  
000620*                tested against the 1999/2000 rollover.           
000630* 30/06/05 JDA - DID-NOT-ATTEND rule target type added - before   
000640*                this every match produced a time entry, wrong    
000650*                for a standing "declined" meeting.               
000660* 17/01/12 SFW - Fingerprint matching folded in here rather than  
000670*                a separate step, after MR-031 review found       
000680*                nobody ran it without also running the rules.    
000690* 19/02/09 SFW - TS-CALLING-DATA linkage adopted so the overnight 
000700*                scheduler can chain through to TSHVEXP.          
000710*                                                                 
000720 environment      division.                                       
000730*========================                                         
000740*                                                                 
000750 configuration    section.                                        
000760 special-names.                                                   
000770     class WORK-DIGITS is "0123456789".                           
000780*                                                                 
000790 input-output     section.                                        
000800 file-control.                                                    
000810     SELECT EVENT-FILE ASSIGN TO "EVENTS"                         
000820*        CALENDAR EVENT FILE - CREATED 12/07/94 RMT, Y2K SWEEP    
000830*        11/02/99 JDA (NO CHANGE REQUIRED).                       
000840         ORGANIZATION IS SEQUENTIAL                               
000850         FILE STATUS IS TS-EVENT-STATUS.                          
000860     SELECT PROJECT-FILE ASSIGN TO "PROJECTS"                     
000870*        PROJECT MASTER FILE - CREATED 04/11/91 RMT.              
000880         ORGANIZATION IS SEQUENTIAL                               
000890         FILE STATUS IS TS-PROJECT-STATUS.                        
000900     SELECT RULE-FILE ASSIGN TO "RULES"                           
000910*        CLASSIFICATION RULE FILE - CREATED 09/06/94 RMT.         
000920         ORGANIZATION IS SEQUENTIAL                               
000930         FILE STATUS IS TS-RULE-STATUS.                           
000940     SELECT ENTRY-FILE ASSIGN TO "TIME-ENTRIES"                   
000950*        TIME-ENTRY FILE - CREATED 09/06/94 RMT.                  
000960         ORGANIZATION IS SEQUENTIAL                               
000970         FILE STATUS IS TS-ENTRY-STATUS.                          
000980*                                                                 
000990 data             division.                                       
001000*========================                                         
001010*                                                                 
001020 file             section.                                        
001030*-----------------------                                          
001040*                                                                 
001050* RECORD LAYOUTS PULLED IN FROM WSTSEVT/WSTSPRJ/WSTSRUL/WSTSENT - 
001060* SEE THOSE COPYBOOKS FOR THE FIELD-BY-FIELD DETAIL.              
001070*                                                                 
001080 FD  EVENT-FILE                                                   
001090     RECORD CONTAINS 289 CHARACTERS                               
001100     LABEL RECORDS ARE STANDARD.                                  
001110 COPY "wstsevt.cob".                                              
001120 FD  PROJECT-FILE                                                 
001130     RECORD CONTAINS 300 CHARACTERS                               
001140     LABEL RECORDS ARE STANDARD.                                  
001150 COPY "wstsprj.cob".                                              
001160 FD  RULE-FILE                                                    
001170     RECORD CONTAINS 150 CHARACTERS                               
001180     LABEL RECORDS ARE STANDARD.                                  
001190 COPY "wstsrul.cob".                                              
001200 FD  ENTRY-FILE                                                   
001210     RECORD CONTAINS 100 CHARACTERS                               
001220     LABEL RECORDS ARE STANDARD.                                  
001230 COPY "wstsent.cob".                                              
001240*                                                                 
001250 working-storage  section.                                        
001260*-----------------------                                          
001270*                                                                 
001280 77  TS-EVENT-STATUS          pic xx.                             
001290 77  TS-PROJECT-STATUS        pic xx.                             
001300 77  TS-RULE-STATUS           pic xx.                             
001310 77  TS-ENTRY-STATUS          pic xx.                             
001320*                                                                 
001330 77  WS-Events-Read           pic 9(6)      comp.                 
001340 77  WS-Events-Classified     pic 9(6)      comp.                 
001350 77  WS-Events-Flagged        pic 9(6)      comp.                 
001360 77  WS-Rule-Count            pic 99        comp.                 
001370 77  WS-Fp-Count              pic 99        comp.                 
001380 77  WS-Sub                   pic 99        comp.                 
001390 77  WS-Sub2                  pic 99        comp.                 
001400 77  WS-Existing-Count        pic 9(4)      comp.                 
001410 77  WS-Next-Entry-Id         pic 9(6)      comp.                 
001420 77  WS-Matched-Flag          pic x.                              
001430 77  WS-Match-Result          pic x.                              
001440 77  WS-Rul-Term-Sub          pic 99        comp.                 
001450 77  WS-Target-Project-Id     pic 9(4)      comp.                 
001460 77  WS-Target-Rule-Id        pic 9(4)      comp.                 
001470*                                                                 
001480* Rule table - loaded once at start of run, held sorted highest   
001490* priority first, tie-broken by ascending display order.  30 RULES
001500* HAS COVERED EVERY CUSTOMER TO DATE - REVIEW IF MR-031 QUERIES   
001510* KEEP GROWING.                                                   
001520*                                                                 
001530 01  WS-Rule-Table.                                               
001540     03  WS-RT-Entry occurs 31.                                   
001550         05  WS-RT-Rule-Id           pic 9(4)      comp.          
001560         05  WS-RT-Priority          pic 9(3)      comp.          
001570         05  WS-RT-Display-Order     pic 9(3)      comp.          
001580         05  WS-RT-Target-Type       pic x(14).                   
001590         05  WS-RT-Project-Id        pic 9(4)      comp.          
001600         05  WS-RT-Term-Count        pic 99        comp.          
001610         05  WS-RT-Term occurs 30.                                
001620             07  WS-RT-Term-Level        pic 9   comp.            
001630             07  WS-RT-Term-Group-No     pic 99  comp.            
001640             07  WS-RT-Term-Property     pic x(14).               
001650             07  WS-RT-Term-Operator     pic xx.                  
001660             07  WS-RT-Term-Value        pic x(80).               
001670         05  FILLER                  pic x(4).                    
001680     03  FILLER                      pic x(4).                    
001690*                                                                 
001700* Fingerprint table - one entry per eligible project, kept in     
001710* project-master file order per the CLASSIFIER BATCH business rule
001720* (fingerprint matchers carry no priority of their own).          
001730*                                                                 
001740 01  WS-Fp-Table.                                                 
001750     03  WS-FT-Entry occurs 30.                                   
001760         05  WS-FT-Project-Id        pic 9(4)      comp.          
001770         05  WS-FT-Term-Count        pic 99        comp.          
001780         05  WS-FT-Term occurs 30.                                
001790             07  WS-FT-Term-Level        pic 9   comp.            
001800             07  WS-FT-Term-Group-No     pic 99  comp.            
001810             07  WS-FT-Term-Property     pic x(14).               
001820             07  WS-FT-Term-Operator     pic xx.                  
001830             07  WS-FT-Term-Value        pic x(80).               
001840         05  FILLER                  pic x(4).                    
001850     03  FILLER                      pic x(4).                    
001860*                                                                 
001870* Skip-list of event ids that already own a time entry, built by a
001880* pre-scan of the entry file before the main pass.  1000 ENTRIES A
001890* NIGHT IS FAR MORE THAN THIS CONSULTANT'S BOOK HAS EVER SEEN.    
001900*                                                                 
001910 01  WS-Existing-Table.                                           
001920     03  WS-Existing-Event-Id occurs 1000 pic 9(6) comp.          
001930     03  FILLER                      pic x(4).                    
001940*                                                                 
001950 01  WS-Work-Fp-Query           pic x(120).                       
001960*                                                                 
001970* TS-QUERY-TABLE and TS-DATE-LINKAGE below are working storage    
001980* owned by this program - they are passed BY REFERENCE into       
001990* TSQPARS/TSQEVAL and TSDATE below, not received from our caller. 
002000*                                                                 
002010 copy "wstsqry.cob".                                              
002020 copy "wsdatel.cob".                                              
002030*                                                                 
002040 linkage          section.                                        
002050*-----------------------                                          
002060*                                                                 
002070 copy "tscall.cob".                                               
002080*                                                                 
002090 procedure  division using TS-CALLING-DATA.                       
002100*=========================================                        
002110*                                                                 
002120 aa000-Main.                                                      
002130* Loads WS-Events-Read WS-Events-Classified with zero.            
002140     move     zero to WS-Events-Read WS-Events-Classified         
002150                       WS-Events-Flagged.                         
002160* Hands off to aa010-Load-Rules for the next step.                
002170     perform  aa010-Load-Rules      thru aa010-Exit.              
002180* Delegates to aa020-Load-Fingerprints.                           
002190     perform  aa020-Load-Fingerprints thru aa020-Exit.            
002200* Calls down to aa030-Scan-Existing and picks back up below.      
002210     perform  aa030-Scan-Existing   thru aa030-Exit.              
002220* Hands off to aa050-Classify-Events for the next step.           
002230     perform  aa050-Classify-Events thru aa050-Exit.              
002240* Sets TS-CALLED from "TSCLSFY ".                                 
002250     move     "TSCLSFY " to TS-CALLED.                            
002260* Sets TS-TERM-CODE from zero.                                    
002270     move     zero to TS-TERM-CODE.                               
002280* Writes an operator message so this doesn't fail silently.       
002290     display  "TSCLSFY - EVENTS READ......." WS-Events-Read.      
002300* Logs a diagnostic line for the operator console.                
002310     display  "TSCLSFY - EVENTS CLASSIFIED.."                     
002320              WS-Events-Classified.                               
002330* Logs a diagnostic line for the operator console.                
002340     display  "TSCLSFY - EVENTS FLAGGED DNA." WS-Events-Flagged.  
002350     goback.                                                      
002360*                                                                 
002370* Loads every enabled rule with a parseable, non-empty query into 
002380* WS-Rule-Table, then sorts it highest priority first (ties broken
002390* ascending on display order) with a simple in-place exchange     
002400* sort - the table is far too small to justify the SORT verb.     
002410*                                                                 
002420 aa010-Load-Rules.                                                
002430* Sets WS-Rule-Count from zero.                                   
002440     move     zero to WS-Rule-Count.                              
002450     open     input Rule-File.                                    
002460* Guard: skip ahead when TS-Rule-Status not = "00".               
002470     if       TS-Rule-Status not = "00"                           
002480              display "TSCLSFY - RULE-FILE OPEN ERROR "           
002490                      TS-Rule-Status                              
002500              go to aa010-Exit.                                   
002510* Step: read rule.                                                
002520 aa011-Read-Rule.                                                 
002530     read     Rule-File                                           
002540         at end                                                   
002550              go to aa013-Close.                                  
002560* Tests whether Rul-Is-Enabled not = "Y" before falling into the  
002570* next step.                                                      
002580     if       Rul-Is-Enabled not = "Y"                            
002590              go to aa011-Read-Rule.                              
002600* Loads WS-Work-Fp-Query with Rul-Query.                          
002610     move     Rul-Query to WS-Work-Fp-Query.                      
002620* Hands off to ab900-Parse-Into-Scratch for the next step.        
002630     perform  ab900-Parse-Into-Scratch thru ab900-Exit.           
002640* Branches on Qry-Parse-Error = "Y" or Qry-Term-Count = zero.     
002650     if       Qry-Parse-Error = "Y" or Qry-Term-Count = zero      
002660              go to aa011-Read-Rule.                              
002670* Guard: skip ahead when WS-Rule-Count >= 30.                     
002680     if       WS-Rule-Count >= 30                                 
002690              display "TSCLSFY - RULE TABLE FULL, RULE IGNORED "  
002700                      Rul-Rule-Id                                 
002710              go to aa011-Read-Rule.                              
002720* Advances WS-Rule-Count past 1.                                  
002730     add      1 to WS-Rule-Count.                                 
002740* Sets WS-RT-Rule-Id (WS-Rule-Count) from Rul-Rule-Id.            
002750     move     Rul-Rule-Id      to WS-RT-Rule-Id (WS-Rule-Count).  
002760* Sets WS-RT-Priority (WS-Rule-Count) from Rul-Priority.          
002770     move     Rul-Priority     to WS-RT-Priority (WS-Rule-Count). 
002780     move     Rul-Display-Order                                   
002790                    to WS-RT-Display-Order (WS-Rule-Count).       
002800     move     Rul-Target-Type                                     
002810                    to WS-RT-Target-Type (WS-Rule-Count).         
002820     move     Rul-Project-Id                                      
002830                    to WS-RT-Project-Id (WS-Rule-Count).          
002840* Hands off to ab905-Copy-Scratch-To-Rule for the next step.      
002850     perform  ab905-Copy-Scratch-To-Rule thru ab905-Exit.         
002860* Loops back to aa011-Read-Rule.                                  
002870     go       to aa011-Read-Rule.                                 
002880* Step: close.                                                    
002890 aa013-Close.                                                     
002900     close    Rule-File.                                          
002910* Checks WS-Rule-Count > 1 here so the caller never sees a bad    
002920* value.                                                          
002930     if       WS-Rule-Count > 1                                   
002940              perform ab910-Sort-Rules thru ab910-Exit.           
002950 aa010-Exit.                                                      
002960     exit.                                                        
002970*                                                                 
002980* Loads a fingerprint OR-query for every non-archived project     
002990* that carries at least one domain/email/keyword pattern, kept    
003000* in project master order (fingerprint matchers are unordered).   
003010*                                                                 
003020 aa020-Load-Fingerprints.                                         
003030* Sets WS-Fp-Count from zero.                                     
003040     move     zero to WS-Fp-Count.                                
003050     open     input Project-File.                                 
003060* Checks TS-Project-Status not = "00" here so the caller never    
003070* sees a bad value.                                               
003080     if       TS-Project-Status not = "00"                        
003090              display "TSCLSFY - PROJECT-FILE OPEN ERROR "        
003100                      TS-Project-Status                           
003110              go to aa020-Exit.                                   
003120* Step: read project.                                             
003130 aa021-Read-Project.                                              
003140     read     Project-File                                        
003150         at end                                                   
003160              go to aa023-Close.                                  
003170* Checks Prj-Is-Archived = "Y" here so the caller never sees a    
003180* bad value.                                                      
003190     if       Prj-Is-Archived = "Y"                               
003200              go to aa021-Read-Project.                           
003210* Tests whether Prj-Fp-Domain-Count = zero and before falling     
003220* into the next step.                                             
003230     if       Prj-Fp-Domain-Count = zero and                      
003240              Prj-Fp-Email-Count = zero and                       
003250              Prj-Fp-Keyword-Count = zero                         
003260              go to aa021-Read-Project.                           
003270     call     "tsfpbld" using TS-Project-Record, WS-Work-Fp-Query.
003280* Guard: skip ahead when WS-Work-Fp-Query = spaces.               
003290     if       WS-Work-Fp-Query = spaces                           
003300              go to aa021-Read-Project.                           
003310* Hands off to ab900-Parse-Into-Scratch for the next step.        
003320     perform  ab900-Parse-Into-Scratch thru ab900-Exit.           
003330* Guard: skip ahead when Qry-Parse-Error = "Y" or Qry-Term-Count  
003340* = zero.                                                         
003350     if       Qry-Parse-Error = "Y" or Qry-Term-Count = zero      
003360              go to aa021-Read-Project.                           
003370* Checks WS-Fp-Count >= 30 here so the caller never sees a bad    
003380* value.                                                          
003390     if       WS-Fp-Count >= 30                                   
003400              display "TSCLSFY - FINGERPRINT TABLE FULL, PROJECT "
003410                      "IGNORED " Prj-Project-Id                   
003420              go to aa021-Read-Project.                           
003430* Bumps WS-Fp-Count by 1.                                         
003440     add      1 to WS-Fp-Count.                                   
003450* Loads WS-FT-Project-Id (WS-Fp-Count) with Prj-Project-Id.       
003460     move     Prj-Project-Id  to WS-FT-Project-Id (WS-Fp-Count).  
003470* Loads WS-FT-Term-Count (WS-Fp-Count) with Qry-Term-Count.       
003480     move     Qry-Term-Count  to WS-FT-Term-Count (WS-Fp-Count).  
003490* Hands off to ab906-Copy-Scratch-To-Fp for the next step.        
003500     perform  ab906-Copy-Scratch-To-Fp thru ab906-Exit.           
003510* Loops back to aa021-Read-Project.                               
003520     go       to aa021-Read-Project.                              
003530* Step: close.                                                    
003540 aa023-Close.                                                     
003550     close    Project-File.                                       
003560 aa020-Exit.                                                      
003570     exit.                                                        
003580*                                                                 
003590* Calls TSQPARS on WS-Work-Fp-Query, leaving the parse result in  
003600* the TS-Query-Table scratch area shared with TSQEVAL below.      
003610*                                                                 
003620 ab900-Parse-Into-Scratch.                                        
003630* Sets TS-Query-Table from spaces.                                
003640     move     spaces to TS-Query-Table.                           
003650* Loads Qry-Term-Count with zero.                                 
003660     move     zero to Qry-Term-Count.                             
003670     call     "tsqpars" using WS-Work-Fp-Query, TS-Query-Table.   
003680 ab900-Exit.                                                      
003690     exit.                                                        
003700*                                                                 
003710* Copies the just-parsed TS-Query-Table scratch into the newest   
003720* WS-Rule-Table row.                                              
003730*                                                                 
003740 ab905-Copy-Scratch-To-Rule.                                      
003750* Sets WS-RT-Term-Count (WS-Rule-Count) from Qry-Term-Count.      
003760     move     Qry-Term-Count to WS-RT-Term-Count (WS-Rule-Count). 
003770* Sets WS-Rul-Term-Sub from zero.                                 
003780     move     zero to WS-Rul-Term-Sub.                            
003790* Step: term loop.                                                
003800 ab905-Term-Loop.                                                 
003810* Bumps WS-Rul-Term-Sub by 1.                                     
003820     add      1 to WS-Rul-Term-Sub.                               
003830* Short-circuits when WS-Rul-Term-Sub > Qry-Term-Count.           
003840     if       WS-Rul-Term-Sub > Qry-Term-Count                    
003850              go to ab905-Exit.                                   
003860     move     Qry-Term-Level (WS-Rul-Term-Sub)                    
003870          to WS-RT-Term-Level (WS-Rule-Count, WS-Rul-Term-Sub).   
003880     move     Qry-Term-Group-No (WS-Rul-Term-Sub)                 
003890          to WS-RT-Term-Group-No (WS-Rule-Count, WS-Rul-Term-Sub).
003900     move     Qry-Term-Property (WS-Rul-Term-Sub)                 
003910          to WS-RT-Term-Property (WS-Rule-Count, WS-Rul-Term-Sub).
003920     move     Qry-Term-Operator (WS-Rul-Term-Sub)                 
003930          to WS-RT-Term-Operator (WS-Rule-Count, WS-Rul-Term-Sub).
003940     move     Qry-Term-Value (WS-Rul-Term-Sub)                    
003950          to WS-RT-Term-Value (WS-Rule-Count, WS-Rul-Term-Sub).   
003960* Falls through to ab905-Term-Loop.                               
003970     go       to ab905-Term-Loop.                                 
003980 ab905-Exit.                                                      
003990     exit.                                                        
004000*                                                                 
004010* Copies the just-parsed TS-Query-Table scratch into the newest   
004020* WS-Fp-Table row.                                                
004030*                                                                 
004040 ab906-Copy-Scratch-To-Fp.                                        
004050* Sets WS-Rul-Term-Sub from zero.                                 
004060     move     zero to WS-Rul-Term-Sub.                            
004070* Step: term loop.                                                
004080 ab906-Term-Loop.                                                 
004090* Bumps WS-Rul-Term-Sub by 1.                                     
004100     add      1 to WS-Rul-Term-Sub.                               
004110* Checks WS-Rul-Term-Sub > Qry-Term-Count here so the caller      
004120* never sees a bad value.                                         
004130     if       WS-Rul-Term-Sub > Qry-Term-Count                    
004140              go to ab906-Exit.                                   
004150     move     Qry-Term-Level (WS-Rul-Term-Sub)                    
004160          to WS-FT-Term-Level (WS-Fp-Count, WS-Rul-Term-Sub).     
004170     move     Qry-Term-Group-No (WS-Rul-Term-Sub)                 
004180          to WS-FT-Term-Group-No (WS-Fp-Count, WS-Rul-Term-Sub).  
004190     move     Qry-Term-Property (WS-Rul-Term-Sub)                 
004200          to WS-FT-Term-Property (WS-Fp-Count, WS-Rul-Term-Sub).  
004210     move     Qry-Term-Operator (WS-Rul-Term-Sub)                 
004220          to WS-FT-Term-Operator (WS-Fp-Count, WS-Rul-Term-Sub).  
004230     move     Qry-Term-Value (WS-Rul-Term-Sub)                    
004240          to WS-FT-Term-Value (WS-Fp-Count, WS-Rul-Term-Sub).     
004250* Falls through to ab906-Term-Loop.                               
004260     go       to ab906-Term-Loop.                                 
004270 ab906-Exit.                                                      
004280     exit.                                                        
004290*                                                                 
004300* Highest priority first, ties broken by ascending display order -
004310* a plain bubble exchange, the table never holds over 30 rows.    
004320* Row 31 is spare scratch space used only by AB913 below.         
004330*                                                                 
004340 ab910-Sort-Rules.                                                
004350* Loads WS-Sub with 1.                                            
004360     move     1 to WS-Sub.                                        
004370* Step: outer loop.                                               
004380 ab911-Outer-Loop.                                                
004390* Checks WS-Sub >= WS-Rule-Count here so the caller never sees a  
004400* bad value.                                                      
004410     if       WS-Sub >= WS-Rule-Count                             
004420              go to ab910-Exit.                                   
004430* Loads WS-Sub2 with WS-Sub.                                      
004440     move     WS-Sub to WS-Sub2.                                  
004450* Advances WS-Sub2 past 1.                                        
004460     add      1 to WS-Sub2.                                       
004470* Step: inner loop.                                               
004480 ab912-Inner-Loop.                                                
004490* Tests whether WS-Sub2 > WS-Rule-Count before falling into the   
004500* next step.                                                      
004510     if       WS-Sub2 > WS-Rule-Count                             
004520              add 1 to WS-Sub                                     
004530              go to ab911-Outer-Loop.                             
004540* Checks WS-RT-Priority (WS-Sub2) > WS-RT-Priority (WS-Sub) here  
004550* so the caller never sees a bad value.                           
004560     if       WS-RT-Priority (WS-Sub2) > WS-RT-Priority (WS-Sub)  
004570              perform ab913-Exchange thru ab913-Exit              
004580              go to ab912-Continue.                               
004590* Tests whether WS-RT-Priority (WS-Sub2) = WS-RT-Priority (WS-    
004600* Sub) before falling into the next step.                         
004610     if       WS-RT-Priority (WS-Sub2) = WS-RT-Priority (WS-Sub)  
004620          and WS-RT-Display-Order (WS-Sub2) <                     
004630                                   WS-RT-Display-Order (WS-Sub)   
004640              perform ab913-Exchange thru ab913-Exit.             
004650* Step: continue.                                                 
004660 ab912-Continue.                                                  
004670* Advances WS-Sub2 past 1.                                        
004680     add      1 to WS-Sub2.                                       
004690* Drops straight to ab912-Inner-Loop.                             
004700     go       to ab912-Inner-Loop.                                
004710 ab910-Exit.                                                      
004720     exit.                                                        
004730*                                                                 
004740 ab913-Exchange.                                                  
004750* Sets WS-RT-Entry (31) from WS-RT-Entry (WS-Sub).                
004760     move     WS-RT-Entry (WS-Sub)  to WS-RT-Entry (31).          
004770* Sets WS-RT-Entry (WS-Sub) from WS-RT-Entry (WS-Sub2).           
004780     move     WS-RT-Entry (WS-Sub2) to WS-RT-Entry (WS-Sub).      
004790* Sets WS-RT-Entry (WS-Sub2) from WS-RT-Entry (31).               
004800     move     WS-RT-Entry (31)      to WS-RT-Entry (WS-Sub2).     
004810 ab913-Exit.                                                      
004820     exit.                                                        
004830*                                                                 
004840* Pre-scans the entry file (input only) to record which event ids 
004850* already own a time entry and to pick up numbering where the last
004860* run left off - the entry id is a plain running counter, this    
004870* being a sequential file with no keyed access back into it.      
004880*                                                                 
004890 aa030-Scan-Existing.                                             
004900* Sets WS-Existing-Count from zero.                               
004910     move     zero to WS-Existing-Count.                          
004920* Loads WS-Next-Entry-Id with 1.                                  
004930     move     1 to WS-Next-Entry-Id.                              
004940     open     input Entry-File.                                   
004950* Checks TS-Entry-Status = "35" here so the caller never sees a   
004960* bad value.                                                      
004970     if       TS-Entry-Status = "35"                              
004980              go to aa030-Exit.                                   
004990* Tests whether TS-Entry-Status not = "00" before falling into    
005000* the next step.                                                  
005010     if       TS-Entry-Status not = "00"                          
005020              display "TSCLSFY - ENTRY-FILE OPEN ERROR "          
005030                      TS-Entry-Status                             
005040              go to aa030-Exit.                                   
005050* Step: read entry.                                               
005060 aa031-Read-Entry.                                                
005070     read     Entry-File                                          
005080         at end                                                   
005090              go to aa033-Close.                                  
005100* Short-circuits when Ent-Entry-Id >= WS-Next-Entry-Id.           
005110     if       Ent-Entry-Id >= WS-Next-Entry-Id                    
005120              compute WS-Next-Entry-Id = Ent-Entry-Id + 1.        
005130* Tests whether WS-Existing-Count < 1000 before falling into the  
005140* next step.                                                      
005150     if       WS-Existing-Count < 1000                            
005160              add 1 to WS-Existing-Count                          
005170              move Ent-Event-Id                                   
005180                   to WS-Existing-Event-Id (WS-Existing-Count).   
005190* Drops straight to aa031-Read-Entry.                             
005200     go       to aa031-Read-Entry.                                
005210* Step: close.                                                    
005220 aa033-Close.                                                     
005230     close    Entry-File.                                         
005240 aa030-Exit.                                                      
005250     exit.                                                        
005260*                                                                 
005270* Main pass - one record per calendar event, file order.  Rules   
005280* are tried first (highest priority already sorted to the front   
005290* of the table), then the fingerprint matchers, first hit in      
005300* either table wins.  EVENT-FILE is opened I-O so a did-not-      
005310* attend match can be rewritten in place; ENTRY-FILE is opened    
005320* EXTEND so new entries are appended after the last run's work.   
005330*                                                                 
005340 aa050-Classify-Events.                                           
005350     open     i-o Event-File.                                     
005360* Checks TS-Event-Status not = "00" here so the caller never      
005370* sees a bad value.                                               
005380     if       TS-Event-Status not = "00"                          
005390              display "TSCLSFY - EVENT-FILE OPEN ERROR "          
005400                      TS-Event-Status                             
005410              go to aa050-Exit.                                   
005420     open     extend Entry-File.                                  
005430* Guard: skip ahead when TS-Entry-Status = "05" or TS-Entry-      
005440* Status = "35".                                                  
005450     if       TS-Entry-Status = "05" or TS-Entry-Status = "35"    
005460              close Entry-File                                    
005470              open output Entry-File.                             
005480* Guard: skip ahead when TS-Entry-Status not = "00".              
005490     if       TS-Entry-Status not = "00"                          
005500              display "TSCLSFY - ENTRY-FILE OPEN ERROR "          
005510                      TS-Entry-Status                             
005520              close Event-File                                    
005530              go to aa050-Exit.                                   
005540* Step: read event.                                               
005550 aa051-Read-Event.                                                
005560     read     Event-File                                          
005570         at end                                                   
005580              go to aa059-Close.                                  
005590* Advances WS-Events-Read past 1.                                 
005600     add      1 to WS-Events-Read.                                
005610* Hands off to ab920-Already-Entered for the next step.           
005620     perform  ab920-Already-Entered thru ab920-Exit.              
005630* Short-circuits when WS-Matched-Flag = "Y".                      
005640     if       WS-Matched-Flag = "Y"                               
005650              go to aa051-Read-Event.                             
005660* Hands off to ab930-Try-Rules for the next step.                 
005670     perform  ab930-Try-Rules thru ab930-Exit.                    
005680* Tests whether WS-Matched-Flag = "N" before falling into the     
005690* next step.                                                      
005700     if       WS-Matched-Flag = "N"                               
005710              perform ab940-Try-Fingerprints thru ab940-Exit.     
005720* Drops straight to aa051-Read-Event.                             
005730     go       to aa051-Read-Event.                                
005740* Step: close.                                                    
005750 aa059-Close.                                                     
005760     close    Event-File.                                         
005770     close    Entry-File.                                         
005780 aa050-Exit.                                                      
005790     exit.                                                        
005800*                                                                 
005810* Sets WS-Matched-Flag to Y (and skips classification) when the   
005820* current event already owns a time entry from a prior run or a   
005830* hand-keyed slip.                                                
005840*                                                                 
005850 ab920-Already-Entered.                                           
005860* Sets WS-Matched-Flag from "N".                                  
005870     move     "N" to WS-Matched-Flag.                             
005880* Sets WS-Sub from zero.                                          
005890     move     zero to WS-Sub.                                     
005900* Step: scan loop.                                                
005910 ab921-Scan-Loop.                                                 
005920* Advances WS-Sub past 1.                                         
005930     add      1 to WS-Sub.                                        
005940* Short-circuits when WS-Sub > WS-Existing-Count.                 
005950     if       WS-Sub > WS-Existing-Count                          
005960              go to ab920-Exit.                                   
005970* Short-circuits when WS-Existing-Event-Id (WS-Sub) = Evt-Event-  
005980* Id.                                                             
005990     if       WS-Existing-Event-Id (WS-Sub) = Evt-Event-Id        
006000              move "Y" to WS-Matched-Flag                         
006010              go to ab920-Exit.                                   
006020* Loops back to ab921-Scan-Loop.                                  
006030     go       to ab921-Scan-Loop.                                 
006040 ab920-Exit.                                                      
006050     exit.                                                        
006060*                                                                 
006070* Tries each loaded rule in table (already priority) order        
006080* against the current event; the first match wins and this        
006090* paragraph acts on it at once (rewrite event or write entry).    
006100*                                                                 
006110 ab930-Try-Rules.                                                 
006120* Loads WS-Matched-Flag with "N".                                 
006130     move     "N" to WS-Matched-Flag.                             
006140* Loads WS-Sub with zero.                                         
006150     move     zero to WS-Sub.                                     
006160* Step: rule loop.                                                
006170 ab931-Rule-Loop.                                                 
006180* Bumps WS-Sub by 1.                                              
006190     add      1 to WS-Sub.                                        
006200* Guard: skip ahead when WS-Sub > WS-Rule-Count.                  
006210     if       WS-Sub > WS-Rule-Count                              
006220              go to ab930-Exit.                                   
006230* Delegates to ab935-Load-Rule-Into-Scratch.                      
006240     perform  ab935-Load-Rule-Into-Scratch thru ab935-Exit.       
006250     call     "tsqeval" using TS-Query-Table, TS-Event-Record,    
006260                              WS-Match-Result.                    
006270* Tests whether WS-Match-Result not = "Y" before falling into     
006280* the next step.                                                  
006290     if       WS-Match-Result not = "Y"                           
006300              go to ab931-Rule-Loop.                              
006310* Sets WS-Matched-Flag from "Y".                                  
006320     move     "Y" to WS-Matched-Flag.                             
006330* Guard: skip ahead when WS-RT-Target-Type (WS-Sub) = "DID-NOT-   
006340* ATTEND".                                                        
006350     if       WS-RT-Target-Type (WS-Sub) = "DID-NOT-ATTEND"       
006360              perform ab950-Flag-Did-Not-Attend thru ab950-Exit   
006370              go to ab930-Exit.                                   
006380* Short-circuits when WS-RT-Project-Id (WS-Sub) not = zero.       
006390     if       WS-RT-Project-Id (WS-Sub) not = zero                
006400              move WS-RT-Project-Id (WS-Sub)                      
006410                   to WS-Target-Project-Id                        
006420              move WS-RT-Rule-Id (WS-Sub) to WS-Target-Rule-Id    
006430              perform ab960-Write-Entry thru ab960-Exit.          
006440 ab930-Exit.                                                      
006450     exit.                                                        
006460*                                                                 
006470* Tries each loaded project fingerprint in master-file order;     
006480* first match always classifies to that project, rule id zero.    
006490*                                                                 
006500 ab940-Try-Fingerprints.                                          
006510* Loads WS-Sub with zero.                                         
006520     move     zero to WS-Sub.                                     
006530* Step: fp loop.                                                  
006540 ab941-Fp-Loop.                                                   
006550* Advances WS-Sub past 1.                                         
006560     add      1 to WS-Sub.                                        
006570* Tests whether WS-Sub > WS-Fp-Count before falling into the      
006580* next step.                                                      
006590     if       WS-Sub > WS-Fp-Count                                
006600              go to ab940-Exit.                                   
006610* Calls down to ab945-Load-Fp-Into-Scratch and picks back up      
006620* below.                                                          
006630     perform  ab945-Load-Fp-Into-Scratch thru ab945-Exit.         
006640     call     "tsqeval" using TS-Query-Table, TS-Event-Record,    
006650                              WS-Match-Result.                    
006660* Short-circuits when WS-Match-Result not = "Y".                  
006670     if       WS-Match-Result not = "Y"                           
006680              go to ab941-Fp-Loop.                                
006690* Sets WS-Target-Project-Id from WS-FT-Project-Id (WS-Sub).       
006700     move     WS-FT-Project-Id (WS-Sub) to WS-Target-Project-Id.  
006710* Loads WS-Target-Rule-Id with zero.                              
006720     move     zero to WS-Target-Rule-Id.                          
006730* Delegates to ab960-Write-Entry.                                 
006740     perform  ab960-Write-Entry thru ab960-Exit.                  
006750 ab940-Exit.                                                      
006760     exit.                                                        
006770*                                                                 
006780* Copies WS-Rule-Table entry WS-Sub into the shared TS-Query-Table
006790* scratch area for the TSQEVAL call.                              
006800*                                                                 
006810 ab935-Load-Rule-Into-Scratch.                                    
006820* Sets TS-Query-Table from spaces.                                
006830     move     spaces to TS-Query-Table.                           
006840* Sets Qry-Parse-Error from "N".                                  
006850     move     "N" to Qry-Parse-Error.                             
006860* Loads Qry-Term-Count with WS-RT-Term-Count (WS-Sub).            
006870     move     WS-RT-Term-Count (WS-Sub) to Qry-Term-Count.        
006880* Sets WS-Rul-Term-Sub from zero.                                 
006890     move     zero to WS-Rul-Term-Sub.                            
006900* Step: term loop.                                                
006910 ab935-Term-Loop.                                                 
006920* Bumps WS-Rul-Term-Sub by 1.                                     
006930     add      1 to WS-Rul-Term-Sub.                               
006940* Short-circuits when WS-Rul-Term-Sub > WS-RT-Term-Count (WS-     
006950* Sub).                                                           
006960     if       WS-Rul-Term-Sub > WS-RT-Term-Count (WS-Sub)         
006970              go to ab935-Exit.                                   
006980     move     WS-RT-Term-Level (WS-Sub, WS-Rul-Term-Sub)          
006990              to Qry-Term-Level (WS-Rul-Term-Sub).                
007000     move     WS-RT-Term-Group-No (WS-Sub, WS-Rul-Term-Sub)       
007010              to Qry-Term-Group-No (WS-Rul-Term-Sub).             
007020     move     WS-RT-Term-Property (WS-Sub, WS-Rul-Term-Sub)       
007030              to Qry-Term-Property (WS-Rul-Term-Sub).             
007040     move     WS-RT-Term-Operator (WS-Sub, WS-Rul-Term-Sub)       
007050              to Qry-Term-Operator (WS-Rul-Term-Sub).             
007060     move     WS-RT-Term-Value (WS-Sub, WS-Rul-Term-Sub)          
007070              to Qry-Term-Value (WS-Rul-Term-Sub).                
007080* Falls through to ab935-Term-Loop.                               
007090     go       to ab935-Term-Loop.                                 
007100 ab935-Exit.                                                      
007110     exit.                                                        
007120*                                                                 
007130 ab945-Load-Fp-Into-Scratch.                                      
007140* Sets TS-Query-Table from spaces.                                
007150     move     spaces to TS-Query-Table.                           
007160* Loads Qry-Parse-Error with "N".                                 
007170     move     "N" to Qry-Parse-Error.                             
007180* Loads Qry-Term-Count with WS-FT-Term-Count (WS-Sub).            
007190     move     WS-FT-Term-Count (WS-Sub) to Qry-Term-Count.        
007200* Loads WS-Rul-Term-Sub with zero.                                
007210     move     zero to WS-Rul-Term-Sub.                            
007220* Step: term loop.                                                
007230 ab945-Term-Loop.                                                 
007240* Bumps WS-Rul-Term-Sub by 1.                                     
007250     add      1 to WS-Rul-Term-Sub.                               
007260* Branches on WS-Rul-Term-Sub > WS-FT-Term-Count (WS-Sub).        
007270     if       WS-Rul-Term-Sub > WS-FT-Term-Count (WS-Sub)         
007280              go to ab945-Exit.                                   
007290     move     WS-FT-Term-Level (WS-Sub, WS-Rul-Term-Sub)          
007300              to Qry-Term-Level (WS-Rul-Term-Sub).                
007310     move     WS-FT-Term-Group-No (WS-Sub, WS-Rul-Term-Sub)       
007320              to Qry-Term-Group-No (WS-Rul-Term-Sub).             
007330     move     WS-FT-Term-Property (WS-Sub, WS-Rul-Term-Sub)       
007340              to Qry-Term-Property (WS-Rul-Term-Sub).             
007350     move     WS-FT-Term-Operator (WS-Sub, WS-Rul-Term-Sub)       
007360              to Qry-Term-Operator (WS-Rul-Term-Sub).             
007370     move     WS-FT-Term-Value (WS-Sub, WS-Rul-Term-Sub)          
007380              to Qry-Term-Value (WS-Rul-Term-Sub).                
007390* Drops straight to ab945-Term-Loop.                              
007400     go       to ab945-Term-Loop.                                 
007410 ab945-Exit.                                                      
007420     exit.                                                        
007430*                                                                 
007440* Sets the current event's did-not-attend flag and rewrites the   
007450* record - no time entry is written for this match per MR-058.    
007460*                                                                 
007470 ab950-Flag-Did-Not-Attend.                                       
007480* Loads Evt-Did-Not-Attend with "Y".                              
007490     move     "Y" to Evt-Did-Not-Attend.                          
007500     rewrite  Ts-Event-Record.                                    
007510* Advances WS-Events-Flagged past 1.                              
007520     add      1 to WS-Events-Flagged.                             
007530 ab950-Exit.                                                      
007540     exit.                                                        
007550*                                                                 
007560* Builds and writes one time entry for the current event against  
007570* WS-Target-Project-Id/WS-Target-Rule-Id, hours from ZZ080 below. 
007580* SOURCE is always "RULE  " here - a fingerprint match is told    
007590* apart from a genuine rule match only by RULE-ID being zero,     
007600* per the CLASSIFIER BATCH rule (there is no separate             
007610* "fingerprint" source code).                                     
007620*                                                                 
007630 ab960-Write-Entry.                                               
007640* Sets Ent-Entry-Id from WS-Next-Entry-Id.                        
007650     move     WS-Next-Entry-Id to Ent-Entry-Id.                   
007660* Advances WS-Next-Entry-Id past 1.                               
007670     add      1 to WS-Next-Entry-Id.                              
007680* Loads Ent-Event-Id with Evt-Event-Id.                           
007690     move     Evt-Event-Id to Ent-Event-Id.                       
007700* Loads Ent-Project-Id with WS-Target-Project-Id.                 
007710     move     WS-Target-Project-Id to Ent-Project-Id.             
007720* Loads Ent-Entry-Date with Evt-Start-Date.                       
007730     move     Evt-Start-Date to Ent-Entry-Date.                   
007740* Calls down to zz080-Compute-Hours and picks back up below.      
007750     perform  zz080-Compute-Hours thru zz080-Exit.                
007760* Loads Ent-Description with Evt-Title.                           
007770     move     Evt-Title to Ent-Description.                       
007780* Sets Ent-Source from "RULE ".                                   
007790     move     "RULE  " to Ent-Source.                             
007800* Sets Ent-Rule-Id from WS-Target-Rule-Id.                        
007810     move     WS-Target-Rule-Id to Ent-Rule-Id.                   
007820* Sets Ent-Invoice-Id from zero.                                  
007830     move     zero to Ent-Invoice-Id.                             
007840     write    Ts-Entry-Record.                                    
007850* Bumps WS-Events-Classified by 1.                                
007860     add      1 to WS-Events-Classified.                          
007870 ab960-Exit.                                                      
007880     exit.                                                        
007890*                                                                 
007900* Hours = end date-time minus start date-time, via TSDATE         
007910* function 2 (elapsed hours, rounded to 2 decimals).              
007920*                                                                 
007930 zz080-Compute-Hours.                                             
007940* Sets Tsd-Function from 2.                                       
007950     move     2 to Tsd-Function.                                  
007960* Sets Tsd-Date-1 from Evt-Start-Date.                            
007970     move     Evt-Start-Date to Tsd-Date-1.                       
007980* Sets Tsd-Time-1 from Evt-Start-Time.                            
007990     move     Evt-Start-Time to Tsd-Time-1.                       
008000* Sets Tsd-Date-2 from Evt-End-Date.                              
008010     move     Evt-End-Date   to Tsd-Date-2.                       
008020* Loads Tsd-Time-2 with Evt-End-Time.                             
008030     move     Evt-End-Time   to Tsd-Time-2.                       
008040     call     "tsdate" using Ts-Date-Linkage.                     
008050* Checks Tsd-Error-Flag = "Y" here so the caller never sees a     
008060* bad value.                                                      
008070     if       Tsd-Error-Flag = "Y"                                
008080              move zero to Ent-Hours                              
008090     else                                                         
008100              move Tsd-Hours to Ent-Hours.                        
008110 zz080-Exit.                                                      
008120     exit.                                                        
