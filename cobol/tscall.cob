000100*                                                                 
000110* GENERIC INTER-PROGRAM CALLING-LINKAGE AREA - PASSED FROM        
000120* ONE BATCH STEP TO THE NEXT SO EACH STEP KNOWS WHO CALLED        
000130* IT AND CAN REPORT BACK A TERMINATION CODE.                      
000140*                                                                 
000150* 22/08/95 RMT - CREATED FOR THE STEP-CHAINED BATCH RUN           
000160*                (TSCLSFY CHAINS TO TSHVEXP/TSTSSUM/TSINVCR).     
000170* 19/02/09 SFW - TS-CD-ARGS ADDED SO THE OVERNIGHT SCHEDULER      
000180*                CAN PASS A DATE RANGE POSITIONALLY WITHOUT A     
000190*                SEPARATE PARAMETER FILE.                         
000200*                                                                 
000210 01  TS-CALLING-DATA.                                             
000220     03  TS-CALLED               PIC X(8).                        
000230     03  TS-CALLER               PIC X(8).                        
000240     03  TS-RUN-DATE             PIC 9(8)      COMP.              
000250     03  TS-TERM-CODE            PIC 99.                          
000260     03  TS-PROCESS-FUNC         PIC 9.                           
000270     03  TS-CD-ARGS              PIC X(13).                       
000280     03  FILLER                  PIC X(4).                        
