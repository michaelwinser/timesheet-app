000100***************************************************************** 
000110*                                                                *
000120*                  Rule-Query String Parser                     * 
000130*                                                                *
000140***************************************************************** 
000150*                                                                 
000160 identification   division.                                       
000170*========================                                         
000180*                                                                 
000190      program-id.         tsqpars.                                
000200*                                                                 
000210      author.             R M Tolliver.                           
000220*                                                                 
000230      installation.       Marsh Fork Data Services.               
000240*                                                                 
000250      date-written.       12/07/1994.                             
000260*                                                                 
000270      date-compiled.                                              
000280*                                                                 
000290      security.           Company confidential - Marsh Fork       
000300                           Data Services timesheet/billing system.
000310*                                                                 
000320* Remarks.            Parses one classification-rule or           
000330*                     fingerprint query string into the flat      
000340*                     Ts-Query-Table working area (wstsqry.cob)   
000350*                     walked later by tsqeval.  A query is a list 
000360*                     of property:value terms, AND-ed together at 
000370*                     the top level, with one level of parenthesis
000380*                     OR-groups.                                  
000390*                                                                 
000400* Called modules.     None.                                       
000410*                                                                 
000420* Files used.         None - working data only, via linkage.      
000430*                                                                 
000440* Change Log.                                                     
000450* 12/07/94 RMT - Created for the new query-driven classifier,     
000460*                replaces the old hard-coded domain table.        
000470* 03/11/98 RMT - Group nesting support added (one level) per      
000480*                MR-058 - customer wanted "(A OR (B OR C))".  A   
000490*                nested group keeps its parent's group number,    
000500*                since it only adds alternatives to the parent    
000510*                OR - see remarks in wstsqry.cob.                 
000520* 11/02/99 JDA - Y2K sweep - no date fields present, none         
000530*                required.                                        
000540* 23/10/07 SFW - Quoted-value backslash escape added so a title   
000550*                keyword containing a literal quote can be typed. 
000560*                                                                 
000570 environment      division.                                       
000580*========================                                         
000590*                                                                 
000600 configuration    section.                                        
000610 special-names.                                                   
000620     class LOWER-LETTERS is "abcdefghijklmnopqrstuvwxyz".         
000630     class QRY-DIGITS is "0123456789".                            
000640*                                                                 
000650 input-output     section.                                        
000660 file-control.                                                    
000670*                                                                 
000680 data             division.                                       
000690*========================                                         
000700*                                                                 
000710 working-storage  section.                                        
000720*-----------------------                                          
000730*                                                                 
000740 77  WS-Qry-Len              pic 9(3)      comp.                  
000750 77  WS-Pos                  pic 9(3)      comp.                  
000760 77  WS-Group-Depth          pic 9         comp.                  
000770 77  WS-Group-No             pic 99        comp.                  
000780 77  WS-Char                 pic x.                               
000790 77  WS-Val-Ptr              pic 9(3)      comp.                  
000800 77  WS-Prop-Ptr             pic 9(2)      comp.                  
000810 77  WS-Bad-Query            pic x.                               
000820*                                                                 
000830 01  WS-Group-Stack.                                              
000840     03  WS-GS-Entry occurs 2.                                    
000850         05  WS-GS-Group-No  pic 99        comp.                  
000860         05  WS-GS-Level     pic 9         comp.                  
000870*                                                                 
000880 01  WS-Work-Property.                                            
000890     03  WS-Work-Property-X  pic x(14).                           
000900 01  WS-Work-Property-Grp redefines WS-Work-Property.             
000910     03  WS-WP-First         pic x.                               
000920     03  WS-WP-Rest          pic x(13).                           
000930 01  WS-Work-Value           pic x(80).                           
000940*                                                                 
000950 01  WS-Work-Value-Grp redefines WS-Work-Value.                   
000960     03  WS-WV-First         pic x.                               
000970     03  WS-WV-Rest          pic x(79).                           
000980*                                AB060/AB061 NEED THE FIRST BYTE  
000990*                                ALONE WHEN CHECKING FOR A LEADING
001000*                                BACKSLASH-ESCAPE OR QUOTE - THIS 
001010*                                SAVES A REPEATED REFERENCE-MOD   
001020*                                CLAUSE ON WS-WORK-VALUE (1:1).   
001030*                                                                 
001040 01  WS-Query-Copy           pic x(120).                          
001050*                                                                 
001060 01  WS-Query-Copy-Grp redefines WS-Query-Copy.                   
001070     03  WS-QC-Half-1        pic x(60).                           
001080     03  WS-QC-Half-2        pic x(60).                           
001090*                                AA000-FINISH SPLITS A REJECTED   
001100*                                QUERY INTO TWO HALVES FOR THE    
001110*                                DIAGNOSTIC DISPLAY BELOW - A     
001120*                                120-BYTE STRING WON'T FIT ONE    
001130*                                DISPLAY LINE ON THE OPERATOR     
001140*                                CONSOLE.                         
001150*                                                                 
001160 linkage          section.                                        
001170*-----------------------                                          
001180*                                                                 
001190 01  LK-Query-String         pic x(120).                          
001200 copy "wstsqry.cob".                                              
001210*                                                                 
001220 procedure  division using LK-Query-String                        
001230                           TS-Query-Table.                        
001240*=========================================                        
001250*                                                                 
001260 aa000-Main.                                                      
001270* Loads QRY-Term-Count WS-Group-Depth WS-Group-No with zero.      
001280     move     zero  to QRY-Term-Count WS-Group-Depth WS-Group-No. 
001290* Sets QRY-Parse-Error WS-Bad-Query from "N".                     
001300     move     "N"   to QRY-Parse-Error WS-Bad-Query.              
001310* Loads WS-Query-Copy with LK-Query-String.                       
001320     move     LK-Query-String to WS-Query-Copy.                   
001330* Sets WS-Qry-Len from 120.                                       
001340     move     120   to WS-Qry-Len.                                
001350* Sets WS-Pos from 1.                                             
001360     move     1     to WS-Pos.                                    
001370*                                                                 
001380* Checks WS-Query-Copy = spaces here so the caller never sees a   
001390* bad value.                                                      
001400     if       WS-Query-Copy = spaces                              
001410              go to aa000-Exit.                                   
001420*                                                                 
001430* Hands off to ab010-Skip-Blanks for the next step.               
001440     perform  ab010-Skip-Blanks thru ab010-Exit.                  
001450* Drops straight to aa005-Parse-Loop.                             
001460     go       to aa005-Parse-Loop.                                
001470*                                                                 
001480 aa005-Parse-Loop.                                                
001490* Checks WS-Pos > WS-Qry-Len here so the caller never sees a bad  
001500* value.                                                          
001510     if       WS-Pos > WS-Qry-Len                                 
001520              go to aa000-Finish.                                 
001530* Guard: skip ahead when WS-Query-Copy (WS-Pos:1) = space.        
001540     if       WS-Query-Copy (WS-Pos:1) = space                    
001550              go to aa000-Finish.                                 
001560* Checks WS-Query-Copy (WS-Pos:1) = ")" here so the caller never  
001570* sees a bad value.                                               
001580     if       WS-Query-Copy (WS-Pos:1) = ")"                      
001590              perform ab040-Close-Group thru ab040-Exit           
001600     else                                                         
001610              perform ab020-Parse-One-Item thru ab020-Exit        
001620     end-if.                                                      
001630* Branches on WS-Bad-Query = "Y".                                 
001640     if       WS-Bad-Query = "Y"                                  
001650              go to aa000-Finish.                                 
001660* Hands off to ab010-Skip-Blanks for the next step.               
001670     perform  ab010-Skip-Blanks thru ab010-Exit.                  
001680* Falls through to aa005-Parse-Loop.                              
001690     go       to aa005-Parse-Loop.                                
001700*                                                                 
001710 aa000-Finish.                                                    
001720* Tests whether WS-Bad-Query = "Y" or WS-Group-Depth not = zero   
001730* before falling into the next step.                              
001740     if       WS-Bad-Query = "Y" or WS-Group-Depth not = zero     
001750              move "Y" to QRY-Parse-Error.                        
001760*                                                                 
001770* Tests whether QRY-Parse-Error = "Y" before falling into the     
001780* next step.                                                      
001790     if       QRY-Parse-Error = "Y"                               
001800              display "TSQPARS - REJECTED QUERY 1/2 "             
001810                      WS-QC-Half-1                                
001820              display "TSQPARS - REJECTED QUERY 2/2 "             
001830                      WS-QC-Half-2.                               
001840*                                                                 
001850 aa000-Exit.                                                      
001860     goback.                                                      
001870*                                                                 
001880* Advances WS-Pos past any run of blanks - a GO TO loop rather    
001890* than a table-driven scan, since the run length is unbounded.    
001900*                                                                 
001910 ab010-Skip-Blanks.                                               
001920* Guard: skip ahead when WS-Pos > WS-Qry-Len.                     
001930     if       WS-Pos > WS-Qry-Len                                 
001940              go to ab010-Exit.                                   
001950* Branches on WS-Query-Copy (WS-Pos:1) not = space.               
001960     if       WS-Query-Copy (WS-Pos:1) not = space                
001970              go to ab010-Exit.                                   
001980* Bumps WS-Pos by 1.                                              
001990     add      1 to WS-Pos.                                        
002000* Loops back to ab010-Skip-Blanks.                                
002010     go       to ab010-Skip-Blanks.                               
002020 ab010-Exit.                                                      
002030     exit.                                                        
002040*                                                                 
002050* Parses one item at WS-Pos - either "(" opening a group, the     
002060* keyword OR, or a property:value term.  Advances WS-Pos past it. 
002070*                                                                 
002080 ab020-Parse-One-Item.                                            
002090* Tests whether WS-Query-Copy (WS-Pos:1) = "(" before falling     
002100* into the next step.                                             
002110     if       WS-Query-Copy (WS-Pos:1) = "("                      
002120              perform ab030-Open-Group thru ab030-Exit            
002130              go to ab020-Exit.                                   
002140* Guard: skip ahead when WS-Query-Copy (WS-Pos:2) = "OR" or.      
002150     if       WS-Query-Copy (WS-Pos:2) = "OR" or                  
002160              WS-Query-Copy (WS-Pos:2) = "or"                     
002170              add 2 to WS-Pos                                     
002180              go to ab020-Exit.                                   
002190* Calls down to ab050-Parse-Term and picks back up below.         
002200     perform  ab050-Parse-Term thru ab050-Exit.                   
002210 ab020-Exit.                                                      
002220     exit.                                                        
002230*                                                                 
002240* "(" - pushes a new OR-group.  A group already open means this   
002250* one nests one level deeper (MR-058); a second nesting is an     
002260* error - the shop's query language only supports one level.  A   
002270* nested group keeps its PARENT's group number - per the remarks  
002280* in wstsqry.cob it only contributes more alternatives to the     
002290* parent OR, it does not start an AND term of its own.            
002300*                                                                 
002310 ab030-Open-Group.                                                
002320* Guard: skip ahead when WS-Group-Depth >= 2.                     
002330     if       WS-Group-Depth >= 2                                 
002340              move "Y" to WS-Bad-Query                            
002350              go to ab030-Exit.                                   
002360* Bumps WS-Group-Depth by 1.                                      
002370     add      1 to WS-Group-Depth.                                
002380* Checks WS-Group-Depth = 1 here so the caller never sees a bad   
002390* value.                                                          
002400     if       WS-Group-Depth = 1                                  
002410              add 1 to WS-Group-No                                
002420              move WS-Group-No to WS-GS-Group-No (1)              
002430     else                                                         
002440              move WS-GS-Group-No (1) to WS-GS-Group-No (2)       
002450     end-if.                                                      
002460* Sets WS-GS-Level (WS-Group-Depth) from WS-Group-Depth.          
002470     move     WS-Group-Depth to WS-GS-Level (WS-Group-Depth).     
002480* Advances WS-Pos past 1.                                         
002490     add      1 to WS-Pos.                                        
002500 ab030-Exit.                                                      
002510     exit.                                                        
002520*                                                                 
002530* ")" closes the innermost open group.  An unmatched ")" is an    
002540* unclosed-paren style error at the outer level - flagged bad.    
002550*                                                                 
002560 ab040-Close-Group.                                               
002570* Guard: skip ahead when WS-Group-Depth = zero.                   
002580     if       WS-Group-Depth = zero                               
002590              move "Y" to WS-Bad-Query                            
002600              go to ab040-Exit.                                   
002610* Backs WS-Group-Depth down by 1.                                 
002620     subtract 1 from WS-Group-Depth.                              
002630* Bumps WS-Pos by 1.                                              
002640     add      1 to WS-Pos.                                        
002650 ab040-Exit.                                                      
002660     exit.                                                        
002670*                                                                 
002680* property:value - property is lowercase letters/digits/hyphens,  
002690* value is a quoted string (backslash escapes the next char) or   
002700* an unquoted run up to blank or "(" / ")".                       
002710*                                                                 
002720 ab050-Parse-Term.                                                
002730* Sets WS-Work-Property WS-Work-Value from spaces.                
002740     move     spaces to WS-Work-Property WS-Work-Value.           
002750* Loads WS-Prop-Ptr with 1.                                       
002760     move     1 to WS-Prop-Ptr.                                   
002770* Delegates to ab051-Scan-Property.                               
002780     perform  ab051-Scan-Property thru ab051-Exit.                
002790* Branches on WS-Bad-Query = "Y".                                 
002800     if       WS-Bad-Query = "Y"                                  
002810              go to ab050-Exit.                                   
002820* Checks WS-Pos > WS-Qry-Len or WS-Query-Copy (WS-Pos:1) not      
002830* here so the caller never sees a bad value.                      
002840     if       WS-Pos > WS-Qry-Len or WS-Query-Copy (WS-Pos:1) not 
002850              move "Y" to WS-Bad-Query                            
002860              go to ab050-Exit.                                   
002870* Bumps WS-Pos by 1.                                              
002880     add      1 to WS-Pos.                                        
002890*                                                                 
002900* Checks WS-Pos <= WS-Qry-Len and here so the caller never sees   
002910* a bad value.                                                    
002920     if       WS-Pos <= WS-Qry-Len and                            
002930              WS-Query-Copy (WS-Pos:1) = quote                    
002940              perform ab060-Parse-Quoted-Value thru ab060-Exit    
002950     else                                                         
002960              perform ab070-Parse-Unquoted-Value thru ab070-Exit  
002970     end-if.                                                      
002980* Short-circuits when WS-Bad-Query = "Y".                         
002990     if       WS-Bad-Query = "Y"                                  
003000              go to ab050-Exit.                                   
003010*                                                                 
003020* Bumps QRY-Term-Count by 1.                                      
003030     add      1 to QRY-Term-Count.                                
003040* Guard: skip ahead when WS-Group-Depth = zero.                   
003050     if       WS-Group-Depth = zero                               
003060              move zero to QRY-Term-Level (QRY-Term-Count)        
003070              move zero to QRY-Term-Group-No (QRY-Term-Count)     
003080     else                                                         
003090              move WS-Group-Depth                                 
003100                   to QRY-Term-Level (QRY-Term-Count)             
003110              move WS-GS-Group-No (WS-Group-Depth)                
003120                   to QRY-Term-Group-No (QRY-Term-Count)          
003130     end-if.                                                      
003140     move     WS-Work-Property-X                                  
003150              to QRY-Term-Property (QRY-Term-Count).              
003160* Sets QRY-Term-Operator (QRY-Term-Count) from spaces.            
003170     move     spaces to QRY-Term-Operator (QRY-Term-Count).       
003180* Loads QRY-Term-Value (QRY-Term-Count) with WS-Work-Value.       
003190     move     WS-Work-Value to QRY-Term-Value (QRY-Term-Count).   
003200 ab050-Exit.                                                      
003210     exit.                                                        
003220*                                                                 
003230* Scans the property name up to the ":" - a delimiter reached     
003240* before the colon (blank or paren) is a malformed term.          
003250*                                                                 
003260 ab051-Scan-Property.                                             
003270* Guard: skip ahead when WS-Pos > WS-Qry-Len.                     
003280     if       WS-Pos > WS-Qry-Len                                 
003290              go to ab051-Exit.                                   
003300* Sets WS-Char from WS-Query-Copy (WS-Pos:1).                     
003310     move     WS-Query-Copy (WS-Pos:1) to WS-Char.                
003320* Checks WS-Char = ":" here so the caller never sees a bad        
003330* value.                                                          
003340     if       WS-Char = ":"                                       
003350              go to ab051-Exit.                                   
003360* Guard: skip ahead when WS-Char = space or WS-Char = "(" or WS-  
003370* Char = ")".                                                     
003380     if       WS-Char = space or WS-Char = "(" or WS-Char = ")"   
003390              move "Y" to WS-Bad-Query                            
003400              go to ab051-Exit.                                   
003410* Checks WS-Prop-Ptr <= 14 here so the caller never sees a bad    
003420* value.                                                          
003430     if       WS-Prop-Ptr <= 14                                   
003440              move WS-Char to WS-Work-Property-X (WS-Prop-Ptr:1)  
003450              add 1 to WS-Prop-Ptr.                               
003460* Bumps WS-Pos by 1.                                              
003470     add      1 to WS-Pos.                                        
003480* Drops straight to ab051-Scan-Property.                          
003490     go       to ab051-Scan-Property.                             
003500 ab051-Exit.                                                      
003510     exit.                                                        
003520*                                                                 
003530* Quoted value - opening quote already at WS-Pos.  Backslash      
003540* escapes the very next character, unclosed quote is an error.    
003550*                                                                 
003560 ab060-Parse-Quoted-Value.                                        
003570* Advances WS-Pos past 1.                                         
003580     add      1 to WS-Pos.                                        
003590* Loads WS-Val-Ptr with 1.                                        
003600     move     1 to WS-Val-Ptr.                                    
003610* Drops straight to ab061-Scan-Quoted.                            
003620     go       to ab061-Scan-Quoted.                               
003630*                                                                 
003640 ab061-Scan-Quoted.                                               
003650* Checks WS-Pos > WS-Qry-Len here so the caller never sees a bad  
003660* value.                                                          
003670     if       WS-Pos > WS-Qry-Len                                 
003680              move "Y" to WS-Bad-Query                            
003690              go to ab060-Exit.                                   
003700* Loads WS-Char with WS-Query-Copy (WS-Pos:1).                    
003710     move     WS-Query-Copy (WS-Pos:1) to WS-Char.                
003720* Short-circuits when WS-Char = "\".                              
003730     if       WS-Char = "\"                                       
003740              go to ab062-Escape-Char.                            
003750* Short-circuits when WS-Char = quote.                            
003760     if       WS-Char = quote                                     
003770              add 1 to WS-Pos                                     
003780              go to ab060-Exit.                                   
003790* Branches on WS-Val-Ptr <= 80.                                   
003800     if       WS-Val-Ptr <= 80                                    
003810              move WS-Char to WS-Work-Value (WS-Val-Ptr:1)        
003820              add 1 to WS-Val-Ptr.                                
003830* Bumps WS-Pos by 1.                                              
003840     add      1 to WS-Pos.                                        
003850* Loops back to ab061-Scan-Quoted.                                
003860     go       to ab061-Scan-Quoted.                               
003870*                                                                 
003880 ab062-Escape-Char.                                               
003890* Bumps WS-Pos by 1.                                              
003900     add      1 to WS-Pos.                                        
003910* Guard: skip ahead when WS-Pos > WS-Qry-Len.                     
003920     if       WS-Pos > WS-Qry-Len                                 
003930              move "Y" to WS-Bad-Query                            
003940              go to ab060-Exit.                                   
003950* Loads WS-Char with WS-Query-Copy (WS-Pos:1).                    
003960     move     WS-Query-Copy (WS-Pos:1) to WS-Char.                
003970* Checks WS-Val-Ptr <= 80 here so the caller never sees a bad     
003980* value.                                                          
003990     if       WS-Val-Ptr <= 80                                    
004000              move WS-Char to WS-Work-Value (WS-Val-Ptr:1)        
004010              add 1 to WS-Val-Ptr.                                
004020* Advances WS-Pos past 1.                                         
004030     add      1 to WS-Pos.                                        
004040* Drops straight to ab061-Scan-Quoted.                            
004050     go       to ab061-Scan-Quoted.                               
004060*                                                                 
004070 ab060-Exit.                                                      
004080     exit.                                                        
004090*                                                                 
004100* Unquoted value - runs to the next blank/paren.  An empty value  
004110* (":" immediately followed by a delimiter) is a parse error.     
004120*                                                                 
004130 ab070-Parse-Unquoted-Value.                                      
004140* Loads WS-Val-Ptr with 1.                                        
004150     move     1 to WS-Val-Ptr.                                    
004160* Drops straight to ab071-Scan-Unquoted.                          
004170     go       to ab071-Scan-Unquoted.                             
004180*                                                                 
004190 ab071-Scan-Unquoted.                                             
004200* Checks WS-Pos > WS-Qry-Len here so the caller never sees a bad  
004210* value.                                                          
004220     if       WS-Pos > WS-Qry-Len                                 
004230              go to ab070-Check-Empty.                            
004240* Sets WS-Char from WS-Query-Copy (WS-Pos:1).                     
004250     move     WS-Query-Copy (WS-Pos:1) to WS-Char.                
004260* Guard: skip ahead when WS-Char = space or WS-Char = "(" or WS-  
004270* Char = ")".                                                     
004280     if       WS-Char = space or WS-Char = "(" or WS-Char = ")"   
004290              go to ab070-Check-Empty.                            
004300* Checks WS-Val-Ptr <= 80 here so the caller never sees a bad     
004310* value.                                                          
004320     if       WS-Val-Ptr <= 80                                    
004330              move WS-Char to WS-Work-Value (WS-Val-Ptr:1)        
004340              add 1 to WS-Val-Ptr.                                
004350* Advances WS-Pos past 1.                                         
004360     add      1 to WS-Pos.                                        
004370* Falls through to ab071-Scan-Unquoted.                           
004380     go       to ab071-Scan-Unquoted.                             
004390*                                                                 
004400 ab070-Check-Empty.                                               
004410* Short-circuits when WS-Val-Ptr = 1.                             
004420     if       WS-Val-Ptr = 1                                      
004430              move "Y" to WS-Bad-Query.                           
004440 ab070-Exit.                                                      
004450     exit.                                                        
