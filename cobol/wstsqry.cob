000100*******************************************************           
000110*                                                       *         
000120*   WORKING STORAGE FOR A PARSED RULE-QUERY TREE        *         
000130*   BUILT BY TSQPARS, WALKED BY TSQEVAL                 *         
000140*                                                       *         
000150*******************************************************           
000160* NOT A FILE RECORD - LINKAGE-PASSED WORKING TABLE ONLY.          
000170*                                                                 
000180* TOP-LEVEL ITEMS (QRY-TERM-GROUP-NO = ZERO) ARE ALWAYS           
000190* AND-ED TOGETHER.  A TERM WITH A NON-ZERO GROUP NUMBER IS        
000200* ONE ALTERNATIVE OF THE OR-GROUP OF THAT NUMBER - A GROUP        
000210* AS A WHOLE COUNTS AS ONE OF THE TOP-LEVEL AND-ED ITEMS.         
000220* A NESTED GROUP (GROUP INSIDE A GROUP) IS RECORDED WITH          
000230* QRY-TERM-LEVEL = 2 AND IS TREATED BY TSQEVAL AS ONE MORE        
000240* ALTERNATIVE OF ITS PARENT GROUP - IT DOES NOT ITSELF            
000250* AND ANYTHING.                                                   
000260*                                                                 
000270* 30 ENTRIES SHOULD COVER ANY RULE OR FINGERPRINT QUERY WE        
000280* HAVE SEEN TO DATE - REVIEW IF MR-031 QUERIES GROW MUCH          
000290* MORE ELABORATE THAN THEY ARE TODAY.                             
000300*                                                                 
000310* 12/07/94 RMT - CREATED FOR THE NEW QUERY-DRIVEN CLASSIFIER,     
000320*                REPLACES THE OLD HARD-CODED DOMAIN TABLE.        
000330* 03/11/98 RMT - GROUP NESTING SUPPORT ADDED (ONE LEVEL) PER      
000340*                MR-058 - CUSTOMER WANTED "(A OR (B OR C))".      
000350* 11/02/99 JDA - Y2K SWEEP - NO DATE FIELDS PRESENT.              
000360*                                                                 
000370 01  TS-QUERY-TABLE.                                              
000380     03  QRY-PARSE-ERROR         PIC X.                           
000390*                                   Y OR N                        
000400     03  QRY-TERM-COUNT          PIC 99        COMP.              
000410     03  QRY-TERM-GRP OCCURS 30.                                  
000420         05  QRY-TERM-LEVEL      PIC 9         COMP.              
000430*                                   0 = TOP LEVEL, 1 = IN A       
000440*                                   GROUP, 2 = IN A NESTED        
000450*                                   GROUP                         
000460         05  QRY-TERM-GROUP-NO   PIC 99        COMP.              
000470*                                   0 AT TOP LEVEL, ELSE THE      
000480*                                   OWNING GROUP NUMBER           
000490         05  QRY-TERM-PROPERTY   PIC X(14).                       
000500         05  QRY-TERM-OPERATOR   PIC XX.                          
000510*                                   >, >=, <, <= OR SPACES        
000520         05  QRY-TERM-VALUE      PIC X(80).                       
000530     03  FILLER                  PIC X(8).                        
