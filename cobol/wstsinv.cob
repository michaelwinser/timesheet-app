000100*                                                                 
000110*******************************************************           
000120*                                                       *         
000130*   RECORD DEFINITION FOR INVOICE HEADER FILE           *         
000140*        USES INV-INVOICE-ID AS KEY                     *         
000150*                                                       *         
000160*******************************************************           
000170* FILE SIZE APPROX 90 BYTES.                                      
000180*                                                                 
000190* 22/08/95 RMT - CREATED PER MR-040, ONE HEADER PER               
000200*                PROJECT/BILLING PERIOD, MANY LINES ON            
000210*                THE COMPANION WSTSIVL FILE.                      
000220* 11/02/99 JDA - Y2K: ALL THREE DATE FIELDS ON THE HEADER         
000230*                WIDENED TO CCYYMMDD.                             
000240* 30/06/05 JDA - INV-STATUS WIDENED TO 9 TO HOLD "FINALIZED".     
000250*                                                                 
000260 01  TS-INVOICE-RECORD.                                           
000270     03  INV-INVOICE-ID          PIC 9(6)      COMP.              
000280     03  INV-PROJECT-ID          PIC 9(4)      COMP.              
000290     03  INV-INVOICE-NUMBER      PIC X(20).                       
000300*                                   FORMAT PREFIX-YYYY-NNN        
000310     03  INV-PERIOD-START        PIC 9(8)      COMP.              
000320     03  INV-PSTART-GRP REDEFINES INV-PERIOD-START.               
000330         05  INV-PSTART-CCYY     PIC 9(4).                        
000340         05  INV-PSTART-MM       PIC 99.                          
000350         05  INV-PSTART-DD       PIC 99.                          
000360     03  INV-PERIOD-END          PIC 9(8)      COMP.              
000370     03  INV-PERIOD-GRP REDEFINES INV-PERIOD-END.                 
000380         05  INV-PERIOD-END-CCYY PIC 9(4).                        
000390         05  INV-PERIOD-END-MM   PIC 99.                          
000400         05  INV-PERIOD-END-DD   PIC 99.                          
000410     03  INV-INVOICE-DATE        PIC 9(8)      COMP.              
000420     03  INV-INV-DATE-GRP REDEFINES INV-INVOICE-DATE.             
000430         05  INV-INV-DATE-CCYY   PIC 9(4).                        
000440         05  INV-INV-DATE-MM     PIC 99.                          
000450         05  INV-INV-DATE-DD     PIC 99.                          
000460     03  INV-STATUS              PIC X(9).                        
000470*                                   DRAFT/FINALIZED/PAID          
000480     03  INV-TOTAL-HOURS         PIC S9(5)V99  COMP-3.            
000490     03  INV-TOTAL-AMOUNT        PIC S9(7)V99  COMP-3.            
000500     03  FILLER                  PIC X(12).                       
