000100***************************************************************** 
000110*                                                               * 
000120*               Invoice CSV Rendering Program                  *  
000130*                                                               * 
000140***************************************************************** 
000150*                                                                 
000160 identification   division.                                       
000170*========================                                         
000180*                                                                 
000190      program-id.         tsinvpr.                                
000200*                                                                 
000210      author.             R M Tolliver.                           
000220*                                                                 
000230      installation.       Marsh Fork Data Services.               
000240*                                                                 
000250      date-written.       29/08/1995.                             
000260*                                                                 
000270      date-compiled.                                              
000280*                                                                 
000290      security.           Company confidential - Marsh Fork       
000300                           Data Services timesheet/billing system.
000310*                                                                 
000320* Remarks.            Renders one invoice as a plain-text CSV file
000330*                     for the client - metadata lines, a blank    
000340*                     line, a Date/Description/Hours/Rate/Amount  
000350*                     header, one line per billed item, a blank   
000360*                     line, then a TOTAL line, per MR-040.  This  
000370*                     is deliberately NOT a Report Writer         
000380*                     program - the layout has no page headings   
000390*                     or control breaks, just a flat comma list a 
000400*                     bookkeeper can open in a spreadsheet, so a  
000410*                     plain WRITE loop is simpler and cheaper to  
000420*                     maintain.  Money columns use a floating     
000430*                     dollar-sign edit picture, trimmed of its    
000440*                     leading spaces the way TSFPBLD trims its    
000450*                     query parts before joining them.            
000460*                                                                 
000470* Called modules.     None.                                       
000480*                                                                 
000490* Files used.         INVOICE-FILE   Invoice header - input.      
000500*                     LINE-FILE      Invoice line items - input.  
000510*                     PROJECT-FILE   Project master - input.      
000520*                     INVOICE-CSV    Rendered CSV - output.       
000530*                                                                 
000540* Change Log.                                                     
000550* 29/08/95 RMT - Created for MR-040, first cut of the client      
000560*                facing invoice paper.                            
000570* 11/02/99 JDA - Y2K sweep - period/entry dates already CCYYMMDD, 
000580*                only the literal "/" formatting below touched.   
000590* 30/06/05 JDA - Amount columns widened to S9(7)V99 to match the  
000600*                new WSTSINV/WSTSIVL layouts.                     
000610* 17/01/12 SFW - Blank line before TOTAL added per client         
000620*                request - their bookkeeper was misreading the    
000630*                total as                                         
000640*                another line item.                               
000650*                                                                 
000660 environment      division.                                       
000670*========================                                         
000680*                                                                 
000690 configuration    section.                                        
000700 special-names.                                                   
000710     class INP-DIGITS is "0123456789".                            
000720*                                                                 
000730 input-output     section.                                        
000740 file-control.                                                    
000750     SELECT INVOICE-FILE ASSIGN TO "INVOICES"                     
000760*        INVOICE HEADER FILE - CREATED 22/08/95 RMT.              
000770         ORGANIZATION IS SEQUENTIAL                               
000780         FILE STATUS IS TS-INVOICE-STATUS.                        
000790     SELECT LINE-FILE ASSIGN TO "INVOICE-LINES"                   
000800*        INVOICE LINE-ITEM FILE - CREATED 22/08/95 RMT.           
000810         ORGANIZATION IS SEQUENTIAL                               
000820         FILE STATUS IS TS-LINE-STATUS.                           
000830     SELECT PROJECT-FILE ASSIGN TO "PROJECTS"                     
000840*        PROJECT MASTER FILE - CREATED 04/11/91 RMT.              
000850         ORGANIZATION IS SEQUENTIAL                               
000860         FILE STATUS IS TS-PROJECT-STATUS.                        
000870*                                                                 
000880     SELECT INVOICE-CSV ASSIGN TO "INVOICE-CSV"                   
000890         ORGANIZATION IS LINE SEQUENTIAL                          
000900         FILE STATUS IS TS-CSV-STATUS.                            
000910*                                                                 
000920 data             division.                                       
000930*========================                                         
000940*                                                                 
000950 file section.                                                    
000960*                                                                 
000970* RECORD LAYOUTS PULLED IN FROM WSTSINV/WSTSIVL/WSTSPRJ - SEE     
000980* THOSE COPYBOOKS FOR FIELD-BY-FIELD DETAIL.                      
000990*                                                                 
001000 FD  INVOICE-FILE                                                 
001010     RECORD CONTAINS 90 CHARACTERS                                
001020     LABEL RECORDS ARE STANDARD.                                  
001030 COPY "wstsinv.cob".                                              
001040 FD  LINE-FILE                                                    
001050     RECORD CONTAINS 100 CHARACTERS                               
001060     LABEL RECORDS ARE STANDARD.                                  
001070 COPY "wstsivl.cob".                                              
001080 FD  PROJECT-FILE                                                 
001090     RECORD CONTAINS 300 CHARACTERS                               
001100     LABEL RECORDS ARE STANDARD.                                  
001110 COPY "wstsprj.cob".                                              
001120*                                                                 
001130 FD  INVOICE-CSV                                                  
001140     RECORD CONTAINS 120 CHARACTERS                               
001150     LABEL RECORDS ARE STANDARD.                                  
001160 01  TS-CSV-LINE                pic x(120).                       
001170*                                                                 
001180 working-storage  section.                                        
001190*-----------------------                                          
001200*                                                                 
001210 77  TS-INVOICE-STATUS          pic xx.                           
001220 77  TS-LINE-STATUS             pic xx.                           
001230 77  TS-PROJECT-STATUS          pic xx.                           
001240 77  TS-CSV-STATUS              pic xx.                           
001250*                                                                 
001260 77  WS-Found-Flag              pic x         value "N".          
001270     88  WS-Found                   value "Y".                    
001280 77  WS-Out-Ptr                 pic 9(3)      comp.               
001290 77  WS-Trim-Width              pic 9(2)      comp.               
001300 77  WS-Trim-Start              pic 9(2)      comp.               
001310 77  WS-Trim-Length             pic 9(2)      comp.               
001320*                                                                 
001330 01  WS-Trim-Text               pic x(13).                        
001340*                                                                 
001350 01  WS-Hours-Edit               pic zzzz9.99.                    
001360 01  WS-Hours-Redef  redefines WS-Hours-Edit                      
001370                                 pic x(8).                        
001380 01  WS-Rate-Edit                pic $$$$,$$9.99.                 
001390 01  WS-Rate-Redef  redefines WS-Rate-Edit                        
001400                                 pic x(11).                       
001410 01  WS-Amount-Edit              pic $$,$$$,$$9.99.               
001420 01  WS-Amount-Redef  redefines WS-Amount-Edit                    
001430                                 pic x(13).                       
001440*                                                                 
001450 01  WS-Project-Save.                                             
001460     03  WS-Save-Project-Name    pic x(30).                       
001470     03  WS-Save-Client-Name     pic x(30).                       
001480     03  FILLER                  pic x(4).                        
001490*                                                                 
001500 linkage          section.                                        
001510*-----------------------                                          
001520*                                                                 
001530 copy "tscall.cob".                                               
001540 01  LK-Print-Params.                                             
001550     03  LK-Invoice-Id           pic 9(6)      comp.              
001560     03  FILLER                  pic x(8).                        
001570*                                                                 
001580 procedure  division using TS-CALLING-DATA, LK-Print-Params.      
001590*=============================================================    
001600*                                                                 
001610 aa000-Main.                                                      
001620* Loads TS-CALLED with "TSINVPR ".                                
001630     move     "TSINVPR " to TS-CALLED.                            
001640* Sets TS-TERM-CODE from zero.                                    
001650     move     zero to TS-TERM-CODE.                               
001660* Delegates to aa010-Find-Invoice.                                
001670     perform  aa010-Find-Invoice thru aa010-Exit.                 
001680* Guard: skip ahead when not WS-Found.                            
001690     if       not WS-Found                                        
001700              move 1 to TS-TERM-CODE                              
001710              go to aa000-Exit.                                   
001720* Hands off to aa020-Find-Project for the next step.              
001730     perform  aa020-Find-Project thru aa020-Exit.                 
001740     open     input LINE-FILE.                                    
001750     open     output INVOICE-CSV.                                 
001760* Calls down to ab010-Write-Metadata and picks back up below.     
001770     perform  ab010-Write-Metadata thru ab010-Exit.               
001780* Hands off to ab020-Write-Header for the next step.              
001790     perform  ab020-Write-Header thru ab020-Exit.                 
001800* Delegates to ab030-Write-Items.                                 
001810     perform  ab030-Write-Items thru ab030-Exit.                  
001820* Calls down to ab060-Write-Total and picks back up below.        
001830     perform  ab060-Write-Total thru ab060-Exit.                  
001840     close    LINE-FILE.                                          
001850     close    INVOICE-CSV.                                        
001860*                                                                 
001870 aa000-Exit.                                                      
001880     goback.                                                      
001890*                                                                 
001900* Reads INVOICE-FILE sequentially for the requested invoice id -  
001910* the file is a plain SEQUENTIAL, no key, so a straight scan is   
001920* the only option (same shape as TSCLSFY's ENTRY-FILE pre-scan).  
001930*                                                                 
001940 aa010-Find-Invoice.                                              
001950* Sets WS-Found-Flag from "N".                                    
001960     move     "N" to WS-Found-Flag.                               
001970     open     input INVOICE-FILE.                                 
001980* Checks TS-INVOICE-STATUS not = "00" here so the caller never    
001990* sees a bad value.                                               
002000     if       TS-INVOICE-STATUS not = "00"                        
002010              go to aa010-Exit.                                   
002020* Step: read loop.                                                
002030 aa011-Read-Loop.                                                 
002040     read     INVOICE-FILE next record                            
002050         at end                                                   
002060              go to aa012-Close.                                  
002070* Branches on INV-INVOICE-ID = LK-Invoice-Id.                     
002080     if       INV-INVOICE-ID = LK-Invoice-Id                      
002090              move "Y" to WS-Found-Flag                           
002100              go to aa012-Close.                                  
002110* Falls through to aa011-Read-Loop.                               
002120     go       to aa011-Read-Loop.                                 
002130*                                                                 
002140 aa012-Close.                                                     
002150     close    INVOICE-FILE.                                       
002160 aa010-Exit.                                                      
002170     exit.                                                        
002180*                                                                 
002190* Finds the parent project so the client/project name lines can be
002200* printed - PROJECT-FILE is a plain SEQUENTIAL as well.           
002210*                                                                 
002220 aa020-Find-Project.                                              
002230* Sets WS-Project-Save from spaces.                               
002240     move     spaces to WS-Project-Save.                          
002250     open     input PROJECT-FILE.                                 
002260* Tests whether TS-PROJECT-STATUS not = "00" before falling into  
002270* the next step.                                                  
002280     if       TS-PROJECT-STATUS not = "00"                        
002290              go to aa020-Exit.                                   
002300* Step: read loop.                                                
002310 aa021-Read-Loop.                                                 
002320     read     PROJECT-FILE next record                            
002330         at end                                                   
002340              go to aa022-Close.                                  
002350* Tests whether PRJ-PROJECT-ID = INV-PROJECT-ID before falling    
002360* into the next step.                                             
002370     if       PRJ-PROJECT-ID = INV-PROJECT-ID                     
002380              move PRJ-PROJECT-NAME to WS-Save-Project-Name       
002390              move PRJ-CLIENT-NAME  to WS-Save-Client-Name        
002400              go to aa022-Close.                                  
002410* Falls through to aa021-Read-Loop.                               
002420     go       to aa021-Read-Loop.                                 
002430*                                                                 
002440 aa022-Close.                                                     
002450     close    PROJECT-FILE.                                       
002460 aa020-Exit.                                                      
002470     exit.                                                        
002480*                                                                 
002490* Invoice number / project / client / period / invoice-date lines.
002500*                                                                 
002510 ab010-Write-Metadata.                                            
002520* Sets TS-CSV-LINE from spaces.                                   
002530     move     spaces to TS-CSV-LINE.                              
002540* Sets TS-CSV-LINE (1:16) from "Invoice Number,".                 
002550     move     "Invoice Number," to TS-CSV-LINE (1:16).            
002560* Loads TS-CSV-LINE (17:20) with INV-INVOICE-NUMBER.              
002570     move     INV-INVOICE-NUMBER to TS-CSV-LINE (17:20).          
002580     write    TS-CSV-LINE.                                        
002590*                                                                 
002600* Sets TS-CSV-LINE from spaces.                                   
002610     move     spaces to TS-CSV-LINE.                              
002620* Sets TS-CSV-LINE (1:9) from "Project,".                         
002630     move     "Project," to TS-CSV-LINE (1:9).                    
002640* Sets TS-CSV-LINE (10:30) from WS-Save-Project-Name.             
002650     move     WS-Save-Project-Name to TS-CSV-LINE (10:30).        
002660     write    TS-CSV-LINE.                                        
002670*                                                                 
002680* Sets TS-CSV-LINE from spaces.                                   
002690     move     spaces to TS-CSV-LINE.                              
002700* Loads TS-CSV-LINE (1:8) with "Client,".                         
002710     move     "Client," to TS-CSV-LINE (1:8).                     
002720* Sets TS-CSV-LINE (9:30) from WS-Save-Client-Name.               
002730     move     WS-Save-Client-Name to TS-CSV-LINE (9:30).          
002740     write    TS-CSV-LINE.                                        
002750*                                                                 
002760* Sets TS-CSV-LINE from spaces.                                   
002770     move     spaces to TS-CSV-LINE.                              
002780* Sets TS-CSV-LINE (1:8) from "Period,".                          
002790     move     "Period," to TS-CSV-LINE (1:8).                     
002800* Sets TS-CSV-LINE (9:2) from INV-PSTART-MM.                      
002810     move     INV-PSTART-MM   to TS-CSV-LINE (9:2).               
002820* Loads TS-CSV-LINE (11:1) with "/".                              
002830     move     "/" to TS-CSV-LINE (11:1).                          
002840* Loads TS-CSV-LINE (12:2) with INV-PSTART-DD.                    
002850     move     INV-PSTART-DD   to TS-CSV-LINE (12:2).              
002860* Sets TS-CSV-LINE (14:1) from "/".                               
002870     move     "/" to TS-CSV-LINE (14:1).                          
002880* Sets TS-CSV-LINE (15:4) from INV-PSTART-CCYY.                   
002890     move     INV-PSTART-CCYY to TS-CSV-LINE (15:4).              
002900* Loads " to TS-CSV-LINE (19:4) with ".                           
002910     move     " to " to TS-CSV-LINE (19:4).                       
002920* Sets TS-CSV-LINE (23:2) from INV-PERIOD-END-MM.                 
002930     move     INV-PERIOD-END-MM to TS-CSV-LINE (23:2).            
002940* Sets TS-CSV-LINE (25:1) from "/".                               
002950     move     "/" to TS-CSV-LINE (25:1).                          
002960* Sets TS-CSV-LINE (26:2) from INV-PERIOD-END-DD.                 
002970     move     INV-PERIOD-END-DD to TS-CSV-LINE (26:2).            
002980* Loads TS-CSV-LINE (28:1) with "/".                              
002990     move     "/" to TS-CSV-LINE (28:1).                          
003000* Sets TS-CSV-LINE (29:4) from INV-PERIOD-END-CCYY.               
003010     move     INV-PERIOD-END-CCYY to TS-CSV-LINE (29:4).          
003020     write    TS-CSV-LINE.                                        
003030*                                                                 
003040* Sets TS-CSV-LINE from spaces.                                   
003050     move     spaces to TS-CSV-LINE.                              
003060* Sets TS-CSV-LINE (1:14) from "Invoice Date,".                   
003070     move     "Invoice Date," to TS-CSV-LINE (1:14).              
003080* Sets TS-CSV-LINE (15:2) from INV-INV-DATE-MM.                   
003090     move     INV-INV-DATE-MM   to TS-CSV-LINE (15:2).            
003100* Loads TS-CSV-LINE (17:1) with "/".                              
003110     move     "/" to TS-CSV-LINE (17:1).                          
003120* Loads TS-CSV-LINE (18:2) with INV-INV-DATE-DD.                  
003130     move     INV-INV-DATE-DD   to TS-CSV-LINE (18:2).            
003140* Loads TS-CSV-LINE (20:1) with "/".                              
003150     move     "/" to TS-CSV-LINE (20:1).                          
003160* Loads TS-CSV-LINE (21:4) with INV-INV-DATE-CCYY.                
003170     move     INV-INV-DATE-CCYY to TS-CSV-LINE (21:4).            
003180     write    TS-CSV-LINE.                                        
003190*                                                                 
003200* Loads TS-CSV-LINE with spaces.                                  
003210     move     spaces to TS-CSV-LINE.                              
003220     write    TS-CSV-LINE.                                        
003230 ab010-Exit.                                                      
003240     exit.                                                        
003250*                                                                 
003260 ab020-Write-Header.                                              
003270* Loads TS-CSV-LINE with spaces.                                  
003280     move     spaces to TS-CSV-LINE.                              
003290     move     "Date,Description,Hours,Rate,Amount"                
003300              to TS-CSV-LINE (1:35).                              
003310     write    TS-CSV-LINE.                                        
003320 ab020-Exit.                                                      
003330     exit.                                                        
003340*                                                                 
003350* One line per billed item - LINE-FILE is a plain SEQUENTIAL, so  
003360* every line item on the file belonging to this invoice is        
003370* picked up on a straight scan, same shape as the header lookup   
003380* above.                                                          
003390*                                                                 
003400 ab030-Write-Items.                                               
003410* Step: read loop.                                                
003420 ab031-Read-Loop.                                                 
003430     read     LINE-FILE next record                               
003440         at end                                                   
003450              go to ab030-Exit.                                   
003460* Short-circuits when IVL-INVOICE-ID = INV-INVOICE-ID.            
003470     if       IVL-INVOICE-ID = INV-INVOICE-ID                     
003480              perform ab040-Write-One-Item thru ab040-Exit.       
003490* Falls through to ab031-Read-Loop.                               
003500     go       to ab031-Read-Loop.                                 
003510 ab030-Exit.                                                      
003520     exit.                                                        
003530*                                                                 
003540* Builds one item line: MM/DD/YYYY,description,hours,$rate,$amount
003550* - the money/hours columns are edited then joined via the trim-  
003560* and-append paragraph (ab050) the same way TSFPBLD joins its     
003570* query parts.                                                    
003580*                                                                 
003590 ab040-Write-One-Item.                                            
003600* Sets TS-CSV-LINE from spaces.                                   
003610     move     spaces to TS-CSV-LINE.                              
003620* Sets TS-CSV-LINE (1:2) from IVL-ENTRY-MM.                       
003630     move     IVL-ENTRY-MM to TS-CSV-LINE (1:2).                  
003640* Sets TS-CSV-LINE (3:1) from "/".                                
003650     move     "/" to TS-CSV-LINE (3:1).                           
003660* Loads TS-CSV-LINE (4:2) with IVL-ENTRY-DD.                      
003670     move     IVL-ENTRY-DD to TS-CSV-LINE (4:2).                  
003680* Loads TS-CSV-LINE (6:1) with "/".                               
003690     move     "/" to TS-CSV-LINE (6:1).                           
003700* Loads TS-CSV-LINE (7:4) with IVL-ENTRY-CCYY.                    
003710     move     IVL-ENTRY-CCYY to TS-CSV-LINE (7:4).                
003720* Loads TS-CSV-LINE (11:1) with ",".                              
003730     move     "," to TS-CSV-LINE (11:1).                          
003740* Loads TS-CSV-LINE (12:60) with IVL-DESCRIPTION.                 
003750     move     IVL-DESCRIPTION to TS-CSV-LINE (12:60).             
003760* Calls down to ab070-Trim-Description and picks back up below.   
003770     perform  ab070-Trim-Description thru ab070-Exit.             
003780* Sets TS-CSV-LINE (WS-Out-Ptr + 1:1) from ",".                   
003790     move     "," to TS-CSV-LINE (WS-Out-Ptr + 1:1).              
003800* Bumps WS-Out-Ptr by 1.                                          
003810     add      1 to WS-Out-Ptr.                                    
003820*                                                                 
003830* Loads WS-Hours-Edit with IVL-HOURS.                             
003840     move     IVL-HOURS to WS-Hours-Edit.                         
003850* Sets WS-Trim-Text (1:8) from WS-Hours-Redef.                    
003860     move     WS-Hours-Redef to WS-Trim-Text (1:8).               
003870* Loads WS-Trim-Width with 8.                                     
003880     move     8 to WS-Trim-Width.                                 
003890* Hands off to ab050-Trim-And-Append for the next step.           
003900     perform  ab050-Trim-And-Append thru ab050-Exit.              
003910* Loads TS-CSV-LINE (WS-Out-Ptr + 1:1) with ",".                  
003920     move     "," to TS-CSV-LINE (WS-Out-Ptr + 1:1).              
003930* Advances WS-Out-Ptr past 1.                                     
003940     add      1 to WS-Out-Ptr.                                    
003950*                                                                 
003960* Sets WS-Rate-Edit from IVL-RATE.                                
003970     move     IVL-RATE to WS-Rate-Edit.                           
003980* Sets WS-Trim-Text (1:11) from WS-Rate-Redef.                    
003990     move     WS-Rate-Redef to WS-Trim-Text (1:11).               
004000* Loads WS-Trim-Width with 11.                                    
004010     move     11 to WS-Trim-Width.                                
004020* Delegates to ab050-Trim-And-Append.                             
004030     perform  ab050-Trim-And-Append thru ab050-Exit.              
004040* Loads TS-CSV-LINE (WS-Out-Ptr + 1:1) with ",".                  
004050     move     "," to TS-CSV-LINE (WS-Out-Ptr + 1:1).              
004060* Advances WS-Out-Ptr past 1.                                     
004070     add      1 to WS-Out-Ptr.                                    
004080*                                                                 
004090* Loads WS-Amount-Edit with IVL-AMOUNT.                           
004100     move     IVL-AMOUNT to WS-Amount-Edit.                       
004110* Sets WS-Trim-Text (1:13) from WS-Amount-Redef.                  
004120     move     WS-Amount-Redef to WS-Trim-Text (1:13).             
004130* Sets WS-Trim-Width from 13.                                     
004140     move     13 to WS-Trim-Width.                                
004150* Delegates to ab050-Trim-And-Append.                             
004160     perform  ab050-Trim-And-Append thru ab050-Exit.              
004170*                                                                 
004180     write    TS-CSV-LINE.                                        
004190 ab040-Exit.                                                      
004200     exit.                                                        
004210*                                                                 
004220* Backs WS-Out-Ptr up over the trailing spaces of the fixed       
004230* 60-byte description field the caller just moved in, so the      
004240* following comma sits right after the description text, not      
004250* out at column 72.                                               
004260*                                                                 
004270 ab070-Trim-Description.                                          
004280* Loads WS-Out-Ptr with 71.                                       
004290     move     71 to WS-Out-Ptr.                                   
004300* Step: back up loop.                                             
004310 ab071-Back-Up-Loop.                                              
004320* Guard: skip ahead when WS-Out-Ptr < 12.                         
004330     if       WS-Out-Ptr < 12                                     
004340              move 11 to WS-Out-Ptr                               
004350              go to ab070-Exit.                                   
004360* Guard: skip ahead when TS-CSV-LINE (WS-Out-Ptr:1) not = space.  
004370     if       TS-CSV-LINE (WS-Out-Ptr:1) not = space              
004380              go to ab070-Exit.                                   
004390* Backs WS-Out-Ptr down by 1.                                     
004400     subtract 1 from WS-Out-Ptr.                                  
004410* Loops back to ab071-Back-Up-Loop.                               
004420     go       to ab071-Back-Up-Loop.                              
004430 ab070-Exit.                                                      
004440     exit.                                                        
004450*                                                                 
004460* Trims the leading spaces off a floating-dollar or zero-         
004470* suppressed edit picture parked in WS-Trim-Text (1:WS-Trim-      
004480* Width) and appends what is left onto TS-CSV-LINE at             
004490* WS-Out-Ptr + 1, advancing the pointer - the same running-       
004500* pointer join TSFPBLD uses to build a fingerprint query out      
004510* of its OR'd parts.                                              
004520*                                                                 
004530 ab050-Trim-And-Append.                                           
004540* Loads WS-Trim-Start with 1.                                     
004550     move     1 to WS-Trim-Start.                                 
004560* Step: scan loop.                                                
004570 ab051-Scan-Loop.                                                 
004580* Short-circuits when WS-Trim-Start >= WS-Trim-Width.             
004590     if       WS-Trim-Start >= WS-Trim-Width                      
004600              go to ab052-Append.                                 
004610* Tests whether WS-Trim-Text (WS-Trim-Start:1) not = space        
004620* before falling into the next step.                              
004630     if       WS-Trim-Text (WS-Trim-Start:1) not = space          
004640              go to ab052-Append.                                 
004650* Advances WS-Trim-Start past 1.                                  
004660     add      1 to WS-Trim-Start.                                 
004670* Falls through to ab051-Scan-Loop.                               
004680     go       to ab051-Scan-Loop.                                 
004690*                                                                 
004700 ab052-Append.                                                    
004710     compute  WS-Trim-Length = WS-Trim-Width - WS-Trim-Start + 1. 
004720     move     WS-Trim-Text (WS-Trim-Start:WS-Trim-Length)         
004730                   to TS-CSV-LINE (WS-Out-Ptr + 1:WS-Trim-Length).
004740* Advances WS-Out-Ptr past WS-Trim-Length.                        
004750     add      WS-Trim-Length to WS-Out-Ptr.                       
004760 ab050-Exit.                                                      
004770     exit.                                                        
004780*                                                                 
004790* Blank line, then ",TOTAL,<hours>,,$<amount>".                   
004800*                                                                 
004810 ab060-Write-Total.                                               
004820* Loads TS-CSV-LINE with spaces.                                  
004830     move     spaces to TS-CSV-LINE.                              
004840     write    TS-CSV-LINE.                                        
004850*                                                                 
004860* Sets TS-CSV-LINE from spaces.                                   
004870     move     spaces to TS-CSV-LINE.                              
004880* Sets TS-CSV-LINE (1:7) from ",TOTAL,".                          
004890     move     ",TOTAL," to TS-CSV-LINE (1:7).                     
004900* Loads WS-Out-Ptr with 8.                                        
004910     move     8 to WS-Out-Ptr.                                    
004920* Sets WS-Hours-Edit from INV-TOTAL-HOURS.                        
004930     move     INV-TOTAL-HOURS to WS-Hours-Edit.                   
004940* Sets WS-Trim-Text (1:8) from WS-Hours-Redef.                    
004950     move     WS-Hours-Redef to WS-Trim-Text (1:8).               
004960* Loads WS-Trim-Width with 8.                                     
004970     move     8 to WS-Trim-Width.                                 
004980* Hands off to ab050-Trim-And-Append for the next step.           
004990     perform  ab050-Trim-And-Append thru ab050-Exit.              
005000* Sets TS-CSV-LINE (WS-Out-Ptr + 1:2) from ",,".                  
005010     move     ",," to TS-CSV-LINE (WS-Out-Ptr + 1:2).             
005020* Advances WS-Out-Ptr past 2.                                     
005030     add      2 to WS-Out-Ptr.                                    
005040* Loads WS-Amount-Edit with INV-TOTAL-AMOUNT.                     
005050     move     INV-TOTAL-AMOUNT to WS-Amount-Edit.                 
005060* Loads WS-Trim-Text (1:13) with WS-Amount-Redef.                 
005070     move     WS-Amount-Redef to WS-Trim-Text (1:13).             
005080* Sets WS-Trim-Width from 13.                                     
005090     move     13 to WS-Trim-Width.                                
005100* Hands off to ab050-Trim-And-Append for the next step.           
005110     perform  ab050-Trim-And-Append thru ab050-Exit.              
005120     write    TS-CSV-LINE.                                        
005130 ab060-Exit.                                                      
005140     exit.                                                        
